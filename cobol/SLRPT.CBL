000100*
000200*    SLRPT.CBL -- FILE-CONTROL entry for SUMMARY-REPORT, the
000300*    132-column run-control print file.
000400*
000500*    01-22-24  RDZ  NEW-0091  INITIAL VERSION
000600*
000700       SELECT SUMMARY-REPORT
000800              ASSIGN TO "CCSUMRPT"
000900              ORGANIZATION IS LINE SEQUENTIAL.
