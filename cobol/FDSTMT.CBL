000100*
000200*    FDSTMT.CBL -- record description for STATEMENT-FILE.
000300*    Fixed 92-byte record; STMT-ID + LINE-SEQ + LINE-TEXT fill
000400*    it exactly, so (unlike the shop's usual trailing FILLER
000500*    habit) there is no slack byte left to pad with -- 92 bytes
000600*    is a data-exchange contract with the upstream text-
000700*    extraction step and is not ours to widen.
000800*
000900*    01-22-24  RDZ  NEW-0091  INITIAL VERSION
001000*
001100       FD  STATEMENT-FILE
001200           LABEL RECORDS ARE STANDARD.
001300       01  STMT-RECORD.
001400           05  STMT-ID                  PIC X(08).
001500           05  STMT-LINE-SEQ            PIC 9(04).
001600           05  STMT-LINE-TEXT           PIC X(80).
