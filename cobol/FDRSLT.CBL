000100*
000200*    FDRSLT.CBL -- record description for RESULTS-FILE.
000300*    160-byte fixed record, one per statement, input order.
000400*    The 7-byte trailing FILLER is the shop's usual expansion
000500*    pad -- this is the only one of the three files that
000600*    carries slack; the other two are exact, no filler room.
000700*
000800*    01-22-24  RDZ  NEW-0091  INITIAL VERSION
000900*    05-30-24  LMF  CHG-0147  ADDED WARN-FLAGS (3RD BYTE = CARD)
001000*
001100       FD  RESULTS-FILE
001200           LABEL RECORDS ARE STANDARD.
001300       01  RESULT-RECORD.
001400           05  RSLT-STMT-ID             PIC X(08).
001500           05  RSLT-STATUS              PIC X(07).
001600               88  RSLT-STATUS-SUCCESS    VALUE "SUCCESS".
001700               88  RSLT-STATUS-FAILED     VALUE "FAILED ".
001800           05  RSLT-PROVIDER            PIC X(16).
001900           05  RSLT-STMT-END-DATE       PIC X(10).
002000           05  RSLT-PAY-DUE-DATE        PIC X(10).
002100           05  RSLT-TOTAL-BALANCE       PIC S9(7)V99.
002200           05  RSLT-TOTAL-BALANCE-FND   PIC X(01).
002300               88  RSLT-BALANCE-WAS-FOUND VALUE "Y".
002400           05  RSLT-MIN-PAYMENT         PIC S9(7)V99.
002500           05  RSLT-MIN-PAYMENT-FND     PIC X(01).
002600               88  RSLT-MIN-PAY-WAS-FOUND VALUE "Y".
002700           05  RSLT-CARD-LAST4          PIC X(04).
002800           05  RSLT-CONF-END-DATE       PIC 9V99.
002900           05  RSLT-CONF-DUE-DATE       PIC 9V99.
003000           05  RSLT-CONF-BALANCE        PIC 9V99.
003100           05  RSLT-CONF-MIN-PAY        PIC 9V99.
003200           05  RSLT-CONF-CARD           PIC 9V99.
003300           05  RSLT-ERROR-MSG           PIC X(60).
003400           05  RSLT-WARN-FLAGS.
003500               10  RSLT-WARN-DUE-VS-END PIC X(01).
003600                   88  RSLT-WARN-D        VALUE "D".
003700               10  RSLT-WARN-MIN-VS-BAL PIC X(01).
003800                   88  RSLT-WARN-M        VALUE "M".
003900               10  RSLT-WARN-CARD       PIC X(01).
004000                   88  RSLT-WARN-C        VALUE "C".
004100           05  FILLER                   PIC X(07).
