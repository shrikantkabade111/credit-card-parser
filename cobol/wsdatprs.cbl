000100*
000200*    WSDATPRS.CBL
000300*    Parameter area for PLDATPRS.CBL, the free-text multi-format
000400*    date-token parser used by the statement extraction engine.
000500*    (Not the interactive-entry date validator some other shop
000600*    programs use -- this one parses dates already sitting in
000700*    statement TEXT, so it carries no screen prompts at all.)
000800*
000900*    IN  - DTP-RAW-TOKEN     candidate date text, periods/commas
001000*                            already stripped, spaces trimmed
001100*    OUT - DTP-VALID-DATE    "Y" if a supported format matched
001200*          DTP-NORM-TEXT     "YYYY-MM-DD" or spaces if invalid
001300*
001400*    11-09-23  RDZ  NEW-0091  FIRST CUT - SLASH FORMATS ONLY
001500*    02-02-24  RDZ  NEW-0091  ADDED Mon DD YYYY / Month DD YYYY
001600*    02-02-24  RDZ  NEW-0091  ADDED YYYY-MM-DD / DD-MM-YYYY
001700*    09-20-24  LMF  CHG-0147  LEAP-YEAR CHECK FOR FEBRUARY 29
001800*
001900   01  DTP-RAW-TOKEN               PIC X(30).
002000
002100   01  DTP-VALID-DATE              PIC X(01).
002200       88  DTP-DATE-IS-VALID        VALUE "Y".
002300
002400   01  DTP-NORMALIZED-DATE.
002500       05  DTP-CCYY                PIC 9(04).
002600       05  DTP-DASH-1              PIC X(01) VALUE "-".
002700       05  DTP-MM                  PIC 9(02).
002800       05  DTP-DASH-2              PIC X(01) VALUE "-".
002900       05  DTP-DD                  PIC 9(02).
003000   01  FILLER REDEFINES DTP-NORMALIZED-DATE.
003100       05  DTP-NORM-TEXT           PIC X(10).
003200
003300*    ---- format codes, in the order PLDATPRS.CBL tries them ----
003400   01  DTP-FORMAT-CODE             PIC 9(02) COMP.
003500       88  DTP-FMT-MM-DD-YY          VALUE 1.
003600       88  DTP-FMT-MM-DD-YYYY        VALUE 2.
003700       88  DTP-FMT-DD-MM-YY          VALUE 3.
003800       88  DTP-FMT-DD-MM-YYYY        VALUE 4.
003900       88  DTP-FMT-MON-DD-YYYY       VALUE 5.
004000       88  DTP-FMT-MONTH-DD-YYYY     VALUE 6.
004100       88  DTP-FMT-YYYY-MM-DD        VALUE 7.
004200       88  DTP-FMT-DD-DASH-MM-YYYY   VALUE 8.
004300
004400*    ---- month-name lookup for the two textual formats,    ----
004500*    ---- loaded by REDEFINES of a literal, same trick as   ----
004600*    ---- WSIDPROV.CBL's provider-keyword table             ----
004700   01  DTP-MONTH-VALUES.
004800       05  FILLER  PIC X(14) VALUE "JANJANUARY  01".
004900       05  FILLER  PIC X(14) VALUE "FEBFEBRUARY 02".
005000       05  FILLER  PIC X(14) VALUE "MARMARCH    03".
005100       05  FILLER  PIC X(14) VALUE "APRAPRIL    04".
005200       05  FILLER  PIC X(14) VALUE "MAYMAY      05".
005300       05  FILLER  PIC X(14) VALUE "JUNJUNE     06".
005400       05  FILLER  PIC X(14) VALUE "JULJULY     07".
005500       05  FILLER  PIC X(14) VALUE "AUGAUGUST   08".
005600       05  FILLER  PIC X(14) VALUE "SEPSEPTEMBER09".
005700       05  FILLER  PIC X(14) VALUE "OCTOCTOBER  10".
005800       05  FILLER  PIC X(14) VALUE "NOVNOVEMBER 11".
005900       05  FILLER  PIC X(14) VALUE "DECDECEMBER 12".
006000   01  DTP-MONTH-TABLE REDEFINES DTP-MONTH-VALUES.
006100       05  DTP-MONTH-ENTRY OCCURS 12 TIMES
006200                     INDEXED BY DTP-MON-IDX.
006300           10  DTP-MONTH-SHORT      PIC X(03).
006400           10  DTP-MONTH-LONG       PIC X(09).
006500           10  DTP-MONTH-NUMBER     PIC 9(02).
006600
006700*    ---- scratch work fields ----
006800   77  DTP-YY-2-DIGIT              PIC 9(02) COMP.
006900   77  DTP-DAYS-IN-MONTH           PIC 9(02) COMP.
007000   77  DTP-LEAP-QUOTIENT           PIC 9(04) COMP.
007100   77  DTP-LEAP-REMAINDER          PIC 9(03).
007200   77  DTP-TOKEN-LEN               PIC 9(02) COMP.
007300   77  DTP-SLASH-1-POS             PIC 9(02) COMP.
007400   77  DTP-SLASH-2-POS             PIC 9(02) COMP.
007500   77  DTP-BLANK-POS               PIC 9(02) COMP.
007600   77  DTP-PART-A                  PIC 9(02).
007700   77  DTP-PART-B                  PIC 9(02).
007800   77  DTP-PART-C                  PIC 9(04).
007900   77  DTP-MON-WORD                PIC X(09).
008000
008100   01  FILLER                      PIC X(06).
