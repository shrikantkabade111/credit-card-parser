000100*
000200*    CC-STATEMENT-EXTRACT.CBL
000300*    Orchestrator for the credit-card statement extraction run.
000400*    Reads STATEMENT-FILE (one 92-byte text line per record),
000500*    assembles each statement's lines on the STMT-ID control
000600*    break, identifies the issuing provider, hands the assembled
000700*    text to the matching provider extractor through CCWORK-FILE,
000800*    runs the consistency check, and writes one RESULT-RECORD per
000900*    statement.
001000*    Ends the run with the 132-column control/summary report.
001100*
001200*    No LINKAGE SECTION anywhere in this system -- CCWORK-FILE is
001300*    the mailbox every extractor reads its input from and leaves
001400*    its answer in; see SLCCWRK.CBL.
001500*
001600*    This is the only program here that opens STATEMENT-FILE,
001700*    RESULTS-FILE and SUMMARY-REPORT.  The five extractors
001800*    never touch those three -- they only ever see CCWORK-FILE,
001900*    only one record deep.  Keep it that way; a provider extractor
002000*    that starts reaching past CCWORK-RECORD is a sign the mailbox
002100*    design has been broken somewhere upstream.
002200*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  CC-STATEMENT-EXTRACT.
002500 AUTHOR.      R D ZUNIGA.
002600 INSTALLATION. DATA PROCESSING DEPT.
002700 DATE-WRITTEN. 08-14-84.
002800 DATE-COMPILED.
002900 SECURITY.    UNCLASSIFIED.
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    08-14-84  RDZ  NEW-0091  INITIAL VERSION, CONTROL BREAK ON
003400*                             STMT-ID, FOUR-PROVIDER DISPATCH
003500*    09-25-84  RDZ  NEW-0091  BLANK-TEXT AND NO-PROVIDER FAILURES
003600*    11-30-84  RDZ  NEW-0091  WIRED PLVALID.CBL CONSISTENCY CHECK
003700*    04-02-86  RDZ  CHG-0103  RAISED WS-TEXT-BUILD TO 8000 BYTES,
003800*                             LONGER STATEMENTS WERE TRUNCATING
003900*                             MID-LINE AND THROWING OFF PLSCAN.CBL
004000*    10-14-88  JKH  CHG-0111  CORRECTED STMT-ID BREAK TEST TO ALSO
004100*                             FIRE CLEANLY ON END-OF-FILE, LAST
004200*                             STATEMENT IN A BATCH WAS BEING LOST
004300*    02-09-90  JKH  CHG-0119  RECOMPILED UNDER REVISED DP
004400*                             STANDARDS COPYLIB, NAMES UNCHANGED
004500*    07-21-92  LMF  CHG-0126  CONVERTED RESULTS-FILE FROM TAPE TO
004600*                             DISK, FILE-CONTROL ENTRY ONLY
004700*    05-11-95  LMF  CHG-0133  ADDED WS-FAIL-MSG TO CARRY THE
004800*                             TEXT ON A FAILED EXTRACT -- IT WAS A
004900*                             HARD-CODED LITERAL BEFORE THIS AND
005000*                             GAVE RECON CLERKS NOTHING TO GO ON
005100*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW OF THIS PROGRAM --
005200*                             THE DATE FIELDS THAT PASS THROUGH
005300*                             HERE (END-DATE, DUE-DATE) ARE
005400*                             CARRIED AS-IS, CENTURY WINDOWING IS
005500*                             DONE IN PLDATPRS.CBL, NOT HERE
005600*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
005700*                             STANDARDS BULLETIN 99-03, NO SOURCE
005800*                             CHANGE REQUIRED IN THIS MEMBER
005900*    06-19-01  RDZ  CHG-0140  ADDED THE CHECK-PROVIDER-COUNT-TOTAL
006000*                             CROSS-FOOT -- A MISSED PROVIDER
006100*                             BRANCH IN WRITE-SUCCESS-RESULT HAD
006200*                             SILENTLY UNDERCOUNTED A PRIOR RUN
006300*    03-08-04  LMF  CHG-0147  SUMMARY REPORT, PER-PROVIDER COUNTS
006400*    03-22-04  LMF  CHG-0147  UPSI-0 TRACE OF ASSEMBLED STMT TEXT
006500*    11-17-08  RDZ  CHG-0151  RECOMPILED FOR THE 04-LEVEL DP MOVE,
006600*                             NO SOURCE LOGIC CHANGED
006700*    09-02-13  JKH  CHG-0154  WIDENED RPT-TL-VALUE, A SEVEN-FIGURE
006800*                             MONTHLY TOTAL WAS OVERFLOWING THE
006900*                             SIX-FIGURE EDIT PICTURE
007000*    10-10-24  RDZ  CHG-0158  CAPONE-EXTRACTOR WIRED IN AS 5TH
007100*                             PROVIDER, SEE DISPATCH-TO-EXTRACTOR
007200*    04-17-25  LMF  CHG-0161  ANNUAL DP STANDARDS REVIEW, NO
007300*                             SOURCE CHANGE REQUIRED
007400*    11-03-25  JKH  CHG-0164  REVIEWED FOR THE CAPITAL ONE
007500*                             FORMAT CHANGE NOTICE, NO SOURCE
007600*                             CHANGE NEEDED IN THIS MEMBER
007700*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STATUS IS TRACE-MODE-ON
008300            OFF STATUS IS TRACE-MODE-OFF.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700     COPY "SLSTMT.CBL".
008800     COPY "SLRSLT.CBL".
008900     COPY "SLRPT.CBL".
009000     COPY "SLCCWRK.CBL".
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500     COPY "FDSTMT.CBL".
009600     COPY "FDRSLT.CBL".
009700     COPY "FDRPT.CBL".
009800     COPY "FDCCWRK.CBL".
009900
010000 WORKING-STORAGE SECTION.
010100
010200     COPY "wsidprov.cbl".
010300     COPY "wsscan.cbl".
010400
010500*    File-status switches for the three files this program owns
010600*    outright.  None of them is tested outside a DISPLAY today --
010700*    they are carried here, in the shop's usual place for them,
010800*    against the day an abend-analysis routine needs them.
010900     01  STMT-FILE-STATUS            PIC X(02).
011000         88  STMT-FILE-OK              VALUE "00".
011100
011200     01  RSLT-FILE-STATUS            PIC X(02).
011300         88  RSLT-FILE-OK              VALUE "00".
011400
011500*    WRK-FILE-STATUS belongs to CCWORK-FILE even though this
011600*    program only opens that file briefly, in INIT-CCWORK-FILE and
011700*    again around each extractor CALL -- it is never held open
011800*    across a PERFORM boundary the way STATEMENT-FILE is.
011900     01  WRK-FILE-STATUS             PIC X(02).
012000         88  WRK-FILE-OK               VALUE "00".
012100
012200*    End-of-file switch for STATEMENT-FILE, tested by the UNTIL
012300*    clause on the main PROCESS-STATEMENT-GROUP loop below.
012400     01  W-END-OF-FILE               PIC X(01) VALUE "N".
012500         88  END-OF-FILE                VALUE "Y".
012600
012700*    Control-break key, captured off STMT-ID at the top of each
012800*    group, and the one reusable slot for a failed statement's
012900*    explanation text.
013000     01  WS-CURR-STMT-ID             PIC X(08).
013100     01  WS-FAIL-MSG                 PIC X(60).
013200
013300*    WS-TEXT-BUILD holds one whole statement's assembled text as
013400*    one long string, the way PLSCAN.CBL wants it for its pattern
013500*    and keyword searches.  WS-TEXT-LINE-VIEW redefines the same
013600*    storage as 100 eighty-byte lines purely for the UPSI-0 trace
013700*    dump -- nothing in the extraction logic itself ever reads
013800*    through the line view.
013900     01  WS-TEXT-BUILD               PIC X(8000) VALUE SPACES.
014000     01  WS-TEXT-LINE-VIEW REDEFINES WS-TEXT-BUILD.
014100         05  WS-TEXT-LINE  OCCURS 100 TIMES PIC X(80).
014200     01  WS-TEXT-BUILD-LEN           PIC 9(05) COMP VALUE 0.
014300     01  WS-TRACE-IDX                PIC 9(03) COMP VALUE 0.
014400
014500     01  WS-RUN-TOTALS.
014600         05  WS-STATEMENTS-READ        PIC 9(07) COMP VALUE 0.
014700         05  WS-SUCCESS-COUNT          PIC 9(07) COMP VALUE 0.
014800         05  WS-FAILED-COUNT           PIC 9(07) COMP VALUE 0.
014900         05  FILLER                    PIC X(04).
015000
015100     01  WS-BALANCE-TOTAL            PIC S9(09)V99 VALUE 0.
015200
015300*    One COMP counter per provider, plus the OCCURS redefinition
015400*    so CHECK-PROVIDER-COUNT-TOTAL can walk all five with a single
015500*    PERFORM VARYING instead of five separate ADD statements.
015600     01  WS-PROVIDER-COUNTS.
015700         05  WS-CNT-AMEX               PIC 9(07) COMP VALUE 0.
015800         05  WS-CNT-CHASE              PIC 9(07) COMP VALUE 0.
015900         05  WS-CNT-CITI               PIC 9(07) COMP VALUE 0.
016000         05  WS-CNT-CAPONE             PIC 9(07) COMP VALUE 0.
016100         05  WS-CNT-BOA                PIC 9(07) COMP VALUE 0.
016200     01  WS-PROVIDER-COUNT-TABLE REDEFINES WS-PROVIDER-COUNTS.
016300         05  WS-PROV-COUNT  OCCURS 5 TIMES PIC 9(07) COMP.
016400
016500     01  WS-CROSSFOOT-TOTAL          PIC 9(07) COMP VALUE 0.
016600     01  WS-CROSSFOOT-IDX            PIC 9(03) COMP VALUE 0.
016700
016800*    Local copy of the upper/lower-case tables -- the shop's usual
016900*    LOWER-ALPHA/UPPER-ALPHA copybook is not part of this batch's
017000*    copylib, so the same literal-plus-REDEFINES trick used
017100*    elsewhere in this run is built fresh here.
017200     01  WS-CASE-ALPHA-VALUES.
017300         05  FILLER  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
017400         05  FILLER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017500     01  WS-CASE-ALPHA-TABLE REDEFINES WS-CASE-ALPHA-VALUES.
017600         05  WS-LOWER-CASE-ALPHABET    PIC X(26).
017700         05  WS-UPPER-CASE-ALPHABET    PIC X(26).
017800
017900*    Print-line layouts for SUMMARY-REPORT.  Each is a full
018000*    132-byte 01-level with its own trailing FILLER pad, built and
018100*    moved to REPORT-RECORD one at a time rather than building the
018200*    whole report image in one group -- matches how the rest of
018300*    this shop's reports are laid out.
018400     01  RPT-TITLE-LINE.
018500         05  FILLER  PIC X(47) VALUE
018600             "CREDIT CARD STATEMENT EXTRACTION - RUN SUMMARY".
018700         05  FILLER  PIC X(85) VALUE SPACES.
018800
018900*    One generic label/count line, reused for every count line on
019000*    the report -- the read/successful/failed totals and all five
019100*    per-provider lines share this same 01-level, with the label
019200*    and value reloaded before each MOVE to REPORT-RECORD.
019300     01  RPT-COUNT-LINE.
019400         05  RPT-CL-LABEL              PIC X(28).
019500         05  RPT-CL-VALUE              PIC ZZZ,ZZ9.
019600         05  FILLER                    PIC X(97).
019700
019800*    Section-break line ahead of the five provider count lines.
019900     01  RPT-PROVIDER-HDR-LINE.
020000         05  FILLER  PIC X(12) VALUE "BY PROVIDER:".
020100         05  FILLER  PIC X(120) VALUE SPACES.
020200
020300*    Closing dollar total, its own 01-level rather than a reuse of
020400*    RPT-COUNT-LINE since RPT-TL-VALUE carries cents and a wider
020500*    edit picture than the plain integer count lines need.
020600     01  RPT-TOTAL-LINE.
020700         05  RPT-TL-LABEL              PIC X(28)
020800             VALUE "TOTAL BALANCES EXTRACTED:  $".
020900         05  RPT-TL-VALUE              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
021000         05  FILLER                    PIC X(87).
021100
021200 PROCEDURE DIVISION.
021300
021400*    ==========================================================
021500*    CC-EXTRACT-MAIN-LINE
021600*    Top of the run.  Opens the three files this program owns,
021700*    primes CCWORK-FILE, then drives the main read/process loop
021800*    one statement group at a time until STATEMENT-FILE is
021900*    exhausted.  The provider cross-foot and the summary report
022000*    both run after the loop, never inside it -- they need the
022100*    final totals, not a running count.
022200*    ==========================================================
022300 CC-EXTRACT-MAIN-LINE.
022400
022500*    Open the three files this program owns for the whole run.
022600     OPEN INPUT  STATEMENT-FILE.
022700     OPEN OUTPUT RESULTS-FILE.
022800     OPEN OUTPUT SUMMARY-REPORT.
022900
023000*    Prime CCWORK-FILE's one mailbox record before any extractor
023100*    can be dispatched to it.
023200     PERFORM INIT-CCWORK-FILE THRU INIT-CCWORK-FILE-EXIT.
023300
023400*    Classic prime-the-pump read/process loop -- one READ ahead
023500*    of the loop test, then PROCESS-STATEMENT-GROUP both consumes
023600*    the group it was handed and reads ahead into the next one.
023700     PERFORM READ-STMT-NEXT-RECORD
023800        THRU READ-STMT-NEXT-RECORD-EXIT.
023900     PERFORM PROCESS-STATEMENT-GROUP
024000        THRU PROCESS-STATEMENT-GROUP-EXIT
024100        UNTIL END-OF-FILE.
024200
024300*    End-of-run housekeeping -- cross-foot the provider counters,
024400*    then print the summary, only after every statement has been
024500*    through the loop above.
024600     PERFORM CHECK-PROVIDER-COUNT-TOTAL
024700        THRU CHECK-PROVIDER-COUNT-TOTAL-EXIT.
024800
024900     PERFORM PRINT-SUMMARY-REPORT THRU PRINT-SUMMARY-REPORT-EXIT.
025000
025100     CLOSE STATEMENT-FILE.
025200     CLOSE RESULTS-FILE.
025300     CLOSE SUMMARY-REPORT.
025400
025500     EXIT PROGRAM.
025600
025700*    EXIT PROGRAM above returns control if this member is ever
025800*    CALLed by something else; STOP RUN below is what actually
025900*    ends the job when it is run as the main program, which is
026000*    how the production JCL always invokes it.
026100     STOP RUN.
026200*    ----------------------------------------------------------
026300
026400*    ==========================================================
026500*    INIT-CCWORK-FILE
026600*    CCWORK-FILE is an indexed one-record mailbox keyed on the
026700*    constant WRK-KEY = 1; it has to exist with that one key
026800*    before any extractor tries to READ or REWRITE it, so the
026900*    very first thing this run does is OPEN OUTPUT, write a
027000*    spaces-filled dummy record, and close it again.  Skip this
027100*    step and LOAD-CCWORK-AND-IDENTIFY's READ below fails with
027200*    an INVALID KEY on the first statement of the batch.
027300*    ==========================================================
027400 INIT-CCWORK-FILE.
027500
027600     OPEN OUTPUT CCWORK-FILE.
027700     MOVE SPACES TO CCWORK-RECORD.
027800     MOVE 1      TO WRK-KEY.
027900     WRITE CCWORK-RECORD
028000         INVALID KEY
028100             DISPLAY "CCWORK INIT RECORD WRITE FAILED".
028200     CLOSE CCWORK-FILE.
028300
028400 INIT-CCWORK-FILE-EXIT.
028500     EXIT.
028600*    ----------------------------------------------------------
028700
028800*    ==========================================================
028900*    READ-STMT-NEXT-RECORD
029000*    One physical READ of STATEMENT-FILE.  Called both from the
029100*    main line to prime the very first record, and again from
029200*    APPEND-STMT-LINE at the bottom of the control-break loop --
029300*    kept as its own small paragraph, THRU'd from both places,
029400*    rather than duplicating the READ/AT END pair twice.
029500*    ==========================================================
029600 READ-STMT-NEXT-RECORD.
029700
029800     READ STATEMENT-FILE
029900         AT END
030000             MOVE "Y" TO W-END-OF-FILE.
030100
030200 READ-STMT-NEXT-RECORD-EXIT.
030300     EXIT.
030400*    ----------------------------------------------------------
030500
030600*    ==========================================================
030700*    PROCESS-STATEMENT-GROUP
030800*    Collects every line belonging to one STMT-ID, then runs the
030900*    whole five-field extraction for that statement before the
031000*    next control break is tested.  The break key is captured
031100*    into WS-CURR-STMT-ID up front because STMT-ID itself will
031200*    already hold the NEXT statement's key by the time the
031300*    APPEND loop below stops -- comparing against the captured
031400*    copy, not the live record, is what makes the break test
031500*    work.
031600*    ==========================================================
031700 PROCESS-STATEMENT-GROUP.
031800
031900*    Capture the break key, clear the work area for this group.
032000     MOVE STMT-ID   TO WS-CURR-STMT-ID.
032100     MOVE SPACES    TO WS-TEXT-BUILD.
032200     MOVE 0         TO WS-TEXT-BUILD-LEN.
032300
032400*    Append every line sharing this STMT-ID, reading ahead each
032500*    time, until either the file ends or the key changes.
032600     PERFORM APPEND-STMT-LINE THRU APPEND-STMT-LINE-EXIT
032700        UNTIL END-OF-FILE
032800           OR STMT-ID NOT = WS-CURR-STMT-ID.
032900
033000     ADD 1 TO WS-STATEMENTS-READ.
033100
033200*    The group is complete -- run the five-field extraction.
033300     PERFORM EXTRACT-ONE-STATEMENT
033400        THRU EXTRACT-ONE-STATEMENT-EXIT.
033500
033600 PROCESS-STATEMENT-GROUP-EXIT.
033700     EXIT.
033800*    ----------------------------------------------------------
033900
034000*    ==========================================================
034100*    APPEND-STMT-LINE
034200*    Folds one 80-byte STMT-LINE-TEXT into the running
034300*    WS-TEXT-BUILD string and advances WS-TEXT-BUILD-LEN by 81
034400*    (80 bytes of text plus a one-byte line-break pad, so the
034500*    keyword and pattern searches downstream never see two
034600*    statement lines run together as one word).  The length
034700*    guard keeps a runaway statement from overflowing the
034800*    8000-byte work area instead of abending the run.
034900*    ==========================================================
035000 APPEND-STMT-LINE.
035100
035200*    Reference-modify the next 80-byte slot of WS-TEXT-BUILD
035300*    rather than an OCCURS subscript -- the whole field is
035400*    scanned downstream as one string, not as discrete lines.
035500     IF WS-TEXT-BUILD-LEN + 81 NOT > 8000
035600        MOVE STMT-LINE-TEXT
035700          TO WS-TEXT-BUILD (WS-TEXT-BUILD-LEN + 1:80)
035800        ADD 81 TO WS-TEXT-BUILD-LEN.
035900
036000*    Read ahead -- this is what lets the UNTIL test in the
036100*    calling paragraph see the NEXT record's STMT-ID.
036200     PERFORM READ-STMT-NEXT-RECORD
036300        THRU READ-STMT-NEXT-RECORD-EXIT.
036400
036500 APPEND-STMT-LINE-EXIT.
036600     EXIT.
036700*    ----------------------------------------------------------
036800
036900*    ==========================================================
037000*    EXTRACT-ONE-STATEMENT
037100*    The per-statement decision tree: a blank-text statement
037200*    fails outright (nothing to scan), an unidentifiable
037300*    provider fails outright (no extractor to hand it to),
037400*    and anything else goes through identify-dispatch-validate-
037500*    write in that order.  Every branch ends by writing exactly
037600*    one RESULT-RECORD -- there is no path out of this paragraph
037700*    that leaves a statement unaccounted for in RESULTS-FILE.
037800*    ==========================================================
037900 EXTRACT-ONE-STATEMENT.
038000
038100     MOVE SPACES           TO RESULT-RECORD.
038200     MOVE WS-CURR-STMT-ID   TO RSLT-STMT-ID.
038300
038400*    First gate -- nothing was ever assembled for this STMT-ID,
038500*    or what was assembled is pure spaces.  No point calling the
038600*    identification step against an empty string.
038700     IF WS-TEXT-BUILD-LEN = 0 OR WS-TEXT-BUILD = SPACES
038800        MOVE "PDF CONTAINS NO EXTRACTABLE TEXT" TO WS-FAIL-MSG
038900        PERFORM WRITE-FAILED-RESULT
039000           THRU WRITE-FAILED-RESULT-EXIT
039100     ELSE
039200*       Second gate -- the text is there, but none of the known
039300*       provider keywords appear anywhere in it.
039400        PERFORM LOAD-CCWORK-AND-IDENTIFY
039500           THRU LOAD-CCWORK-AND-IDENTIFY-EXIT
039600        IF NOT IDP-PROVIDER-FOUND
039700           MOVE "COULD NOT IDENTIFY PROVIDER" TO WS-FAIL-MSG
039800           PERFORM WRITE-FAILED-RESULT
039900              THRU WRITE-FAILED-RESULT-EXIT
040000        ELSE
040100*          Provider known -- run its extractor, assemble the
040200*          result record, validate it for internal consistency,
040300*          then write it.  All four steps run every time; a
040400*          validation failure is noted on the record itself, it
040500*          does not skip the WRITE.
040600           PERFORM DISPATCH-TO-EXTRACTOR
040700              THRU DISPATCH-TO-EXTRACTOR-EXIT
040800           PERFORM BUILD-SUCCESS-RESULT
040900              THRU BUILD-SUCCESS-RESULT-EXIT
041000           PERFORM VALIDATE-RESULT-RECORD
041100              THRU VALIDATE-RESULT-RECORD-EXIT
041200           PERFORM WRITE-SUCCESS-RESULT
041300              THRU WRITE-SUCCESS-RESULT-EXIT.
041400
041500 EXTRACT-ONE-STATEMENT-EXIT.
041600     EXIT.
041700*    ----------------------------------------------------------
041800
041900*    ==========================================================
042000*    LOAD-CCWORK-AND-IDENTIFY
042100*    Loads the assembled text into CCWORK-RECORD, builds the
042200*    upper-case working copy PLIDPROV.CBL scans, and identifies
042300*    the provider.  CCWORK-FILE is closed again before CALLing
042400*    the extractor -- two programs never hold it open at once,
042500*    since each CALL in DISPATCH-TO-EXTRACTOR below expects to
042600*    OPEN I-O it fresh for itself.
042700*
042800*    WRK-TEXT-BLOB-UC is a second, independent 8000-byte copy of
042900*    the same text, upper-cased via INSPECT CONVERTING against
043000*    the local case table.  Keeping the mixed-case original in
043100*    WRK-TEXT-BLOB alongside the upper-cased WRK-TEXT-BLOB-UC
043200*    lets the provider extractors do case-insensitive label and
043300*    keyword matching against the -UC copy while still pulling
043400*    dollar amounts and account numbers out of the original,
043500*    where a stray upper-casing pass could never change a digit.
043600*    ==========================================================
043700 LOAD-CCWORK-AND-IDENTIFY.
043800
043900     OPEN I-O CCWORK-FILE.
044000     MOVE 1 TO WRK-KEY.
044100     READ CCWORK-FILE
044200         INVALID KEY
044300             DISPLAY "CCWORK RECORD NOT FOUND".
044400
044500*    Load the statement key and the two text views into the
044600*    mailbox record.
044700     MOVE WS-CURR-STMT-ID   TO WRK-STMT-ID.
044800     MOVE WS-TEXT-BUILD-LEN TO WRK-TEXT-LENGTH.
044900     MOVE WS-TEXT-BUILD     TO WRK-TEXT-BLOB.
045000     MOVE WS-TEXT-BUILD     TO WRK-TEXT-BLOB-UC.
045100     INSPECT WRK-TEXT-BLOB-UC CONVERTING
045200        WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
045300
045400*    UPSI-0 trace, off by default -- see the banner below.
045500     PERFORM DISPLAY-TRACE-LINES THRU DISPLAY-TRACE-LINES-EXIT.
045600
045700*    IDENTIFY-PROVIDER is PLIDPROV.CBL's paragraph, COPY'd into
045800*    this program at the bottom of the PROCEDURE DIVISION; it
045900*    scans WRK-TEXT-BLOB-UC and sets IDP-PROVIDER-FOUND plus the
046000*    result fields this paragraph reads next.
046100     PERFORM IDENTIFY-PROVIDER THRU IDENTIFY-PROVIDER-EXIT.
046200
046300*    Stamp the provider code into the mailbox so every extractor
046400*    and this program's own 88-levels agree on which issuer this
046500*    statement belongs to.
046600     IF IDP-PROVIDER-FOUND
046700        MOVE IDP-RESULT-PROV-CODE TO WRK-PROVIDER-CODE.
046800
046900     REWRITE CCWORK-RECORD.
047000     CLOSE CCWORK-FILE.
047100
047200 LOAD-CCWORK-AND-IDENTIFY-EXIT.
047300     EXIT.
047400*    ----------------------------------------------------------
047500
047600*    ==========================================================
047700*    DISPLAY-TRACE-LINES
047800*    03-22-04 LMF CHG-0147 -- trace of the assembled statement
047900*    text, gated on UPSI-0, added while chasing a provider
048000*    mis-identify on a parallel-test batch; left in for the
048100*    next one.  UPSI-0 is off by default on the production JCL
048200*    -- turn it on only when a batch is genuinely misbehaving,
048300*    the trace is noisy against a full day's volume.
048400*    ==========================================================
048500 DISPLAY-TRACE-LINES.
048600
048700     IF TRACE-MODE-ON
048800        PERFORM DISPLAY-ONE-TRACE-LINE
048900           THRU DISPLAY-ONE-TRACE-LINE-EXIT
049000           VARYING WS-TRACE-IDX FROM 1 BY 1
049100             UNTIL WS-TRACE-IDX > 100.
049200
049300 DISPLAY-TRACE-LINES-EXIT.
049400     EXIT.
049500*    ----------------------------------------------------------
049600
049700*    Skips blank lines in the OCCURS view so the trace output
049800*    isn't padded with a hundred empty DISPLAY lines for a
049900*    short statement.
050000 DISPLAY-ONE-TRACE-LINE.
050100
050200     IF WS-TEXT-LINE (WS-TRACE-IDX) NOT = SPACES
050300        DISPLAY WS-TEXT-LINE (WS-TRACE-IDX).
050400
050500 DISPLAY-ONE-TRACE-LINE-EXIT.
050600     EXIT.
050700*    ----------------------------------------------------------
050800
050900*    ==========================================================
051000*    DISPATCH-TO-EXTRACTOR
051100*    Five straight-line IF/CALL pairs, one per known provider --
051200*    the same call-dispatch idiom used throughout this batch,
051300*    no EVALUATE.  WRK-PROVIDER-CODE was stamped by
051400*    LOAD-CCWORK-AND-IDENTIFY just before this paragraph runs,
051500*    so exactly one of the five 88-levels in FDCCWRK.CBL is true
051600*    and exactly one CALL fires.  10-10-24 RDZ CHG-0158 added
051700*    the CAPONE-EXTRACTOR branch as the fifth; the other four
051800*    go back to the original version of this program.
051900*
052000*    The trailing OPEN/READ/CLOSE re-reads CCWORK-RECORD after
052100*    the extractor returns so the caller picks up whatever
052200*    result fields the extractor just REWROTE into the mailbox
052300*    -- the extractor's own copy of CCWORK-RECORD in working
052400*    storage is not shared with this program's copy, only the
052500*    file record is.
052600*    ==========================================================
052700 DISPATCH-TO-EXTRACTOR.
052800
052900*    Original four, unchanged since the first version of this
053000*    program -- American Express.
053100     IF WRK-PROV-AMEX
053200        CALL "AMEX-EXTRACTOR".
053300
053400*    Chase.
053500     IF WRK-PROV-CHASE
053600        CALL "CHASE-EXTRACTOR".
053700
053800*    Citibank.
053900     IF WRK-PROV-CITI
054000        CALL "CITI-EXTRACTOR".
054100
054200*    10-10-24 RDZ CHG-0158 -- Capital One, the fifth provider,
054300*    added well after the other four were already in production.
054400     IF WRK-PROV-CAPONE
054500        CALL "CAPONE-EXTRACTOR".
054600
054700*    Bank of America, the fourth original provider.
054800     IF WRK-PROV-BOA
054900        CALL "BOA-EXTRACTOR".
055000
055100     OPEN I-O CCWORK-FILE.
055200     MOVE 1 TO WRK-KEY.
055300     READ CCWORK-FILE
055400         INVALID KEY
055500             DISPLAY "CCWORK RESULT NOT FOUND".
055600     CLOSE CCWORK-FILE.
055700
055800 DISPATCH-TO-EXTRACTOR-EXIT.
055900     EXIT.
056000*    ----------------------------------------------------------
056100
056200*    ==========================================================
056300*    BUILD-SUCCESS-RESULT
056400*    Straight field-for-field MOVE from the CCWORK-RECORD
056500*    answer fields (WRK-*, set by whichever extractor just ran)
056600*    into RESULT-RECORD (RSLT-*).  One line per field, in the
056700*    same field order SLRSLT.CBL lays them out in, so a listing
056800*    of this paragraph and a listing of the copybook read side
056900*    by side without any reordering to follow.
057000*    ==========================================================
057100 BUILD-SUCCESS-RESULT.
057200
057300*    Header fields -- status and the provider name string the
057400*    identification step resolved, not the one-byte code.
057500     MOVE "SUCCESS"              TO RSLT-STATUS.
057600     MOVE IDP-RESULT-PROV-NAME   TO RSLT-PROVIDER.
057700
057800*    Date pair -- statement end date and payment due date, each
057900*    carried with its own confidence score from whichever
058000*    extraction strategy in PLSCAN.CBL found it.
058100     MOVE WRK-END-DATE           TO RSLT-STMT-END-DATE.
058200     MOVE WRK-END-DATE-CONF      TO RSLT-CONF-END-DATE.
058300     MOVE WRK-DUE-DATE           TO RSLT-PAY-DUE-DATE.
058400     MOVE WRK-DUE-DATE-CONF      TO RSLT-CONF-DUE-DATE.
058500
058600*    Balance and minimum payment -- each carries both a found-flag
058700*    and a confidence score, since either amount can legitimately
058800*    be absent from a statement.
058900     MOVE WRK-BALANCE            TO RSLT-TOTAL-BALANCE.
059000     MOVE WRK-BALANCE-FOUND      TO RSLT-TOTAL-BALANCE-FND.
059100     MOVE WRK-BALANCE-CONF       TO RSLT-CONF-BALANCE.
059200     MOVE WRK-MIN-PAYMENT        TO RSLT-MIN-PAYMENT.
059300     MOVE WRK-MIN-PAY-FOUND      TO RSLT-MIN-PAYMENT-FND.
059400     MOVE WRK-MIN-PAY-CONF       TO RSLT-CONF-MIN-PAY.
059500
059600*    Last four digits of the card number, plus confidence, and a
059700*    final clearing of the error-message field -- a successful
059800*    result never carries leftover text from a prior failure.
059900     MOVE WRK-CARD-LAST4         TO RSLT-CARD-LAST4.
060000     MOVE WRK-CARD-CONF          TO RSLT-CONF-CARD.
060100     MOVE SPACES                 TO RSLT-ERROR-MSG.
060200
060300 BUILD-SUCCESS-RESULT-EXIT.
060400     EXIT.
060500*    ----------------------------------------------------------
060600
060700*    ==========================================================
060800*    WRITE-FAILED-RESULT
060900*    Common exit for both failure branches in EXTRACT-ONE-
061000*    STATEMENT -- blank text and unidentified provider both
061100*    land here.  RSLT-STMT-ID was already stamped by the caller
061200*    before either branch ran, so this paragraph only has to
061300*    fill in the status, the reason text and the failed count.
061400*    ==========================================================
061500 WRITE-FAILED-RESULT.
061600
061700*    The caller already set RSLT-STMT-ID and WS-FAIL-MSG before
061800*    PERFORMing this paragraph; all that is left is the fixed
061900*    status literal, the reason text, and the running failed
062000*    count that feeds the summary report's FAILED: line.
062100     MOVE "FAILED "      TO RSLT-STATUS.
062200     MOVE WS-FAIL-MSG     TO RSLT-ERROR-MSG.
062300     ADD 1 TO WS-FAILED-COUNT.
062400     WRITE RESULT-RECORD.
062500
062600 WRITE-FAILED-RESULT-EXIT.
062700     EXIT.
062800*    ----------------------------------------------------------
062900
063000*    ==========================================================
063100*    WRITE-SUCCESS-RESULT
063200*    Rolls the successful statement into the run totals --
063300*    the success count, the balance total (only when
063400*    RSLT-BALANCE-WAS-FOUND is true; a statement with no
063500*    balance found must not silently add zero into a total that
063600*    is supposed to mean something to the reconciliation clerks)
063700*    and the one matching per-provider counter -- before the
063800*    physical WRITE.  The five-way IF ladder mirrors
063900*    DISPATCH-TO-EXTRACTOR's dispatch ladder on purpose.
064000*    ==========================================================
064100 WRITE-SUCCESS-RESULT.
064200
064300     ADD 1 TO WS-SUCCESS-COUNT.
064400
064500*    Only a balance that was actually found feeds the run total
064600*    -- see the CHECK-PROVIDER-COUNT-TOTAL banner above for why
064700*    an unguarded ADD here would be wrong.
064800     IF RSLT-BALANCE-WAS-FOUND
064900        ADD RSLT-TOTAL-BALANCE TO WS-BALANCE-TOTAL.
065000
065100*    Per-provider counters, fed by WRK-PROVIDER-CODE, the same
065200*    88-levels DISPATCH-TO-EXTRACTOR just tested.
065300     IF WRK-PROV-AMEX   ADD 1 TO WS-CNT-AMEX.
065400     IF WRK-PROV-CHASE  ADD 1 TO WS-CNT-CHASE.
065500     IF WRK-PROV-CITI   ADD 1 TO WS-CNT-CITI.
065600     IF WRK-PROV-CAPONE ADD 1 TO WS-CNT-CAPONE.
065700     IF WRK-PROV-BOA    ADD 1 TO WS-CNT-BOA.
065800
065900     WRITE RESULT-RECORD.
066000
066100 WRITE-SUCCESS-RESULT-EXIT.
066200     EXIT.
066300*    ----------------------------------------------------------
066400
066500*    ==========================================================
066600*    CHECK-PROVIDER-COUNT-TOTAL
066700*    06-19-01 RDZ CHG-0140 -- cross-foot check.  The five
066800*    per-provider counts loaded through the WS-PROV-COUNT
066900*    OCCURS view must add back up to the successful count, or a
067000*    provider branch in WRITE-SUCCESS-RESULT was missed the
067100*    next time a sixth issuer gets added to this run.  This
067200*    paragraph only DISPLAYs a warning to the job log rather
067300*    than abending -- an out-of-balance cross-foot means a
067400*    programming defect to chase down later, not a reason to
067500*    lose a day's already-written RESULTS-FILE.
067600*    ==========================================================
067700 CHECK-PROVIDER-COUNT-TOTAL.
067800
067900     MOVE 0 TO WS-CROSSFOOT-TOTAL.
068000     PERFORM ADD-ONE-PROVIDER-COUNT
068100        THRU ADD-ONE-PROVIDER-COUNT-EXIT
068200        VARYING WS-CROSSFOOT-IDX FROM 1 BY 1
068300          UNTIL WS-CROSSFOOT-IDX > 5.
068400
068500     IF WS-CROSSFOOT-TOTAL NOT = WS-SUCCESS-COUNT
068600        DISPLAY "PROVIDER COUNT CROSS-FOOT OUT OF BALANCE".
068700
068800 CHECK-PROVIDER-COUNT-TOTAL-EXIT.
068900     EXIT.
069000*    ----------------------------------------------------------
069100
069200*    One table entry per call -- kept separate from the
069300*    VARYING paragraph above so ADD-ONE-PROVIDER-COUNT can be
069400*    THRU'd on its own if a future change needs to trace an
069500*    individual provider's running subtotal.
069600 ADD-ONE-PROVIDER-COUNT.
069700
069800     ADD WS-PROV-COUNT (WS-CROSSFOOT-IDX) TO WS-CROSSFOOT-TOTAL.
069900
070000 ADD-ONE-PROVIDER-COUNT-EXIT.
070100     EXIT.
070200*    ----------------------------------------------------------
070300
070400*    ==========================================================
070500*    PRINT-SUMMARY-REPORT
070600*    03-08-04 LMF CHG-0147 -- the 132-column control/summary
070700*    report this program ends with.  One print line is built at
070800*    a time into its matching 01-level (RPT-TITLE-LINE,
070900*    RPT-COUNT-LINE and so on) and moved to REPORT-RECORD right
071000*    before the WRITE, rather than keeping one composite report
071100*    image live across the whole paragraph -- that is this
071200*    shop's usual print-line style, and it means a field width
071300*    change to one line never risks shifting any other line on
071400*    the page.
071500*    ==========================================================
071600 PRINT-SUMMARY-REPORT.
071700
071800     MOVE RPT-TITLE-LINE TO REPORT-RECORD.
071900     WRITE REPORT-RECORD BEFORE ADVANCING TOP-OF-FORM.
072000
072100*    Run totals block -- read, successful, failed.
072200     MOVE "STATEMENTS READ:"      TO RPT-CL-LABEL.
072300     MOVE WS-STATEMENTS-READ      TO RPT-CL-VALUE.
072400     MOVE RPT-COUNT-LINE          TO REPORT-RECORD.
072500     WRITE REPORT-RECORD BEFORE ADVANCING 1.
072600
072700     MOVE "SUCCESSFUL:"           TO RPT-CL-LABEL.
072800     MOVE WS-SUCCESS-COUNT        TO RPT-CL-VALUE.
072900     MOVE RPT-COUNT-LINE          TO REPORT-RECORD.
073000     WRITE REPORT-RECORD BEFORE ADVANCING 1.
073100
073200     MOVE "FAILED:"                TO RPT-CL-LABEL.
073300     MOVE WS-FAILED-COUNT          TO RPT-CL-VALUE.
073400     MOVE RPT-COUNT-LINE           TO REPORT-RECORD.
073500     WRITE REPORT-RECORD BEFORE ADVANCING 1.
073600
073700     MOVE RPT-PROVIDER-HDR-LINE   TO REPORT-RECORD.
073800     WRITE REPORT-RECORD BEFORE ADVANCING 1.
073900
074000*    Per-provider breakdown block -- one line per issuer, in
074100*    the same fixed order WS-PROVIDER-COUNTS lays the counters
074200*    out in.
074300     MOVE "  AMEX"                 TO RPT-CL-LABEL.
074400     MOVE WS-CNT-AMEX              TO RPT-CL-VALUE.
074500     MOVE RPT-COUNT-LINE           TO REPORT-RECORD.
074600     WRITE REPORT-RECORD BEFORE ADVANCING 1.
074700
074800     MOVE "  CHASE"                TO RPT-CL-LABEL.
074900     MOVE WS-CNT-CHASE             TO RPT-CL-VALUE.
075000     MOVE RPT-COUNT-LINE           TO REPORT-RECORD.
075100     WRITE REPORT-RECORD BEFORE ADVANCING 1.
075200
075300     MOVE "  CITI"                 TO RPT-CL-LABEL.
075400     MOVE WS-CNT-CITI              TO RPT-CL-VALUE.
075500     MOVE RPT-COUNT-LINE           TO REPORT-RECORD.
075600     WRITE REPORT-RECORD BEFORE ADVANCING 1.
075700
075800     MOVE "  CAPITAL ONE"          TO RPT-CL-LABEL.
075900     MOVE WS-CNT-CAPONE            TO RPT-CL-VALUE.
076000     MOVE RPT-COUNT-LINE           TO REPORT-RECORD.
076100     WRITE REPORT-RECORD BEFORE ADVANCING 1.
076200
076300     MOVE "  BANK OF AMERICA"      TO RPT-CL-LABEL.
076400     MOVE WS-CNT-BOA               TO RPT-CL-VALUE.
076500     MOVE RPT-COUNT-LINE           TO REPORT-RECORD.
076600     WRITE REPORT-RECORD BEFORE ADVANCING 1.
076700
076800*    09-02-13 JKH CHG-0154 -- closing total line, widened to
076900*    nine edit digits after a seven-figure monthly balance
077000*    total overflowed the original six-figure picture.
077100     MOVE WS-BALANCE-TOTAL         TO RPT-TL-VALUE.
077200     MOVE RPT-TOTAL-LINE           TO REPORT-RECORD.
077300     WRITE REPORT-RECORD BEFORE ADVANCING 1.
077400
077500 PRINT-SUMMARY-REPORT-EXIT.
077600     EXIT.
077700*    ----------------------------------------------------------
077800
077900*    Provider identification and result cross-check live in
078000*    their own copybooks, COPY'd straight into this PROCEDURE
078100*    DIVISION rather than CALLed -- both are small enough, and
078200*    both are used only by this program, that this shop keeps
078300*    them as in-line paragraph copybooks instead of subprograms.
078400     COPY "PLIDPROV.CBL".
078500     COPY "PLVALID.CBL".
