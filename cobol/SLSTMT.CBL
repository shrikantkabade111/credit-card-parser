000100*
000200*    SLSTMT.CBL -- FILE-CONTROL entry for STATEMENT-FILE, the
000300*    extracted-text input.  One record per text line of a
000400*    statement; statements fall out by control break on STMT-ID.
000500*
000600*    01-22-24  RDZ  NEW-0091  INITIAL VERSION
000700*
000800       SELECT STATEMENT-FILE
000900              ASSIGN TO "STATEMNT"
001000              ORGANIZATION IS SEQUENTIAL
001100              ACCESS MODE IS SEQUENTIAL
001200              FILE STATUS IS STMT-FILE-STATUS.
