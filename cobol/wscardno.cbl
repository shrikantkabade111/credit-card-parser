000100*
000200*    WSCARDNO.CBL
000300*    Parameter area for PLCARDNO.CBL - normalizes a matched
000400*    card-number token down to the last 4 digits.
000500*
000600*    IN  - CRD-RAW-TOKEN   matched text (may carry mask chars
000700*                          *, x, X, . and a hyphen/space)
000800*    OUT - CRD-LAST-4      last 4 digits found, or fewer if the
000900*                          token had fewer than 4 digits
001000*          CRD-VALID       "Y" if at least 1 digit was found
001100*
001200*    01-15-24  RDZ  NEW-0091  INITIAL VERSION
001300*    08-02-24  LMF  CHG-0147  AMEX GROUPED ACCOUNT FORMAT
001400*
001500   01  CRD-RAW-TOKEN               PIC X(20).
001600
001700   01  CRD-VALID                   PIC X(01).
001800       88  CRD-IS-VALID              VALUE "Y".
001900
002000   01  CRD-DIGIT-COUNT              PIC 9(02) COMP.
002100   01  CRD-DIGITS-ONLY              PIC X(20).
002200   01  CRD-LAST-4                   PIC X(04).
002300   01  FILLER REDEFINES CRD-LAST-4.
002400       05  CRD-LAST-4-NUMERIC       PIC 9(04).
002500
002600   77  CRD-SCAN-IDX                 PIC 9(02) COMP.
002700   77  CRD-ONE-CHAR                 PIC X(01).
002800
002900   01  FILLER                       PIC X(10).
