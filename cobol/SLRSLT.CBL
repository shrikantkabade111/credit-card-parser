000100*
000200*    SLRSLT.CBL -- FILE-CONTROL entry for RESULTS-FILE, one
000300*    extraction-result record written per statement processed.
000400*
000500*    01-22-24  RDZ  NEW-0091  INITIAL VERSION
000600*
000700       SELECT RESULTS-FILE
000800              ASSIGN TO "CCRESULT"
000900              ORGANIZATION IS SEQUENTIAL
001000              ACCESS MODE IS SEQUENTIAL
001100              FILE STATUS IS RSLT-FILE-STATUS.
