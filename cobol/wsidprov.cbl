000100*
000200*    WSIDPROV.CBL
000300*    Parameter area and keyword table for PLIDPROV.CBL, the
000400*    provider-identification scan of the first 3000 characters
000500*    of the statement text.  First keyword found, in table
000600*    order, wins -- ties are broken by table position, never by
000700*    text position.  Table loaded by REDEFINES of a literal, the
000800*    same trick WSKVTKEY.CBL uses for its known-key table.
000900*
001000*    01-22-24  RDZ  NEW-0091  INITIAL 8-KEYWORD TABLE
001100*    08-02-24  LMF  CHG-0147  REVIEWED, TABLE ORDER STAYS FIXED
001200*
001300   01  IDP-KEYWORD-VALUES.
001400       05  FILLER  PIC X(37)
001500           VALUE "AMERICAN EXPRESS    1Amex            ".
001600       05  FILLER  PIC X(37)
001700           VALUE "AMEX                1Amex            ".
001800       05  FILLER  PIC X(37)
001900           VALUE "CHASE               2Chase           ".
002000       05  FILLER  PIC X(37)
002100           VALUE "CITI                3Citi            ".
002200       05  FILLER  PIC X(37)
002300           VALUE "CITIBANK            3Citi            ".
002400       05  FILLER  PIC X(37)
002500           VALUE "CAPITAL ONE         4Capital One     ".
002600       05  FILLER  PIC X(37)
002700           VALUE "BANK OF AMERICA     5Bank of America ".
002800       05  FILLER  PIC X(37)
002900           VALUE "BOFA                5Bank of America ".
003000
003100   01  IDP-KEYWORD-COUNT           PIC 9(02) COMP VALUE 8.
003200
003300   01  IDP-KEYWORD-TABLE REDEFINES IDP-KEYWORD-VALUES.
003400       05  IDP-KEYWORD-ENTRY OCCURS 8 TIMES
003500                        INDEXED BY IDP-KWD-IDX.
003600           10  IDP-KEYWORD-TEXT     PIC X(20).
003700           10  IDP-PROV-CODE        PIC X(01).
003800           10  IDP-PROV-NAME        PIC X(16).
003900
004000   01  IDP-FOUND-PROVIDER          PIC X(01).
004100       88  IDP-PROVIDER-FOUND        VALUE "Y".
004200
004300   01  IDP-RESULT-PROV-CODE        PIC X(01).
004400   01  IDP-RESULT-PROV-NAME        PIC X(16).
004500
004600   77  IDP-SCAN-LEN                PIC 9(05) COMP.
004700   77  IDP-SCAN-IDX                PIC 9(05) COMP.
004800
004900   01  FILLER                      PIC X(14).
