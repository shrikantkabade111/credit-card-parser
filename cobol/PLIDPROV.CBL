000100*
000200*    PLIDPROV.CBL
000300*    Shared provider identifier.  PERFORM IDENTIFY-PROVIDER to
000400*    scan the first 3000 characters of WRK-TEXT-BLOB-UC (already
000500*    upper-cased by the caller) for the first keyword that
000600*    matches, in the fixed table order carried in WSIDPROV.CBL.
000700*    Sets IDP-FOUND-PROVIDER, IDP-RESULT-PROV-CODE and IDP-
000800*    RESULT-PROV-NAME, which CC-STATEMENT-EXTRACT.COB uses to
000900*    pick which of the five provider extractors to CALL next.
001000*
001100*    01-22-85  RDZ  NEW-0091  INITIAL VERSION
001200*    06-11-87  LMF  CHG-0108  3000-BYTE SCAN CAP ADDED, EARLIER
001300*                             VERSION SCANNED THE FULL BLOB
001400*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- NO DATE FIELDS
001500*                             IN THIS MEMBER, NOT IN SCOPE
001600*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
001700*                             STANDARDS BULLETIN 99-03
001800*    11-14-03  RDZ  CHG-0146  ADDED CAPITAL ONE KEYWORD ENTRY
001900*
002000*    ==========================================================
002100*    IDENTIFY-PROVIDER
002200*    Entry point.  Clears the answer, caps the scan length at
002300*    3000 bytes (the provider banner is always near the top of
002400*    the statement, so scanning further only costs cycles), then
002500*    walks WSIDPROV.CBL's keyword table in order until the first
002600*    hit or the table is exhausted.
002700*    ==========================================================
002800 IDENTIFY-PROVIDER.
002900
003000*    Nothing is trusted until a keyword actually matches below.
003100     MOVE "N" TO IDP-FOUND-PROVIDER.
003200     MOVE SPACES TO IDP-RESULT-PROV-CODE.
003300     MOVE SPACES TO IDP-RESULT-PROV-NAME.
003400
003500*    A short blob scans in full; a long one is capped so the
003600*    brute-force compare below never has to look past the part
003700*    of the statement that actually carries the provider banner.
003800     IF WRK-TEXT-LENGTH > 3000
003900        MOVE 3000 TO IDP-SCAN-LEN
004000     ELSE
004100        MOVE WRK-TEXT-LENGTH TO IDP-SCAN-LEN.
004200
004300*    First keyword in WSIDPROV.CBL's table order that matches
004400*    wins -- table order therefore doubles as a tie-break rule
004500*    when one provider's name happens to appear inside another's
004600*    boilerplate text.
004700     PERFORM IDP-TRY-ONE-KEYWORD THRU IDP-TRY-ONE-KEYWORD-EXIT
004800        VARYING IDP-KWD-IDX FROM 1 BY 1
004900          UNTIL IDP-KWD-IDX > IDP-KEYWORD-COUNT
005000             OR IDP-PROVIDER-FOUND.
005100
005200 IDENTIFY-PROVIDER-EXIT.
005300     EXIT.
005400*    ----------------------------------------------------------
005500
005600*    One keyword's scan -- PERFORMed THRU by IDENTIFY-PROVIDER's
005700*    VARYING loop above, once per table entry.
005800 IDP-TRY-ONE-KEYWORD.
005900
006000     MOVE IDP-KEYWORD-TEXT (IDP-KWD-IDX) TO SCN-WORK-TOKEN.
006100     MOVE 1                              TO FND-START-POS.
006200     PERFORM IDP-SCAN-FOR-KEYWORD
006300        THRU IDP-SCAN-FOR-KEYWORD-EXIT.
006400
006500*    A hit copies this table row's provider code and display
006600*    name straight into the answer fields.
006700     IF FND-POSITION > 0
006800        MOVE "Y"                          TO IDP-FOUND-PROVIDER
006900        MOVE IDP-PROV-CODE (IDP-KWD-IDX)  TO IDP-RESULT-PROV-CODE
007000        MOVE IDP-PROV-NAME (IDP-KWD-IDX)  TO IDP-RESULT-PROV-NAME.
007100
007200 IDP-TRY-ONE-KEYWORD-EXIT.
007300     EXIT.
007400*    ----------------------------------------------------------
007500
007600*    Brute-force substring scan limited to the first IDP-SCAN-LEN
007700*    bytes of WRK-TEXT-BLOB-UC -- same technique PLSCAN.CBL uses
007800*    for the label/keyword searches, kept local here so provider
007900*    identification has no dependency on the field-extraction
008000*    engine being loaded yet.
008100 IDP-SCAN-FOR-KEYWORD.
008200
008300*    Zero means "not found yet"; the trailing-blank trim below
008400*    finds the keyword's true length before any comparing starts.
008500     MOVE 0  TO FND-POSITION.
008600     MOVE 40 TO FND-PHRASE-LEN.
008700     PERFORM IDP-TRIM-TRAILING-BLANK
008800        THRU IDP-TRIM-TRAILING-BLANK-EXIT
008900        VARYING FND-PHRASE-LEN FROM 40 BY -1
009000          UNTIL SCN-WORK-TOKEN (FND-PHRASE-LEN:1) NOT = SPACE
009100             OR FND-PHRASE-LEN = 1.
009200
009300*    Last position worth trying is the one where the trimmed
009400*    keyword still fits before the IDP-SCAN-LEN cutoff.
009500     COMPUTE FND-SCAN-LIMIT =
009600             IDP-SCAN-LEN - FND-PHRASE-LEN + 1.
009700
009800*    Slide across every starting position in the capped window,
009900*    stopping the instant a match is found.
010000     PERFORM IDP-COMPARE-AT-POSITION
010100        THRU IDP-COMPARE-AT-POSITION-EXIT
010200        VARYING FND-SCAN-IDX FROM 1 BY 1
010300          UNTIL FND-SCAN-IDX > FND-SCAN-LIMIT
010400             OR FND-POSITION > 0.
010500
010600 IDP-SCAN-FOR-KEYWORD-EXIT.
010700     EXIT.
010800*    ----------------------------------------------------------
010900
011000*    No-op body; the loop above only needs its VARYING clause to
011100*    walk FND-PHRASE-LEN back from the token's declared size.
011200 IDP-TRIM-TRAILING-BLANK.
011300     CONTINUE.
011400
011500 IDP-TRIM-TRAILING-BLANK-EXIT.
011600     EXIT.
011700*    ----------------------------------------------------------
011800
011900*    Single substring compare at one candidate position --
012000*    PERFORMed once per byte position by IDP-SCAN-FOR-KEYWORD's
012100*    VARYING loop above.
012200 IDP-COMPARE-AT-POSITION.
012300
012400     IF WRK-TEXT-BLOB-UC (FND-SCAN-IDX:FND-PHRASE-LEN)
012500           = SCN-WORK-TOKEN (1:FND-PHRASE-LEN)
012600        MOVE FND-SCAN-IDX TO FND-POSITION.
012700
012800 IDP-COMPARE-AT-POSITION-EXIT.
012900     EXIT.
