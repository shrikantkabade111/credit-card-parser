000100*
000200*    CITI-EXTRACTOR.CBL
000300*    Five-field extraction for Citi / Citibank statements.  Citi
000400*    prints "Total Amount Due" ahead of "New Balance" on the
000500*    summary line, so that label is probed first in the balance
000600*    table below -- strategy 1 tries labels in the order they are
000700*    loaded, and the first one that hits wins.
000800*
000900*    Same shape as every other provider extractor in this batch:
001000*    no LINKAGE SECTION, CALLed with no USING, CCWORK-FILE is the
001100*    only file this program ever opens.
001200*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.  CITI-EXTRACTOR.
001500 AUTHOR.      L M FEENEY.
001600 INSTALLATION. DATA PROCESSING DEPT.
001700 DATE-WRITTEN. 12-03-84.
001800 DATE-COMPILED.
001900 SECURITY.    UNCLASSIFIED.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    12-03-84  LMF  NEW-0091  INITIAL VERSION, 5-FIELD EXTRACTION
002400*    02-18-85  LMF  NEW-0091  WIRED IN TABLE-LOOKUP STRATEGY 3
002500*    06-25-85  LMF  NEW-0091  TOTAL AMOUNT DUE PROBED AHEAD OF
002600*                             NEW BALANCE PER CITI LAYOUT
002700*    03-30-89  RDZ  CHG-0073  KVT TABLE BUILT ONCE PER STATEMENT,
002800*                             WAS BEING REBUILT FOR EVERY FIELD
002900*    04-19-93  LMF  CHG-0128  RECOMPILED UNDER REVISED DP
003000*                             STANDARDS COPYLIB
003100*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- DATE FIELDS
003200*                             HERE ARE PASS-THROUGH TEXT ONLY,
003300*                             WINDOWING IS DONE IN PLDATPRS.CBL
003400*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
003500*                             STANDARDS BULLETIN 99-03
003600*    05-07-01  RDZ  CHG-0135  ADDED "MIN PAY $" AS A THIRD
003700*                             MINIMUM-PAYMENT LABEL
003800*    07-08-06  LMF  CHG-0149  RECOMPILED FOR THE PLATFORM MOVE,
003900*                             NO SOURCE LOGIC CHANGED
004000*    06-18-24  LMF  CHG-0147  KVT TABLE LOOKUP KEY LIST REVIEWED,
004100*                             NO CHANGE REQUIRED
004200*    09-05-24  RDZ  CHG-0158  ACCOUNT # LABEL, HYPHEN ENDING FORM
004300*    04-17-25  LMF  CHG-0161  ANNUAL DP STANDARDS REVIEW, NO
004400*                             SOURCE CHANGE REQUIRED
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "SLCCWRK.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDCCWRK.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100
006200*    WSSCAN.CBL carries the SCN-xxxx parameter area shared with
006300*    PLSCAN.CBL's EXTRACT-FIELD paragraph.
006400     COPY "wsscan.cbl".
006500*    WSKVTKEY.CBL carries the KVT-TABLE built once per statement
006600*    by BUILD-KVT-TABLE, below.
006700     COPY "WSKVTKEY.CBL".
006800*    Working storage for the date, amount and card-number
006900*    cleanup paragraphs COPYd in at the bottom of this program.
007000     COPY "wsdatprs.cbl".
007100     COPY "wsamtcln.cbl".
007200     COPY "wscardno.cbl".
007300
007400*    File-status switch for CCWORK-FILE, carried but not tested
007500*    below -- the shop's usual practice for every SELECT.
007600     01  WRK-FILE-STATUS             PIC X(02).
007700         88  WRK-FILE-OK               VALUE "00".
007800
007900 PROCEDURE DIVISION.
008000
008100*    ==========================================================
008200*    CITI-MAIN-LINE
008300*    Opens CCWORK-FILE, reads the mailbox record, clears the
008400*    answer fields, builds the known-key table once, runs all
008500*    five field extractions, REWRITEs the mailbox record, and
008600*    returns.
008700*    ==========================================================
008800 CITI-MAIN-LINE.
008900
009000*    I-O, not INPUT -- this program REWRITEs the single record
009100*    it reads.
009200     OPEN I-O CCWORK-FILE.
009300
009400*    WRK-KEY is always 1 -- CCWORK-FILE carries exactly one
009500*    record at a time, the statement currently being worked.
009600     MOVE 1 TO WRK-KEY.
009700     READ CCWORK-FILE
009800         INVALID KEY
009900             DISPLAY "CITI-EXTRACTOR: CCWORK RECORD NOT FOUND".
010000
010100*    Clear the answer area before this statement's extraction
010200*    runs -- a prior statement's values must never leak forward.
010300     MOVE SPACES TO WRK-RESULT-FIELDS.
010400     MOVE 0      TO WRK-BALANCE.
010500     MOVE 0      TO WRK-MIN-PAYMENT.
010600
010700*    BUILD-KVT-TABLE (in PLSCAN.CBL) splits the statement blob
010800*    into KEY/VALUE pairs once, so table-lookup strategy 3 below
010900*    never rescans the raw text once per field.
011000     PERFORM BUILD-KVT-TABLE THRU BUILD-KVT-TABLE-EXIT.
011100
011200*    Five independent field extractions -- none depends on what
011300*    an earlier one found.
011400     PERFORM EXTRACT-END-DATE.
011500     PERFORM EXTRACT-DUE-DATE.
011600     PERFORM EXTRACT-BALANCE.
011700     PERFORM EXTRACT-MIN-PAY.
011800     PERFORM EXTRACT-CARD.
011900
012000*    One REWRITE carries all five answers and their confidence
012100*    scores back to the orchestrator in a single pass.
012200     REWRITE CCWORK-RECORD.
012300
012400     CLOSE CCWORK-FILE.
012500
012600*    EXIT PROGRAM is the real return to CC-STATEMENT-EXTRACT.CBL.
012700     EXIT PROGRAM.
012800
012900*    STOP RUN only fires if this member is ever run stand-alone;
013000*    production always CALLs it.
013100     STOP RUN.
013200*    ----------------------------------------------------------
013300
013400*    ==========================================================
013500*    EXTRACT-END-DATE
013600*    Citi leads with plain "Statement Date" rather than
013700*    "Closing Date" -- the opposite of the order most of the
013800*    other four providers use.
013900*    ==========================================================
014000 EXTRACT-END-DATE.
014100
014200*    Field type "D" routes through PLDATPRS.CBL's date parser.
014300     MOVE "D" TO SCN-FIELD-TYPE.
014400     MOVE "STATEMENT DATE"         TO SCN-LABEL-PHRASE (1).
014500     MOVE "CLOSING DATE"           TO SCN-LABEL-PHRASE (2).
014600     MOVE "STATEMENT END DATE"     TO SCN-LABEL-PHRASE (3).
014700     MOVE "STATEMENT CLOSE DATE"   TO SCN-LABEL-PHRASE (4).
014800     MOVE 4 TO SCN-LABEL-COUNT.
014900*    Strategy 2 -- keyword proximity, tried if no exact label
015000*    phrase matched above.
015100     MOVE "STATEMENT DATE"         TO SCN-KEYWORD (1).
015200     MOVE "CLOSING DATE"           TO SCN-KEYWORD (2).
015300     MOVE 2 TO SCN-KEYWORD-COUNT.
015400*    Strategy 3 -- last resort, look the key up in the KVT table
015500*    BUILD-KVT-TABLE already built for this statement.
015600     MOVE "STATEMENT DATE"         TO SCN-TABLE-KEY (1).
015700     MOVE "CLOSING DATE"           TO SCN-TABLE-KEY (2).
015800     MOVE 2 TO SCN-TABLEKEY-COUNT.
015900
016000     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
016100
016200*    A found date comes back as a normalized 10-byte string --
016300*    see PLDATPRS.CBL.
016400     IF SCN-VALUE-FOUND
016500        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-END-DATE
016600        MOVE SCN-RESULT-CONFIDENCE    TO WRK-END-DATE-CONF.
016700
016800 EXTRACT-END-DATE-EXIT.
016900     EXIT.
017000*    ----------------------------------------------------------
017100
017200*    ==========================================================
017300*    EXTRACT-DUE-DATE
017400*    Payment due date -- two label wordings cover the Citi
017500*    product lines this extractor was built against.
017600*    ==========================================================
017700 EXTRACT-DUE-DATE.
017800
017900     MOVE "D" TO SCN-FIELD-TYPE.
018000     MOVE "PAYMENT DUE DATE"       TO SCN-LABEL-PHRASE (1).
018100     MOVE "DUE DATE"               TO SCN-LABEL-PHRASE (2).
018200     MOVE 2 TO SCN-LABEL-COUNT.
018300     MOVE "PAYMENT DUE DATE"       TO SCN-KEYWORD (1).
018400     MOVE "DUE DATE"               TO SCN-KEYWORD (2).
018500     MOVE 2 TO SCN-KEYWORD-COUNT.
018600     MOVE "PAYMENT DUE DATE"       TO SCN-TABLE-KEY (1).
018700     MOVE "DUE DATE"               TO SCN-TABLE-KEY (2).
018800     MOVE 2 TO SCN-TABLEKEY-COUNT.
018900
019000     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
019100
019200     IF SCN-VALUE-FOUND
019300        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-DUE-DATE
019400        MOVE SCN-RESULT-CONFIDENCE    TO WRK-DUE-DATE-CONF.
019500
019600 EXTRACT-DUE-DATE-EXIT.
019700     EXIT.
019800*    ----------------------------------------------------------
019900
020000*    ==========================================================
020100*    EXTRACT-BALANCE
020200*    "Total Amount Due" is Citi's preferred summary-line wording;
020300*    it is loaded first so strategy 1 probes it ahead of the two
020400*    labels every other provider leads with.
020500*    ==========================================================
020600 EXTRACT-BALANCE.
020700
020800*    Field type "A" routes through PLAMTCLN.CBL's amount cleanup.
020900     MOVE "A" TO SCN-FIELD-TYPE.
021000     MOVE "TOTAL AMOUNT DUE $"     TO SCN-LABEL-PHRASE (1).
021100     MOVE "NEW BALANCE $"          TO SCN-LABEL-PHRASE (2).
021200     MOVE "BALANCE DUE $"          TO SCN-LABEL-PHRASE (3).
021300     MOVE 3 TO SCN-LABEL-COUNT.
021400*    Plain wording, no dollar sign, for strategies 2 and 3.
021500     MOVE "TOTAL AMOUNT DUE"       TO SCN-KEYWORD (1).
021600     MOVE "NEW BALANCE"            TO SCN-KEYWORD (2).
021700     MOVE "BALANCE DUE"            TO SCN-KEYWORD (3).
021800     MOVE 3 TO SCN-KEYWORD-COUNT.
021900*    Only two table keys -- "TOTAL AMOUNT DUE" does not appear
022000*    as its own KVT key on the statements this was tested
022100*    against, only "NEW BALANCE" and "BALANCE DUE" do.
022200     MOVE "NEW BALANCE"            TO SCN-TABLE-KEY (1).
022300     MOVE "BALANCE DUE"            TO SCN-TABLE-KEY (2).
022400     MOVE 2 TO SCN-TABLEKEY-COUNT.
022500
022600     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
022700
022800*    SCN-RESULT-VALUE-NUM is the cleaned numeric amount, with
022900*    the dollar sign and thousands commas already stripped.
023000     IF SCN-VALUE-FOUND
023100        MOVE SCN-RESULT-VALUE-NUM     TO WRK-BALANCE
023200        MOVE "Y"                      TO WRK-BALANCE-FOUND
023300        MOVE SCN-RESULT-CONFIDENCE    TO WRK-BALANCE-CONF.
023400
023500 EXTRACT-BALANCE-EXIT.
023600     EXIT.
023700*    ----------------------------------------------------------
023800
023900*    ==========================================================
024000*    EXTRACT-MIN-PAY
024100*    Minimum payment due.  05-07-01 CHG-0135 added the third,
024200*    shortened "MIN PAY $" label after a newer Citi layout
024300*    started abbreviating the field further than the first two
024400*    wordings anticipated.
024500*    ==========================================================
024600 EXTRACT-MIN-PAY.
024700
024800     MOVE "A" TO SCN-FIELD-TYPE.
024900     MOVE "MINIMUM PAYMENT $"      TO SCN-LABEL-PHRASE (1).
025000     MOVE "MIN PAYMENT $"          TO SCN-LABEL-PHRASE (2).
025100     MOVE "MIN PAY $"              TO SCN-LABEL-PHRASE (3).
025200     MOVE 3 TO SCN-LABEL-COUNT.
025300     MOVE "MINIMUM PAYMENT"        TO SCN-KEYWORD (1).
025400     MOVE "MIN PAYMENT"            TO SCN-KEYWORD (2).
025500     MOVE "MIN PAY"                TO SCN-KEYWORD (3).
025600     MOVE 3 TO SCN-KEYWORD-COUNT.
025700*    Only two table keys on purpose -- "MIN PAY" never shows up
025800*    as its own KVT key on the statements this was tested
025900*    against, only inline in running text.
026000     MOVE "MINIMUM PAYMENT"        TO SCN-TABLE-KEY (1).
026100     MOVE "MIN PAYMENT"            TO SCN-TABLE-KEY (2).
026200     MOVE 2 TO SCN-TABLEKEY-COUNT.
026300
026400     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
026500
026600     IF SCN-VALUE-FOUND
026700        MOVE SCN-RESULT-VALUE-NUM     TO WRK-MIN-PAYMENT
026800        MOVE "Y"                      TO WRK-MIN-PAY-FOUND
026900        MOVE SCN-RESULT-CONFIDENCE    TO WRK-MIN-PAY-CONF.
027000
027100 EXTRACT-MIN-PAY-EXIT.
027200     EXIT.
027300*    ----------------------------------------------------------
027400
027500*    ==========================================================
027600*    EXTRACT-CARD
027700*    Last four digits of the account number.  09-05-24 CHG-0158
027800*    confirmed the existing "ACCOUNT #" hyphen-ending wording
027900*    against a current Citi sample, no wording change required.
028000*    ==========================================================
028100 EXTRACT-CARD.
028200
028300*    Field type "C" routes through PLCARDNO.CBL's digit-run
028400*    scan, which keeps only the trailing four digits found.
028500     MOVE "C" TO SCN-FIELD-TYPE.
028600     MOVE "ACCOUNT #"              TO SCN-LABEL-PHRASE (1).
028700     MOVE "CARD NUMBER"            TO SCN-LABEL-PHRASE (2).
028800     MOVE "CARD ENDING"            TO SCN-LABEL-PHRASE (3).
028900     MOVE "ACCOUNT ENDING"         TO SCN-LABEL-PHRASE (4).
029000     MOVE 4 TO SCN-LABEL-COUNT.
029100     MOVE "ACCOUNT #"              TO SCN-KEYWORD (1).
029200     MOVE "CARD ENDING"            TO SCN-KEYWORD (2).
029300     MOVE "ACCOUNT ENDING"         TO SCN-KEYWORD (3).
029400     MOVE 3 TO SCN-KEYWORD-COUNT.
029500*    "ACCOUNT ENDING" is the only table key -- the KVT builder
029600*    does not split "ACCOUNT #" into a clean key/value pair, so
029700*    that wording only reaches PLSCAN.CBL through strategy 1.
029800     MOVE "ACCOUNT ENDING"         TO SCN-TABLE-KEY (1).
029900     MOVE 1 TO SCN-TABLEKEY-COUNT.
030000
030100     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
030200
030300*    Only the last four digits are ever carried forward -- this
030400*    program never sees, and never stores, a full account number.
030500     IF SCN-VALUE-FOUND
030600        MOVE SCN-RESULT-VALUE (1:4)   TO WRK-CARD-LAST4
030700        MOVE SCN-RESULT-CONFIDENCE    TO WRK-CARD-CONF.
030800
030900 EXTRACT-CARD-EXIT.
031000     EXIT.
031100*    ----------------------------------------------------------
031200
031300*    Same four supporting copybooks, same COPY order, as every
031400*    other provider extractor in this batch.
031500*    PLSCAN.CBL holds the shared three-strategy EXTRACT-FIELD
031600*    engine every EXTRACT-xxxx paragraph above PERFORMs THRU.
031700     COPY "PLSCAN.CBL".
031800*    PLDATPRS.CBL normalizes a found date string to the 10-byte
031900*    MM/DD/YYYY form moved into WRK-END-DATE and WRK-DUE-DATE.
032000     COPY "PLDATPRS.CBL".
032100*    PLAMTCLN.CBL strips dollar signs and thousands commas from
032200*    a found amount and edits it into a signed numeric value.
032300     COPY "PLAMTCLN.CBL".
032400*    PLCARDNO.CBL isolates the last run of four digits in a
032500*    found card/account value.
032600     COPY "PLCARDNO.CBL".
