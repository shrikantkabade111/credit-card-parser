000100*
000200*    WSKVTKEY.CBL
000300*    The 13 "Known Keys" PLSCAN.CBL's table-lookup strategy (and
000400*    its one-time BUILD-KVT-TABLE line scan) recognize, loaded
000500*    by REDEFINES of a literal the same way WSIDPROV.CBL loads
000600*    the provider-keyword table.  Plus the scratch fields the
000700*    line scan and the candidate-character copy loops need that
000800*    don't belong in WSSCAN.CBL's general-purpose scratch set.
000900*
001000*    06-18-24  LMF  CHG-0147  INITIAL 13-KEY TABLE
001100*
001200   01  KVT-KNOWN-KEY-VALUES.
001300       05  FILLER  PIC X(20) VALUE "NEW BALANCE         ".
001400       05  FILLER  PIC X(20) VALUE "TOTAL BALANCE       ".
001500       05  FILLER  PIC X(20) VALUE "BALANCE DUE         ".
001600       05  FILLER  PIC X(20) VALUE "PAYMENT DUE DATE    ".
001700       05  FILLER  PIC X(20) VALUE "DUE DATE            ".
001800       05  FILLER  PIC X(20) VALUE "MINIMUM PAYMENT DUE ".
001900       05  FILLER  PIC X(20) VALUE "MINIMUM PAYMENT     ".
002000       05  FILLER  PIC X(20) VALUE "MIN PAYMENT         ".
002100       05  FILLER  PIC X(20) VALUE "CLOSING DATE        ".
002200       05  FILLER  PIC X(20) VALUE "STATEMENT DATE      ".
002300       05  FILLER  PIC X(20) VALUE "STATEMENT END DATE  ".
002400       05  FILLER  PIC X(20) VALUE "ACCOUNT ENDING      ".
002500       05  FILLER  PIC X(20) VALUE "CARD ENDING         ".
002600
002700   01  KVT-KNOWN-KEY-COUNT         PIC 9(02) COMP VALUE 13.
002800
002900   01  KVT-KNOWN-KEY-TABLE REDEFINES KVT-KNOWN-KEY-VALUES.
003000       05  KVT-KNOWN-KEY    OCCURS 13 TIMES
003100                        INDEXED BY KVT-KEY-IDX
003200                        PIC X(20).
003300
003400   77  WRK-LINE-CURSOR              PIC 9(05) COMP.
003500   77  WRK-KVT-IDX2                 PIC 9(02) COMP.
003600   77  WRK-KVT-IDX-NUM              PIC 9(02) COMP.
003700   77  FND-LINE-END                 PIC 9(05) COMP.
003800   77  FND-PUT-IDX                  PIC 9(02) COMP.
003900   77  FND-SCAN-POS                 PIC 9(05) COMP.
004000
004100   01  SCN-CANDIDATE-CHAR           PIC X(01).
004200
004300   01  SCN-CHAR-FLAG                PIC X(01).
004400       88  SCN-CHAR-WAS-LEGAL         VALUE "Y".
004500       88  SCN-CHAR-WAS-ILLEGAL       VALUE "N".
004600
004700   01  SCN-DUP-FLAG                 PIC X(01).
004800       88  SCN-KEY-IS-DUPLICATE       VALUE "Y".
004900
005000   01  FILLER                       PIC X(12).
