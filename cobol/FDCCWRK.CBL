000100*
000200*    FDCCWRK.CBL -- record description for CCWORK-FILE.
000300*    Carries one statement's assembled text IN to whichever
000400*    provider extractor the orchestrator CALLs, and carries the
000500*    five extracted fields back OUT.  WRK-KEY is always 1; this
000600*    is a mailbox, not a master file.
000700*
000800*    01-29-24  RDZ  NEW-0091  INITIAL VERSION, 4000-BYTE TEXT AREA
000900*    06-18-24  LMF  CHG-0147  WIDENED TEXT AREA 4000 TO 8000 BYTES
001000*    06-18-24  LMF  CHG-0147  ADDED WRK-KVT-TABLE FOR STRATEGY 3
001100*
001200       FD  CCWORK-FILE
001300           LABEL RECORDS ARE STANDARD.
001400       01  CCWORK-RECORD.
001500           05  WRK-KEY                  PIC 9(01).
001600           05  WRK-STMT-ID              PIC X(08).
001700           05  WRK-PROVIDER-CODE        PIC X(01).
001800               88  WRK-PROV-AMEX          VALUE "1".
001900               88  WRK-PROV-CHASE         VALUE "2".
002000               88  WRK-PROV-CITI          VALUE "3".
002100               88  WRK-PROV-CAPONE        VALUE "4".
002200               88  WRK-PROV-BOA           VALUE "5".
002300           05  WRK-TEXT-LENGTH          PIC 9(05) COMP.
002400           05  WRK-TEXT-BLOB            PIC X(8000).
002500           05  WRK-TEXT-BLOB-UC         PIC X(8000).
002600           05  WRK-KVT-ENTRY-COUNT      PIC 9(03) COMP.
002700           05  WRK-KVT-TABLE.
002800               10  WRK-KVT-ENTRY OCCURS 40 TIMES
002900                             INDEXED BY WRK-KVT-IDX.
003000                   15  WRK-KVT-KEY       PIC X(30).
003100                   15  WRK-KVT-VALUE     PIC X(40).
003200           05  WRK-RESULT-FIELDS.
003300               10  WRK-END-DATE          PIC X(10).
003400               10  WRK-END-DATE-CONF     PIC 9V99.
003500               10  WRK-DUE-DATE          PIC X(10).
003600               10  WRK-DUE-DATE-CONF     PIC 9V99.
003700               10  WRK-BALANCE           PIC S9(7)V99.
003800               10  WRK-BALANCE-FOUND     PIC X(01).
003900               10  WRK-BALANCE-CONF      PIC 9V99.
004000               10  WRK-MIN-PAYMENT       PIC S9(7)V99.
004100               10  WRK-MIN-PAY-FOUND     PIC X(01).
004200               10  WRK-MIN-PAY-CONF      PIC 9V99.
004300               10  WRK-CARD-LAST4        PIC X(04).
004400               10  WRK-CARD-CONF         PIC 9V99.
004500           05  FILLER                   PIC X(25).
