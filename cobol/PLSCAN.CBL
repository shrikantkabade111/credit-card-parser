000100*
000200*    PLSCAN.CBL
000300*    Shared three-strategy field-extraction engine.  PERFORM
000400*    EXTRACT-FIELD with SCN-FIELD-TYPE and the three SCN label/
000500*    keyword/table-key arrays already loaded by the calling
000600*    provider extractor; returns SCN-RESULT-VALUE, SCN-RESULT-
000700*    FOUND and SCN-RESULT-CONFIDENCE.  Strategy 1 (labels) and
000800*    strategy 2 (keywords) share the brute-force scan technique
000900*    PLIDPROV.CBL uses for provider keywords; strategy 3 builds
001000*    a key/value map from the raw text once per statement and
001100*    probes it with the field's table keys.
001200*
001300*    03-14-84  RDZ  NEW-0091  INITIAL VERSION, LABEL STRATEGY ONLY
001400*    03-29-84  RDZ  NEW-0091  ADDED KEYWORD PROXIMITY STRATEGY
001500*    06-11-87  LMF  CHG-0108  ADDED TABLE STRATEGY, KVT LINE SCAN
001600*    08-02-90  LMF  CHG-0121  WIDENED SCN-WORK-TOKEN 30 TO 40
001700*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- THIS MEMBER
001800*                             CARRIES NO DATE ARITHMETIC OF ITS
001900*                             OWN, PARSING IS DELEGATED TO
002000*                             PLDATPRS.CBL
002100*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
002200*                             STANDARDS BULLETIN 99-03
002300*    07-08-06  LMF  CHG-0149  RECOMPILED FOR THE PLATFORM MOVE,
002400*                             NO SOURCE LOGIC CHANGED
002500*    06-18-24  LMF  CHG-0147  ADDED TABLE-STRATEGY SUPPORT FOR
002600*                             THE GENERIC FALLBACK EXTRACTOR
002700*
002800*    ==========================================================
002900*    EXTRACT-FIELD
003000*    Entry point for every provider extractor's EXTRACT-xxxx
003100*    paragraph.  Resets the answer fields, then tries each of
003200*    the three strategies in confidence order -- label match,
003300*    keyword proximity, table lookup -- stopping at the first
003400*    one that sets SCN-VALUE-FOUND.
003500*    ==========================================================
003600 EXTRACT-FIELD.
003700
003800*    Clear last call's answer before this one starts -- a caller
003900*    that skips straight to checking SCN-RESULT-FOUND must never
004000*    see a stale value left over from an earlier field.
004100     MOVE "N" TO SCN-RESULT-FOUND.
004200     MOVE SPACES TO SCN-RESULT-VALUE.
004300     MOVE 0 TO SCN-RESULT-CONFIDENCE.
004400
004500*    Strategy 1 -- highest confidence (0.95), tried first.
004600     PERFORM TRY-LABEL-STRATEGY.
004700     IF NOT SCN-VALUE-FOUND
004800*    Strategy 2 -- keyword proximity (0.85), tried only if
004900*    strategy 1 came up empty.
005000        PERFORM TRY-KEYWORD-STRATEGY.
005100     IF NOT SCN-VALUE-FOUND
005200*    Strategy 3 -- table lookup (0.75), last resort.
005300        PERFORM TRY-TABLE-STRATEGY.
005400
005500 EXTRACT-FIELD-EXIT.
005600     EXIT.
005700*    ----------------------------------------------------------
005800
005900*    Walks the calling extractor's SCN-LABEL-PHRASE table in the
006000*    order loaded -- the first phrase that hits wins, so callers
006100*    that probe a provider's preferred wording first (Citi's
006200*    "Total Amount Due" ahead of "New Balance", for instance)
006300*    load it into subscript 1.
006400 TRY-LABEL-STRATEGY.
006500
006600     PERFORM TRY-ONE-LABEL THRU TRY-ONE-LABEL-EXIT
006700        VARYING SCN-LBL-IDX FROM 1 BY 1
006800          UNTIL SCN-LBL-IDX > SCN-LABEL-COUNT
006900             OR SCN-VALUE-FOUND.
007000
007100 TRY-LABEL-STRATEGY-EXIT.
007200     EXIT.
007300*    ----------------------------------------------------------
007400
007500*    A label hit requires a value of the field's type within six
007600*    bytes of the end of the phrase -- room for ": " or "  $".
007700 TRY-ONE-LABEL.
007800
007900*    Load this subscript's phrase and search the whole blob.
008000     MOVE SCN-LABEL-PHRASE (SCN-LBL-IDX) TO SCN-WORK-TOKEN.
008100     PERFORM FIND-TOKEN-IN-TEXT.
008200     IF FND-POSITION > 0
008300*    Phrase found -- the value starts right after it, so only a
008400*    narrow 6-byte window is opened before trying to parse.
008500        COMPUTE FND-VALUE-START = FND-POSITION + FND-TOKEN-LEN
008600        MOVE 6 TO FND-WINDOW-LEN
008700        PERFORM HUNT-VALUE-IN-WINDOW
008800        IF SCN-VALUE-FOUND
008900           MOVE 0.95 TO SCN-RESULT-CONFIDENCE.
009000
009100 TRY-ONE-LABEL-EXIT.
009200     EXIT.
009300*    ----------------------------------------------------------
009400
009500*    Walks the calling extractor's SCN-KEYWORD table the same
009600*    way TRY-LABEL-STRATEGY walks SCN-LABEL-PHRASE -- called
009700*    only when strategy 1 found nothing.
009800 TRY-KEYWORD-STRATEGY.
009900
010000     PERFORM TRY-ONE-KEYWORD THRU TRY-ONE-KEYWORD-EXIT
010100        VARYING SCN-KWD-IDX FROM 1 BY 1
010200          UNTIL SCN-KWD-IDX > SCN-KEYWORD-COUNT
010300             OR SCN-VALUE-FOUND.
010400
010500 TRY-KEYWORD-STRATEGY-EXIT.
010600     EXIT.
010700*    ----------------------------------------------------------
010800
010900*    A keyword hit opens a 150-byte window past the end of the
011000*    keyword for the first value of the field's type, anywhere
011100*    in the window -- not anchored to the keyword's end.
011200 TRY-ONE-KEYWORD.
011300
011400*    Load this subscript's keyword and search the whole blob.
011500     MOVE SCN-KEYWORD (SCN-KWD-IDX) TO SCN-WORK-TOKEN.
011600     PERFORM FIND-TOKEN-IN-TEXT.
011700     IF FND-POSITION > 0
011800*    Keyword found -- the value may be several words further
011900*    along the line (running account summary prose, not a tight
012000*    label), so the window is much wider than strategy 1's.
012100        COMPUTE FND-VALUE-START = FND-POSITION + FND-TOKEN-LEN
012200        MOVE 150 TO FND-WINDOW-LEN
012300        PERFORM HUNT-VALUE-IN-WINDOW
012400        IF SCN-VALUE-FOUND
012500           MOVE 0.85 TO SCN-RESULT-CONFIDENCE.
012600
012700 TRY-ONE-KEYWORD-EXIT.
012800     EXIT.
012900*    ----------------------------------------------------------
013000
013100*    Last resort -- BUILD-KVT-TABLE is PERFORMed again here as
013200*    a safety net (it is idempotent for a given statement) in
013300*    case a caller reached strategy 3 without ever going through
013400*    CC-EXTRACTOR-xxxx's own up-front PERFORM of it.
013500 TRY-TABLE-STRATEGY.
013600
013700     PERFORM BUILD-KVT-TABLE.
013800     PERFORM TRY-ONE-TABLE-KEY THRU TRY-ONE-TABLE-KEY-EXIT
013900        VARYING SCN-TBK-IDX FROM 1 BY 1
014000          UNTIL SCN-TBK-IDX > SCN-TABLEKEY-COUNT
014100             OR SCN-VALUE-FOUND.
014200
014300 TRY-TABLE-STRATEGY-EXIT.
014400     EXIT.
014500*    ----------------------------------------------------------
014600
014700*    Looks the field's current table key up in WRK-KVT-TABLE;
014800*    WRK-KVT-IDX-NUM coming back non-zero means a match was
014900*    found at that slot.
015000 TRY-ONE-TABLE-KEY.
015100
015200*    Reset the found-slot flag, then scan the whole table for
015300*    this field's current candidate key.
015400     MOVE 0 TO WRK-KVT-IDX-NUM.
015500     PERFORM PROBE-ONE-KVT-ENTRY THRU PROBE-ONE-KVT-ENTRY-EXIT
015600        VARYING WRK-KVT-IDX FROM 1 BY 1
015700          UNTIL WRK-KVT-IDX > WRK-KVT-ENTRY-COUNT
015800             OR WRK-KVT-IDX-NUM > 0.
015900
016000*    A match leaves the raw text already sitting in SCN-RESULT-
016100*    VALUE, copied there by PROBE-ONE-KVT-ENTRY below -- all
016200*    that is left is to validate and normalize it by type.
016300     IF WRK-KVT-IDX-NUM > 0
016400        PERFORM PARSE-VALUE-BY-TYPE
016500        IF SCN-VALUE-FOUND
016600           MOVE 0.75 TO SCN-RESULT-CONFIDENCE.
016700
016800 TRY-ONE-TABLE-KEY-EXIT.
016900     EXIT.
017000*    ----------------------------------------------------------
017100
017200*    Single slot compare -- PERFORMed once per KVT entry by the
017300*    VARYING loop in TRY-ONE-TABLE-KEY above.
017400 PROBE-ONE-KVT-ENTRY.
017500
017600*    Key names, not positions, drive the match -- the table is
017700*    built in whatever order the keys appeared on the statement,
017800*    which rarely matches WSKVTKEY.CBL's own literal order.
017900     IF SCN-TABLE-KEY (SCN-TBK-IDX) = WRK-KVT-KEY (WRK-KVT-IDX)
018000        MOVE WRK-KVT-IDX TO WRK-KVT-IDX-NUM
018100        MOVE WRK-KVT-VALUE (WRK-KVT-IDX) TO SCN-RESULT-VALUE.
018200
018300 PROBE-ONE-KVT-ENTRY-EXIT.
018400     EXIT.
018500*    ----------------------------------------------------------
018600
018700*    Slides a candidate value of increasing length through the
018800*    window looking for the first byte range that the field-
018900*    type parser accepts; stops at the first success.
019000 HUNT-VALUE-IN-WINDOW.
019100
019200     MOVE "N" TO SCN-RESULT-FOUND.
019300*    Clip the window to end of text so a label near the bottom
019400*    of the statement never drives the scan past WRK-TEXT-BLOB.
019500     COMPUTE FND-SCAN-LIMIT = FND-VALUE-START + FND-WINDOW-LEN.
019600     IF FND-SCAN-LIMIT > WRK-TEXT-LENGTH
019700        MOVE WRK-TEXT-LENGTH TO FND-SCAN-LIMIT.
019800
019900*    Try every starting offset in the window in turn -- the
020000*    first one whose candidate token parses as this field's
020100*    type wins, even if a later offset would also have parsed.
020200     PERFORM TRY-VALUE-AT-OFFSET THRU TRY-VALUE-AT-OFFSET-EXIT
020300        VARYING FND-SCAN-IDX FROM FND-VALUE-START BY 1
020400          UNTIL FND-SCAN-IDX > FND-SCAN-LIMIT
020500             OR SCN-VALUE-FOUND.
020600
020700 HUNT-VALUE-IN-WINDOW-EXIT.
020800     EXIT.
020900*    ----------------------------------------------------------
021000
021100*    One offset of the sliding window -- PERFORMed once per byte
021200*    position by HUNT-VALUE-IN-WINDOW's VARYING loop above.
021300 TRY-VALUE-AT-OFFSET.
021400
021500     MOVE FND-SCAN-IDX TO FND-VALUE-START.
021600     PERFORM EXTRACT-CANDIDATE-TOKEN.
021700     IF SCN-RESULT-VALUE NOT = SPACES
021800        PERFORM PARSE-VALUE-BY-TYPE.
021900
022000 TRY-VALUE-AT-OFFSET-EXIT.
022100     EXIT.
022200*    ----------------------------------------------------------
022300
022400*    Copies the run of characters legal for the field's type
022500*    starting at FND-VALUE-START into SCN-RESULT-VALUE; the
022600*    run stops at the first illegal character or 40 bytes.
022700 EXTRACT-CANDIDATE-TOKEN.
022800
022900*    Blank result and a fresh output subscript before the byte-
023000*    by-byte copy loop starts; SCN-CHAR-FLAG primed to "legal" so
023100*    the UNTIL test below does not fire before the first probe.
023200     MOVE SPACES TO SCN-RESULT-VALUE.
023300     MOVE 0      TO FND-PUT-IDX.
023400     MOVE "Y"    TO SCN-CHAR-FLAG.
023500     MOVE FND-VALUE-START TO FND-SCAN-POS.
023600
023700*    Copy legal bytes until an illegal one is hit, the 40-byte
023800*    cap is reached, or the blob simply runs out of text.
023900     PERFORM COPY-ONE-TOKEN-CHAR THRU COPY-ONE-TOKEN-CHAR-EXIT
024000        UNTIL FND-SCAN-POS > WRK-TEXT-LENGTH
024100           OR FND-PUT-IDX = 40
024200           OR SCN-CHAR-WAS-ILLEGAL.
024300
024400 EXTRACT-CANDIDATE-TOKEN-EXIT.
024500     EXIT.
024600*    ----------------------------------------------------------
024700
024800*    One byte of the candidate token -- PERFORMed THRU by
024900*    EXTRACT-CANDIDATE-TOKEN's UNTIL loop above, one character
025000*    at a time until an illegal byte, 40 bytes, or end of text.
025100 COPY-ONE-TOKEN-CHAR.
025200
025300*    Classify first -- an illegal byte is left uncopied and the
025400*    caller's UNTIL test (SCN-CHAR-WAS-ILLEGAL) ends the loop
025500*    without advancing FND-SCAN-POS past it.
025600     MOVE WRK-TEXT-BLOB-UC (FND-SCAN-POS:1) TO SCN-CANDIDATE-CHAR.
025700     PERFORM CLASSIFY-CANDIDATE-CHAR.
025800     IF SCN-CHAR-WAS-LEGAL
025900        ADD 1 TO FND-PUT-IDX
026000        MOVE SCN-CANDIDATE-CHAR
026100                TO SCN-RESULT-VALUE (FND-PUT-IDX:1)
026200        ADD 1 TO FND-SCAN-POS.
026300
026400 COPY-ONE-TOKEN-CHAR-EXIT.
026500     EXIT.
026600*    ----------------------------------------------------------
026700
026800*    A character is legal inside a candidate token when it can
026900*    occur in a value of the field type currently being hunted
027000*    -- letters only matter for the textual-month date forms.
027100 CLASSIFY-CANDIDATE-CHAR.
027200
027300*    Date candidates allow digits, the two separator bytes seen
027400*    across all five providers' date forms, an embedded space
027500*    and comma for the textual month form ("JAN 15, 2024"), and
027600*    upper-case letters for the month name itself.
027700     IF SCN-TYPE-IS-DATE
027800        IF SCN-CANDIDATE-CHAR IS NUMERIC
027900              OR SCN-CANDIDATE-CHAR = "/"
028000              OR SCN-CANDIDATE-CHAR = "-"
028100              OR SCN-CANDIDATE-CHAR = " "
028200              OR SCN-CANDIDATE-CHAR = ","
028300              OR (SCN-CANDIDATE-CHAR ALPHABETIC-UPPER)
028400           MOVE "Y" TO SCN-CHAR-FLAG
028500        ELSE
028600           MOVE "N" TO SCN-CHAR-FLAG
028700        END-IF
028800     ELSE
028900*    Amount candidates allow digits, the dollar sign, the
029000*    thousands comma and the decimal point -- no letters, no
029100*    embedded spaces.
029200     IF SCN-TYPE-IS-AMOUNT
029300        IF SCN-CANDIDATE-CHAR IS NUMERIC
029400              OR SCN-CANDIDATE-CHAR = "$"
029500              OR SCN-CANDIDATE-CHAR = ","
029600              OR SCN-CANDIDATE-CHAR = "."
029700           MOVE "Y" TO SCN-CHAR-FLAG
029800        ELSE
029900           MOVE "N" TO SCN-CHAR-FLAG
030000        END-IF
030100     ELSE
030200*    Anything else falls to the card-number rule -- digits, the
030300*    masking asterisk or literal X some providers print, and the
030400*    hyphen some providers use to group the last four digits.
030500        IF SCN-CANDIDATE-CHAR IS NUMERIC
030600              OR SCN-CANDIDATE-CHAR = "*"
030700              OR SCN-CANDIDATE-CHAR = "X"
030800              OR SCN-CANDIDATE-CHAR = "-"
030900           MOVE "Y" TO SCN-CHAR-FLAG
031000        ELSE
031100           MOVE "N" TO SCN-CHAR-FLAG.
031200
031300*    No period after this IF on purpose -- the nested ELSE IF
031400*    chain above is one sentence; EXIT paragraph follows instead.
031500*    no CLASSIFY-CANDIDATE-CHAR-EXIT -- called by plain PERFORM.
031600*    ----------------------------------------------------------
031700
031800*    Dispatches the raw candidate to the type-specific parser
031900*    copied in from PLDATPRS.CBL / PLAMTCLN.CBL / PLCARDNO.CBL
032000*    and, if it validates, moves the normalized form back into
032100*    SCN-RESULT-VALUE and sets SCN-RESULT-FOUND.
032200 PARSE-VALUE-BY-TYPE.
032300
032400*    Date fields hand the raw token to PLDATPRS.CBL, which knows
032500*    all the slash/dash/textual-month forms the five providers
032600*    print and returns a normalized MM/DD/YYYY in DTP-NORM-TEXT.
032700     IF SCN-TYPE-IS-DATE
032800        MOVE SCN-RESULT-VALUE TO DTP-RAW-TOKEN
032900        PERFORM PARSE-DATE-TOKEN
033000        IF DTP-DATE-IS-VALID
033100           MOVE DTP-NORM-TEXT TO SCN-RESULT-VALUE
033200           MOVE "Y" TO SCN-RESULT-FOUND
033300        END-IF
033400     ELSE
033500*    Amount fields go to PLAMTCLN.CBL, which strips the dollar
033600*    sign and thousands commas and checks the result is a valid
033700*    signed decimal before handing back a clean display form.
033800     IF SCN-TYPE-IS-AMOUNT
033900        MOVE SCN-RESULT-VALUE TO AMT-RAW-TOKEN
034000        PERFORM CLEAN-AMOUNT-TOKEN
034100        IF AMT-IS-VALID
034200           MOVE AMT-CLEAN-DISPLAY TO SCN-RESULT-VALUE
034300           MOVE "Y" TO SCN-RESULT-FOUND
034400        END-IF
034500     ELSE
034600*    Anything left is treated as a card-number field and goes to
034700*    PLCARDNO.CBL, which masks down to the last four digits
034800*    regardless of how the provider formatted the full number.
034900        MOVE SCN-RESULT-VALUE TO CRD-RAW-TOKEN
035000        PERFORM CLEAN-CARD-TOKEN
035100        IF CRD-IS-VALID
035200           MOVE CRD-LAST-4 TO SCN-RESULT-VALUE
035300           MOVE "Y" TO SCN-RESULT-FOUND
035400        END-IF.
035500
035600 PARSE-VALUE-BY-TYPE-EXIT.
035700     EXIT.
035800*    ----------------------------------------------------------
035900
036000*    One-time-per-statement line scan that loads WRK-KVT-TABLE
036100*    from "<Known Key><2+ spaces><value>" lines; first hit per
036200*    key wins, later repeats of the same key are ignored.  The
036300*    13 recognized keys come from WSKVTKEY.CBL's literal table.
036400 BUILD-KVT-TABLE.
036500
036600*    Start over at the top of the blob with an empty table --
036700*    the caller decides whether this is the first call for the
036800*    statement or a safety-net repeat from TRY-TABLE-STRATEGY.
036900     MOVE 0 TO WRK-KVT-ENTRY-COUNT.
037000     MOVE 1 TO WRK-LINE-CURSOR.
037100
037200*    Walk the text one line at a time until either the blob is
037300*    exhausted or the table fills its 40-entry capacity.
037400     PERFORM SCAN-ONE-KVT-LINE THRU SCAN-ONE-KVT-LINE-EXIT
037500        UNTIL WRK-LINE-CURSOR > WRK-TEXT-LENGTH
037600           OR WRK-KVT-ENTRY-COUNT = 40.
037700
037800 BUILD-KVT-TABLE-EXIT.
037900     EXIT.
038000*    ----------------------------------------------------------
038100
038200*    Processes one line of the statement blob -- finds its end,
038300*    tries every known key against it, then advances the line
038400*    cursor past the line terminator for the next iteration.
038500 SCAN-ONE-KVT-LINE.
038600
038700*    Locate this line's terminator before testing any keys, so
038800*    TRY-ONE-KVT-TABLE-KEY can bound its value scan to the line.
038900     PERFORM FIND-END-OF-LINE.
039000     PERFORM TRY-ONE-KVT-TABLE-KEY THRU TRY-ONE-KVT-TABLE-KEY-EXIT
039100        VARYING WRK-KVT-IDX2 FROM 1 BY 1
039200          UNTIL WRK-KVT-IDX2 > KVT-KNOWN-KEY-COUNT.
039300*    Step the cursor past the linefeed byte onto the next line
039400*    regardless of whether this line matched any known key.
039500     MOVE FND-LINE-END TO WRK-LINE-CURSOR.
039600     ADD 1 TO WRK-LINE-CURSOR.
039700
039800 SCAN-ONE-KVT-LINE-EXIT.
039900     EXIT.
040000*    ----------------------------------------------------------
040100
040200*    Advances FND-LINE-END from WRK-LINE-CURSOR to the next
040300*    linefeed byte, or to end of text if the statement's last
040400*    line carries no trailing linefeed.
040500 FIND-END-OF-LINE.
040600
040700     MOVE WRK-LINE-CURSOR TO FND-LINE-END.
040800     PERFORM ADVANCE-LINE-END THRU ADVANCE-LINE-END-EXIT
040900        UNTIL FND-LINE-END >= WRK-TEXT-LENGTH
041000           OR WRK-TEXT-BLOB-UC (FND-LINE-END:1) = X"0A".
041100
041200*    no FIND-END-OF-LINE-EXIT -- called by plain PERFORM.
041300*    ----------------------------------------------------------
041400
041500*    Single-byte bump -- PERFORMed THRU by FIND-END-OF-LINE's
041600*    UNTIL loop above.
041700 ADVANCE-LINE-END.
041800     ADD 1 TO FND-LINE-END.
041900
042000 ADVANCE-LINE-END-EXIT.
042100     EXIT.
042200*    ----------------------------------------------------------
042300
042400*    Accepts a known key only when it starts the current line
042500*    (FND-POSITION comes back equal to WRK-LINE-CURSOR).
042600*    Tries one of WSKVTKEY.CBL's known keys against the current
042700*    line only -- PERFORMed once per known key by SCAN-ONE-KVT-
042800*    LINE's VARYING loop above.
042900 TRY-ONE-KVT-TABLE-KEY.
043000
043100*    Search only from the start of this line forward -- a key
043200*    that appears mid-line, inside ordinary statement prose,
043300*    must not be mistaken for a "key  value" line.
043400     MOVE KVT-KNOWN-KEY (WRK-KVT-IDX2) TO SCN-WORK-TOKEN.
043500     MOVE WRK-LINE-CURSOR TO FND-SCAN-IDX.
043600     PERFORM FIND-TOKEN-IN-TEXT-FROM-LINE.
043700     IF FND-POSITION = WRK-LINE-CURSOR
043800        PERFORM STORE-KVT-VALUE.
043900
044000 TRY-ONE-KVT-TABLE-KEY-EXIT.
044100     EXIT.
044200*    ----------------------------------------------------------
044300
044400*    Value starts after the key and 2+ separating spaces, runs
044500*    to end of line, capped at 40 bytes; duplicate keys (the
044600*    key already has an entry) are skipped, first wins.
044700 STORE-KVT-VALUE.
044800
044900     COMPUTE FND-VALUE-START = FND-POSITION + FND-TOKEN-LEN.
045000*    Require at least two spaces between key and value -- a
045100*    single space is too easily an accidental substring match
045200*    inside running prose rather than a real "key  value" line.
045300     IF WRK-TEXT-BLOB-UC (FND-VALUE-START:1) = SPACE
045400        AND WRK-TEXT-BLOB-UC (FND-VALUE-START + 1:1) = SPACE
045500        PERFORM SKIP-VALUE-LEADING-SPACES
045600        PERFORM CHECK-KVT-DUPLICATE
045700        IF NOT SCN-KEY-IS-DUPLICATE
045800           MOVE SPACES TO SCN-RESULT-VALUE
045900           MOVE 0 TO FND-PUT-IDX
046000           MOVE FND-VALUE-START TO FND-SCAN-POS
046100*    Copy the value text through end of line, capped at 40
046200*    bytes the same as every other candidate token in this
046300*    member.
046400           PERFORM COPY-ONE-VALUE-CHAR
046500              THRU COPY-ONE-VALUE-CHAR-EXIT
046600              UNTIL FND-SCAN-POS > FND-LINE-END
046700                 OR FND-PUT-IDX = 40
046800*    New slot at the end of WRK-KVT-TABLE -- entries are never
046900*    inserted in sorted order, only appended.
047000           ADD 1 TO WRK-KVT-ENTRY-COUNT
047100           MOVE KVT-KNOWN-KEY (WRK-KVT-IDX2)
047200                TO WRK-KVT-KEY (WRK-KVT-ENTRY-COUNT)
047300           MOVE SCN-RESULT-VALUE
047400                TO WRK-KVT-VALUE (WRK-KVT-ENTRY-COUNT).
047500
047600 STORE-KVT-VALUE-EXIT.
047700     EXIT.
047800*    ----------------------------------------------------------
047900
048000*    Advances past the separating spaces between a KVT key and
048100*    its value -- STORE-KVT-VALUE has already confirmed at least
048200*    two spaces are present before calling this.
048300 SKIP-VALUE-LEADING-SPACES.
048400     PERFORM BUMP-VALUE-START THRU BUMP-VALUE-START-EXIT
048500        UNTIL WRK-TEXT-BLOB-UC (FND-VALUE-START:1) NOT = SPACE
048600           OR FND-VALUE-START >= FND-LINE-END.
048700
048800*    no SKIP-VALUE-LEADING-SPACES-EXIT -- called by plain PERFORM.
048900*    ----------------------------------------------------------
049000
049100*    Single-byte bump -- PERFORMed THRU by SKIP-VALUE-LEADING-
049200*    SPACES' UNTIL loop above.
049300 BUMP-VALUE-START.
049400     ADD 1 TO FND-VALUE-START.
049500
049600 BUMP-VALUE-START-EXIT.
049700     EXIT.
049800*    ----------------------------------------------------------
049900
050000*    One byte of a KVT value -- PERFORMed THRU by STORE-KVT-
050100*    VALUE's UNTIL loop, copying from FND-SCAN-POS to end of
050200*    line or the 40-byte cap.
050300 COPY-ONE-VALUE-CHAR.
050400
050500     ADD 1 TO FND-PUT-IDX.
050600     MOVE WRK-TEXT-BLOB-UC (FND-SCAN-POS:1)
050700             TO SCN-RESULT-VALUE (FND-PUT-IDX:1).
050800     ADD 1 TO FND-SCAN-POS.
050900
051000 COPY-ONE-VALUE-CHAR-EXIT.
051100     EXIT.
051200*    ----------------------------------------------------------
051300
051400*    SCN-KEY-IS-DUPLICATE comes back TRUE once the current known
051500*    key already owns an earlier slot in WRK-KVT-TABLE.
051600 CHECK-KVT-DUPLICATE.
051700
051800*    Assume no duplicate until a matching slot says otherwise.
051900     MOVE "N" TO SCN-DUP-FLAG.
052000     PERFORM CHECK-KVT-SLOT THRU CHECK-KVT-SLOT-EXIT
052100        VARYING WRK-KVT-IDX FROM 1 BY 1
052200          UNTIL WRK-KVT-IDX > WRK-KVT-ENTRY-COUNT
052300             OR SCN-KEY-IS-DUPLICATE.
052400
052500*    no CHECK-KVT-DUPLICATE-EXIT -- called by plain PERFORM.
052600*    ----------------------------------------------------------
052700
052800*    Single slot compare -- PERFORMed once per existing KVT
052900*    entry by CHECK-KVT-DUPLICATE's VARYING loop above.
053000 CHECK-KVT-SLOT.
053100     IF WRK-KVT-KEY (WRK-KVT-IDX) = KVT-KNOWN-KEY (WRK-KVT-IDX2)
053200        MOVE "Y" TO SCN-DUP-FLAG.
053300
053400 CHECK-KVT-SLOT-EXIT.
053500     EXIT.
053600*    ----------------------------------------------------------
053700
053800*    Brute-force substring scan of the whole statement text for
053900*    SCN-WORK-TOKEN, trimmed of trailing blanks first; same
054000*    technique as PLIDPROV.CBL's provider scan, over the full
054100*    WRK-TEXT-LENGTH rather than a 3000-byte cap.
054200 FIND-TOKEN-IN-TEXT.
054300
054400*    Answer starts at zero -- a zero FND-POSITION on return
054500*    means the token was not found anywhere in the blob.
054600     MOVE 0  TO FND-POSITION.
054700     MOVE 40 TO FND-TOKEN-LEN.
054800*    Labels and keywords are loaded space-padded to 40 bytes, so
054900*    the true length has to be found by walking backward from
055000*    the last byte to the last non-blank one.
055100     PERFORM TRIM-WORK-TOKEN THRU TRIM-WORK-TOKEN-EXIT
055200        VARYING FND-TOKEN-LEN FROM 40 BY -1
055300          UNTIL SCN-WORK-TOKEN (FND-TOKEN-LEN:1) NOT = SPACE
055400             OR FND-TOKEN-LEN = 1.
055500
055600*    The last position worth trying is the one where the token,
055700*    at its trimmed length, still fits before end of text.
055800     COMPUTE FND-SCAN-LIMIT = WRK-TEXT-LENGTH - FND-TOKEN-LEN + 1.
055900
056000*    Slide across every starting position from the top of the
056100*    blob -- stops early the instant a match is found.
056200     PERFORM COMPARE-TEXT-AT-POSITION
056300        THRU COMPARE-TEXT-AT-POSITION-EXIT
056400        VARYING FND-SCAN-IDX FROM 1 BY 1
056500          UNTIL FND-SCAN-IDX > FND-SCAN-LIMIT
056600             OR FND-POSITION > 0.
056700
056800*    no FIND-TOKEN-IN-TEXT-EXIT -- called by plain PERFORM.
056900*    ----------------------------------------------------------
057000
057100*    Same scan, restricted to FND-SCAN-IDX (its entry value) up
057200*    through FND-LINE-END -- keeps a key on one line from ever
057300*    matching a value spilling onto the next.
057400 FIND-TOKEN-IN-TEXT-FROM-LINE.
057500
057600     MOVE 0  TO FND-POSITION.
057700     MOVE 40 TO FND-TOKEN-LEN.
057800     PERFORM TRIM-WORK-TOKEN THRU TRIM-WORK-TOKEN-EXIT
057900        VARYING FND-TOKEN-LEN FROM 40 BY -1
058000          UNTIL SCN-WORK-TOKEN (FND-TOKEN-LEN:1) NOT = SPACE
058100             OR FND-TOKEN-LEN = 1.
058200
058300*    Only bother scanning if the trimmed key can still fit
058400*    between the entry offset and the line's own end byte.
058500     IF FND-LINE-END - FND-TOKEN-LEN + 1 >= FND-SCAN-IDX
058600        COMPUTE FND-SCAN-LIMIT = FND-LINE-END - FND-TOKEN-LEN + 1
058700        PERFORM COMPARE-TEXT-AT-POSITION
058800           THRU COMPARE-TEXT-AT-POSITION-EXIT
058900           VARYING FND-SCAN-IDX FROM FND-SCAN-IDX BY 1
059000             UNTIL FND-SCAN-IDX > FND-SCAN-LIMIT
059100                OR FND-POSITION > 0.
059200
059300*    no FIND-TOKEN-IN-TEXT-FROM-LINE-EXIT -- plain PERFORM only.
059400*    ----------------------------------------------------------
059500
059600*    No body of its own -- exists only so the VARYING FROM 40
059700*    BY -1 loop above has a paragraph name to PERFORM THRU while
059800*    it walks SCN-WORK-TOKEN backward looking for the last
059900*    non-blank byte.
060000 TRIM-WORK-TOKEN.
060100     CONTINUE.
060200
060300 TRIM-WORK-TOKEN-EXIT.
060400     EXIT.
060500*    ----------------------------------------------------------
060600
060700*    Single substring compare at one candidate position --
060800*    PERFORMed once per byte position by the two FIND-TOKEN-IN-
060900*    TEXT paragraphs' VARYING loops above.
061000 COMPARE-TEXT-AT-POSITION.
061100
061200*    Reference-modified substrings of equal length -- a plain
061300*    COBOL compare, no de-referencing or pointer work needed.
061400     IF WRK-TEXT-BLOB-UC (FND-SCAN-IDX:FND-TOKEN-LEN)
061500           = SCN-WORK-TOKEN (1:FND-TOKEN-LEN)
061600        MOVE FND-SCAN-IDX TO FND-POSITION.
061700
061800 COMPARE-TEXT-AT-POSITION-EXIT.
061900     EXIT.
