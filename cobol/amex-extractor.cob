000100*
000200*    AMEX-EXTRACTOR.CBL
000300*    Pulls the five business fields for an American Express
000400*    statement out of the text the orchestrator staged in
000500*    CCWORK-FILE, using the shared three-strategy engine in
000600*    PLSCAN.CBL.  Label phrases, keywords and table keys below are
000700*    this provider's configuration of that engine -- the engine
000800*    itself carries no Amex knowledge.
000900*
001000*    No LINKAGE SECTION -- this shop never passes data on a CALL.
001100*    The orchestrator loads CCWORK-RECORD, CALLs us with no
001200*    USING, and we open the same file to pick it back up.
001300*
001400*    Each EXTRACT-xxxx paragraph below follows the same shape:
001500*    load SCN-FIELD-TYPE, the label-phrase table, the keyword
001600*    table and the table-lookup key table with this field's Amex
001700*    wording, PERFORM EXTRACT-FIELD in PLSCAN.CBL, then move
001800*    whatever came back into the matching WRK-xxxx answer field
001900*    if PLSCAN.CBL reports a value was found.  Nothing outside
002000*    the literal tables differs from one field to the next.
002100*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  AMEX-EXTRACTOR.
002400 AUTHOR.      R D ZUNIGA.
002500 INSTALLATION. DATA PROCESSING DEPT.
002600 DATE-WRITTEN. 09-10-84.
002700 DATE-COMPILED.
002800 SECURITY.    UNCLASSIFIED.
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    09-10-84  RDZ  NEW-0091  INITIAL VERSION, 5-FIELD EXTRACTION
003300*    10-02-84  RDZ  NEW-0091  ADDED PAY-BY / PAYMENT-BY LABELS
003400*    01-22-85  RDZ  NEW-0091  WIRED IN TABLE-LOOKUP STRATEGY 3
003500*    06-11-87  LMF  CHG-0108  KVT TABLE BUILT ONCE PER STATEMENT,
003600*                             WAS BEING REBUILT FOR EVERY FIELD
003700*    03-04-89  JKH  CHG-0114  WIDENED LABEL TABLE FROM 6 TO 8
003800*                             ENTRIES, "STATEMENT ENDING" MISSED
003900*    09-17-91  JKH  CHG-0123  CORRECTED WRK-CARD-LAST4 MOVE, A
004000*                             5-DIGIT GROUPED FORMAT WAS TAKING
004100*                             THE WRONG FOUR DIGITS
004200*    02-28-94  LMF  CHG-0131  RECOMPILED UNDER REVISED DP
004300*                             STANDARDS COPYLIB
004400*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- DATE FIELDS
004500*                             HERE ARE PASS-THROUGH TEXT ONLY,
004600*                             WINDOWING IS DONE IN PLDATPRS.CBL
004700*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
004800*                             STANDARDS BULLETIN 99-03
004900*    05-20-02  RDZ  CHG-0144  ADDED "CURRENT BALANCE" AND
005000*                             "AMOUNT DUE" KEYWORDS, A REVISED
005100*                             AMEX LAYOUT STOPPED MATCHING
005200*    07-08-06  LMF  CHG-0149  RECOMPILED FOR THE PLATFORM MOVE,
005300*                             NO SOURCE LOGIC CHANGED
005400*    06-18-11  LMF  CHG-0147  KVT TABLE BUILT ONCE PER STATEMENT
005500*                             REVIEWED AGAIN, STILL CORRECT
005600*    08-02-18  LMF  CHG-0152  WIDENED LABEL TABLE 6 TO 8 ENTRIES
005700*    10-03-24  RDZ  CHG-0158  CARD ENDING 4-5 DIGIT TOLERANCE,
005800*                             ADDED CARD NUMBER AS A SECOND
005900*                             TABLE-LOOKUP KEY FOR EXTRACT-CARD
006000*    04-17-25  LMF  CHG-0161  ANNUAL DP STANDARDS REVIEW, NO
006100*                             SOURCE CHANGE REQUIRED
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     COPY "SLCCWRK.CBL".
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500     COPY "FDCCWRK.CBL".
007600
007700 WORKING-STORAGE SECTION.
007800
007900     COPY "wsscan.cbl".
008000     COPY "WSKVTKEY.CBL".
008100     COPY "wsdatprs.cbl".
008200     COPY "wsamtcln.cbl".
008300     COPY "wscardno.cbl".
008400
008500*    File-status switch for CCWORK-FILE -- this program only
008600*    ever has the one file open, and only ever the one record.
008700*    Not tested anywhere below today; carried here against the
008800*    day an abend-analysis routine needs it, the shop's usual
008900*    practice for every SELECT in this batch.
009000     01  WRK-FILE-STATUS             PIC X(02).
009100         88  WRK-FILE-OK               VALUE "00".
009200
009300 PROCEDURE DIVISION.
009400
009500*    ==========================================================
009600*    AMEX-MAIN-LINE
009700*    Opens CCWORK-FILE, reads the one mailbox record the
009800*    orchestrator already staged, clears the answer fields so a
009900*    prior statement's values can never leak into this one, runs
010000*    all five field extractions in a fixed order, then REWRITEs
010100*    the record with whatever was found before handing control
010200*    back.  The field order here matches SLRSLT.CBL's layout
010300*    order, not any particular importance ranking.
010400*    ==========================================================
010500 AMEX-MAIN-LINE.
010600
010700     OPEN I-O CCWORK-FILE.
010800
010900     MOVE 1 TO WRK-KEY.
011000     READ CCWORK-FILE
011100         INVALID KEY
011200             DISPLAY "AMEX-EXTRACTOR: CCWORK RECORD NOT FOUND".
011300
011400*    Clear the answer area -- WRK-RESULT-FIELDS covers every
011500*    RSLT-bound field this program can set, and the two amount
011600*    fields are re-zeroed separately since SPACES is not a valid
011700*    value for a numeric COMP/DISPLAY item.
011800     MOVE SPACES TO WRK-RESULT-FIELDS.
011900     MOVE 0      TO WRK-BALANCE.
012000     MOVE 0      TO WRK-MIN-PAYMENT.
012100
012200*    The known-key table only has to be built once per statement,
012300*    not once per field -- see the 06-11-87 change-log entry.
012400     PERFORM BUILD-KVT-TABLE THRU BUILD-KVT-TABLE-EXIT.
012500
012600*    Each of the five calls below is a complete, independent
012700*    field extraction -- none depends on what an earlier one
012800*    found, so a failure to find one field never blocks the
012900*    others from being tried.
013000     PERFORM EXTRACT-END-DATE.
013100     PERFORM EXTRACT-DUE-DATE.
013200     PERFORM EXTRACT-BALANCE.
013300     PERFORM EXTRACT-MIN-PAY.
013400     PERFORM EXTRACT-CARD.
013500
013600*    Whatever was found -- all five fields, some, or none --
013700*    goes back into the mailbox record for the orchestrator to
013800*    pick up in BUILD-SUCCESS-RESULT.
013900     REWRITE CCWORK-RECORD.
014000
014100     CLOSE CCWORK-FILE.
014200
014300     EXIT PROGRAM.
014400
014500*    STOP RUN only fires if this member is ever run stand-alone;
014600*    in production it is always CALLed, so EXIT PROGRAM above is
014700*    the path actually taken.
014800     STOP RUN.
014900*    ----------------------------------------------------------
015000
015100*    ==========================================================
015200*    EXTRACT-END-DATE
015300*    Statement closing date.  Amex's own wording varies between
015400*    "Closing Date" and "Statement Closing Date" depending on
015500*    the card product, hence the five label phrases instead of
015600*    the usual two or three.
015700*    ==========================================================
015800 EXTRACT-END-DATE.
015900
016000*    Field type "D" (date) routes EXTRACT-FIELD through
016100*    PLDATPRS.CBL's eight-format date parser and returns a
016200*    normalized 10-byte date string when a match is found.
016300     MOVE "D" TO SCN-FIELD-TYPE.
016400     MOVE "CLOSING DATE"           TO SCN-LABEL-PHRASE (1).
016500     MOVE "STATEMENT CLOSING DATE" TO SCN-LABEL-PHRASE (2).
016600     MOVE "STATEMENT DATE"         TO SCN-LABEL-PHRASE (3).
016700     MOVE "STATEMENT ENDING"       TO SCN-LABEL-PHRASE (4).
016800     MOVE "STATEMENT END"          TO SCN-LABEL-PHRASE (5).
016900     MOVE 5 TO SCN-LABEL-COUNT.
017000     MOVE "CLOSING DATE"           TO SCN-KEYWORD (1).
017100     MOVE "STATEMENT CLOSING DATE" TO SCN-KEYWORD (2).
017200     MOVE "STATEMENT END DATE"     TO SCN-KEYWORD (3).
017300     MOVE "STATEMENT DATE"         TO SCN-KEYWORD (4).
017400     MOVE 4 TO SCN-KEYWORD-COUNT.
017500     MOVE "CLOSING DATE"           TO SCN-TABLE-KEY (1).
017600     MOVE "STATEMENT DATE"         TO SCN-TABLE-KEY (2).
017700     MOVE 2 TO SCN-TABLEKEY-COUNT.
017800
017900     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
018000
018100*    Dates come back from PLSCAN.CBL as a 10-byte normalized
018200*    string (see PLDATPRS.CBL) -- only the first 10 bytes of
018300*    SCN-RESULT-VALUE are ever meaningful for a "D" field type.
018400     IF SCN-VALUE-FOUND
018500        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-END-DATE
018600        MOVE SCN-RESULT-CONFIDENCE    TO WRK-END-DATE-CONF.
018700
018800 EXTRACT-END-DATE-EXIT.
018900     EXIT.
019000*    ----------------------------------------------------------
019100
019200*    ==========================================================
019300*    EXTRACT-DUE-DATE
019400*    Payment due date.  "Pay By" and "Payment By" are carried as
019500*    separate label phrases because Amex statements have used
019600*    both wordings across different card products over the
019700*    years, and PLSCAN.CBL's label strategy needs an exact
019800*    phrase match.
019900*    ==========================================================
020000 EXTRACT-DUE-DATE.
020100
020200*    Label phrases, in try order -- a statement is tested
020300*    against phrase 1 first, then 2, and so on, stopping at the
020400*    first one that actually appears in the text.
020500     MOVE "D" TO SCN-FIELD-TYPE.
020600     MOVE "PAYMENT DUE DATE"       TO SCN-LABEL-PHRASE (1).
020700     MOVE "DUE DATE"               TO SCN-LABEL-PHRASE (2).
020800     MOVE "PAY BY"                 TO SCN-LABEL-PHRASE (3).
020900     MOVE "PAYMENT BY"             TO SCN-LABEL-PHRASE (4).
021000     MOVE 4 TO SCN-LABEL-COUNT.
021100*    Keyword-proximity fallback, used only when no label phrase
021200*    above matched anywhere in the statement text.
021300     MOVE "PAYMENT DUE DATE"       TO SCN-KEYWORD (1).
021400     MOVE "DUE DATE"               TO SCN-KEYWORD (2).
021500     MOVE "PAYMENT DUE"            TO SCN-KEYWORD (3).
021600     MOVE "PAY BY"                 TO SCN-KEYWORD (4).
021700     MOVE 4 TO SCN-KEYWORD-COUNT.
021800*    Table-lookup fallback, the last strategy tried.
021900     MOVE "PAYMENT DUE DATE"       TO SCN-TABLE-KEY (1).
022000     MOVE "DUE DATE"               TO SCN-TABLE-KEY (2).
022100     MOVE 2 TO SCN-TABLEKEY-COUNT.
022200
022300     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
022400
022500     IF SCN-VALUE-FOUND
022600        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-DUE-DATE
022700        MOVE SCN-RESULT-CONFIDENCE    TO WRK-DUE-DATE-CONF.
022800
022900 EXTRACT-DUE-DATE-EXIT.
023000     EXIT.
023100*    ----------------------------------------------------------
023200
023300*    ==========================================================
023400*    EXTRACT-BALANCE
023500*    New/total/current balance.  05-20-02 CHG-0144 added
023600*    "Current Balance" and "Amount Due" after a revised Amex
023700*    statement layout stopped matching the original four
023800*    keywords.
023900*    ==========================================================
024000 EXTRACT-BALANCE.
024100
024200*    Four label phrases, widest of any field in this program --
024300*    Amex has used all four wordings across different card
024400*    products and layout revisions over the years.
024500     MOVE "A" TO SCN-FIELD-TYPE.
024600     MOVE "NEW BALANCE"            TO SCN-LABEL-PHRASE (1).
024700     MOVE "TOTAL BALANCE"          TO SCN-LABEL-PHRASE (2).
024800     MOVE "BALANCE DUE"            TO SCN-LABEL-PHRASE (3).
024900     MOVE "CURRENT BALANCE"        TO SCN-LABEL-PHRASE (4).
025000     MOVE 4 TO SCN-LABEL-COUNT.
025100     MOVE "NEW BALANCE"            TO SCN-KEYWORD (1).
025200     MOVE "TOTAL BALANCE"          TO SCN-KEYWORD (2).
025300     MOVE "BALANCE DUE"            TO SCN-KEYWORD (3).
025400     MOVE "CURRENT BALANCE"        TO SCN-KEYWORD (4).
025500     MOVE "AMOUNT DUE"             TO SCN-KEYWORD (5).
025600     MOVE 5 TO SCN-KEYWORD-COUNT.
025700     MOVE "NEW BALANCE"            TO SCN-TABLE-KEY (1).
025800     MOVE "TOTAL BALANCE"          TO SCN-TABLE-KEY (2).
025900     MOVE "BALANCE DUE"            TO SCN-TABLE-KEY (3).
026000     MOVE 3 TO SCN-TABLEKEY-COUNT.
026100
026200     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
026300
026400*    Amount fields return a cleaned numeric value in
026500*    SCN-RESULT-VALUE-NUM (PLAMTCLN.CBL already stripped the
026600*    dollar sign and any thousands commas) plus a found flag,
026700*    which the summary and cross-foot logic upstream rely on.
026800     IF SCN-VALUE-FOUND
026900        MOVE SCN-RESULT-VALUE-NUM     TO WRK-BALANCE
027000        MOVE "Y"                      TO WRK-BALANCE-FOUND
027100        MOVE SCN-RESULT-CONFIDENCE    TO WRK-BALANCE-CONF.
027200
027300 EXTRACT-BALANCE-EXIT.
027400     EXIT.
027500*    ----------------------------------------------------------
027600
027700*    ==========================================================
027800*    EXTRACT-MIN-PAY
027900*    Minimum payment due.  Same shape as EXTRACT-BALANCE, a
028000*    different field type value, different wording.
028100*    ==========================================================
028200 EXTRACT-MIN-PAY.
028300
028400*    Field type "A" (amount) routes EXTRACT-FIELD through
028500*    PLAMTCLN.CBL's dollar-amount cleanup instead of the date
028600*    or card-number paths.
028700     MOVE "A" TO SCN-FIELD-TYPE.
028800     MOVE "MINIMUM PAYMENT DUE"    TO SCN-LABEL-PHRASE (1).
028900     MOVE "MINIMUM AMOUNT DUE"     TO SCN-LABEL-PHRASE (2).
029000     MOVE "MINIMUM PAYMENT"        TO SCN-LABEL-PHRASE (3).
029100     MOVE "MIN PAYMENT"            TO SCN-LABEL-PHRASE (4).
029200     MOVE 4 TO SCN-LABEL-COUNT.
029300     MOVE "MINIMUM PAYMENT DUE"    TO SCN-KEYWORD (1).
029400     MOVE "MINIMUM PAYMENT"        TO SCN-KEYWORD (2).
029500     MOVE "MINIMUM AMOUNT DUE"     TO SCN-KEYWORD (3).
029600     MOVE "MIN PAYMENT"            TO SCN-KEYWORD (4).
029700     MOVE 4 TO SCN-KEYWORD-COUNT.
029800     MOVE "MINIMUM PAYMENT DUE"    TO SCN-TABLE-KEY (1).
029900     MOVE "MINIMUM PAYMENT"        TO SCN-TABLE-KEY (2).
030000     MOVE "MIN PAYMENT"            TO SCN-TABLE-KEY (3).
030100     MOVE 3 TO SCN-TABLEKEY-COUNT.
030200
030300     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
030400
030500     IF SCN-VALUE-FOUND
030600        MOVE SCN-RESULT-VALUE-NUM     TO WRK-MIN-PAYMENT
030700        MOVE "Y"                      TO WRK-MIN-PAY-FOUND
030800        MOVE SCN-RESULT-CONFIDENCE    TO WRK-MIN-PAY-CONF.
030900
031000 EXTRACT-MIN-PAY-EXIT.
031100     EXIT.
031200*    ----------------------------------------------------------
031300
031400*    ==========================================================
031500*    EXTRACT-CARD
031600*    Last four digits of the card or account number.  Amex's
031700*    grouped account-number format and masked forms have no
031800*    preceding label text at all, so they are left to the
031900*    keyword-proximity and table-lookup strategies below; the
032000*    label strategy only catches "Account/Card Ending ####".
032100*    10-03-24 RDZ CHG-0158 added CARD NUMBER as a second
032200*    table-lookup key -- it was already a Strategy-2 keyword
032300*    but had been left out of the table-lookup key list.
032400*    ==========================================================
032500 EXTRACT-CARD.
032600
032700*    Field type "C" (card) routes EXTRACT-FIELD through
032800*    PLCARDNO.CBL's digit-run scan, which keeps only the last
032900*    four digits of whatever run of digits it finds.
033000     MOVE "C" TO SCN-FIELD-TYPE.
033100     MOVE "ACCOUNT ENDING"         TO SCN-LABEL-PHRASE (1).
033200     MOVE "CARD ENDING"            TO SCN-LABEL-PHRASE (2).
033300     MOVE 2 TO SCN-LABEL-COUNT.
033400     MOVE "ACCOUNT ENDING"         TO SCN-KEYWORD (1).
033500     MOVE "CARD ENDING"            TO SCN-KEYWORD (2).
033600     MOVE "ACCOUNT NUMBER"         TO SCN-KEYWORD (3).
033700     MOVE "CARD NUMBER"            TO SCN-KEYWORD (4).
033800     MOVE 4 TO SCN-KEYWORD-COUNT.
033900*    Table-lookup keys -- the known-key table PLCARDNO.CBL and
034000*    WSKVTKEY.CBL build once per statement in BUILD-KVT-TABLE.
034100     MOVE "ACCOUNT ENDING"         TO SCN-TABLE-KEY (1).
034200     MOVE "CARD NUMBER"            TO SCN-TABLE-KEY (2).
034300     MOVE 2 TO SCN-TABLEKEY-COUNT.
034400
034500     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
034600
034700*    Only the trailing four digits PLCARDNO.CBL normalized are
034800*    ever carried forward -- this program never sees, and never
034900*    stores, a full card or account number.
035000     IF SCN-VALUE-FOUND
035100        MOVE SCN-RESULT-VALUE (1:4)   TO WRK-CARD-LAST4
035200        MOVE SCN-RESULT-CONFIDENCE    TO WRK-CARD-CONF.
035300
035400 EXTRACT-CARD-EXIT.
035500     EXIT.
035600*    ----------------------------------------------------------
035700
035800*    The scan engine and its three supporting cleanup copybooks
035900*    are COPY'd in at the bottom of every provider extractor's
036000*    PROCEDURE DIVISION, the same way, in the same order.
036100     COPY "PLSCAN.CBL".
036200     COPY "PLDATPRS.CBL".
036300     COPY "PLAMTCLN.CBL".
036400     COPY "PLCARDNO.CBL".
