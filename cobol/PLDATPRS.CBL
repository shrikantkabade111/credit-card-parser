000100*
000200*    PLDATPRS.CBL
000300*    Shared date-token parser.  PERFORM PARSE-DATE-TOKEN with
000400*    DTP-RAW-TOKEN loaded; tries the eight supported date
000500*    formats in a fixed order and stops at the first one that
000600*    both fits the token's punctuation pattern and checks out
000700*    as a real calendar date.  PLSCAN.CBL calls this once per
000800*    candidate date token surfaced by any of its three
000900*    extraction strategies -- this member never touches the raw
001000*    statement text itself.
001100*
001200*    11-09-79  RDZ  NEW-0091  FIRST CUT - SLASH FORMATS ONLY
001300*    02-02-80  RDZ  NEW-0091  ADDED Mon DD YYYY / Month DD YYYY
001400*    02-14-80  RDZ  NEW-0091  ADDED YYYY-MM-DD / DD-MM-YYYY
001500*    06-11-87  LMF  CHG-0108  SHARED MEMBER SPLIT OUT OF PLSCAN
001600*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- 2-DIGIT YEARS
001700*                             ARE WINDOWED, SEE WINDOW-2-DIGIT-
001800*                             YEAR BELOW; 4-DIGIT FORMS ALREADY
001900*                             CARRY THE FULL CENTURY
002000*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
002100*                             STANDARDS BULLETIN 99-03, WINDOW
002200*                             BREAKPOINT LEFT AT 68/69 PENDING
002300*                             BUSINESS REVIEW
002400*    09-20-04  LMF  CHG-0147  LEAP-YEAR CHECK FOR FEBRUARY 29
002500*    07-08-06  LMF  CHG-0149  RECOMPILED FOR THE PLATFORM MOVE,
002600*                             NO SOURCE LOGIC CHANGED
002700*
002800*    ==========================================================
002900*    PARSE-DATE-TOKEN
003000*    Entry point.  Clears the answer, strips trailing punctuation
003100*    noise, then picks the slash family or the dash/text family
003200*    depending on whether two slashes were found -- the two
003300*    families are mutually exclusive by construction, so there is
003400*    no need to try both.
003500*    ==========================================================
003600 PARSE-DATE-TOKEN.
003700
003800*    No date is valid until one of the eight formats below says
003900*    otherwise; DTP-NORM-TEXT stays blank on any failure path.
004000     MOVE "N" TO DTP-VALID-DATE.
004100     MOVE SPACES TO DTP-NORM-TEXT.
004200     PERFORM STRIP-PUNCTUATION.
004300     PERFORM FIND-SLASH-POSITIONS.
004400
004500*    Exactly two slashes found means an MM/DD/YY(YY) or DD/MM/
004600*    YY(YY) candidate; anything else tries the dash and textual-
004700*    month forms instead.
004800     IF DTP-SLASH-1-POS > 0 AND DTP-SLASH-2-POS > 0
004900        PERFORM TRY-SLASH-FORMATS
005000     ELSE
005100        PERFORM TRY-DASH-OR-TEXT-FORMATS.
005200
005300*    A format match only proves the token had the right shape --
005400*    CHECK-CALENDAR-DATE still has to confirm the month/day pair
005500*    is a real date (no April 31st, no February 30th) before the
005600*    caller is told the token is trustworthy.
005700     IF DTP-DATE-IS-VALID
005800        PERFORM CHECK-CALENDAR-DATE
005900        IF NOT DTP-DATE-IS-VALID
006000           MOVE SPACES TO DTP-NORM-TEXT.
006100
006200 PARSE-DATE-TOKEN-EXIT.
006300     EXIT.
006400*    ----------------------------------------------------------
006500
006600*    Periods and commas are simply blanked out in place; the
006700*    remaining parse logic treats embedded spaces as noise too,
006800*    since the day/month/year pieces are pulled by position.
006900*    This must run before FIND-SLASH-POSITIONS so a trailing
007000*    comma on a textual-month token never shifts a slash search
007100*    that does not even apply to that format.
007200 STRIP-PUNCTUATION.
007300
007400     MOVE 1 TO DTP-TOKEN-LEN.
007500     PERFORM BLANK-ONE-PUNCT-CHAR THRU BLANK-ONE-PUNCT-CHAR-EXIT
007600        VARYING DTP-TOKEN-LEN FROM 1 BY 1
007700          UNTIL DTP-TOKEN-LEN > 30.
007800
007900*    no STRIP-PUNCTUATION-EXIT -- called by plain PERFORM.
008000*    ----------------------------------------------------------
008100
008200*    Single-byte check -- PERFORMed THRU by STRIP-PUNCTUATION's
008300*    VARYING loop above, one byte of the 30-byte token at a time.
008400 BLANK-ONE-PUNCT-CHAR.
008500     IF DTP-RAW-TOKEN (DTP-TOKEN-LEN:1) = "." OR
008600        DTP-RAW-TOKEN (DTP-TOKEN-LEN:1) = ","
008700        MOVE SPACE TO DTP-RAW-TOKEN (DTP-TOKEN-LEN:1).
008800
008900 BLANK-ONE-PUNCT-CHAR-EXIT.
009000     EXIT.
009100*    ----------------------------------------------------------
009200
009300*    Locates the first two slash bytes in the token, if any;
009400*    a third slash (should one ever appear) is ignored, since
009500*    no supported format uses more than two.
009600 FIND-SLASH-POSITIONS.
009700
009800     MOVE 0 TO DTP-SLASH-1-POS.
009900     MOVE 0 TO DTP-SLASH-2-POS.
010000     PERFORM CHECK-ONE-SLASH-POS THRU CHECK-ONE-SLASH-POS-EXIT
010100        VARYING DTP-TOKEN-LEN FROM 1 BY 1
010200          UNTIL DTP-TOKEN-LEN > 30.
010300
010400*    no FIND-SLASH-POSITIONS-EXIT -- called by plain PERFORM.
010500*    ----------------------------------------------------------
010600
010700*    Single-byte check -- PERFORMed THRU by FIND-SLASH-POSITIONS'
010800*    VARYING loop above.
010900 CHECK-ONE-SLASH-POS.
011000     IF DTP-RAW-TOKEN (DTP-TOKEN-LEN:1) = "/"
011100        IF DTP-SLASH-1-POS = 0
011200           MOVE DTP-TOKEN-LEN TO DTP-SLASH-1-POS
011300        ELSE
011400           IF DTP-SLASH-2-POS = 0
011500              MOVE DTP-TOKEN-LEN TO DTP-SLASH-2-POS.
011600
011700 CHECK-ONE-SLASH-POS-EXIT.
011800     EXIT.
011900*    ----------------------------------------------------------
012000
012100*    Slash dates are ambiguous between MM/DD and DD/MM; the
012200*    house rule breaks the tie by probing MM/DD first (2-digit
012300*    year, then 4-digit year), then DD/MM (2-digit, then
012400*    4-digit) -- the first piece that parses as a valid
012500*    month/day pair wins.
012600 TRY-SLASH-FORMATS.
012700
012800*    Split the token into its three slash-delimited pieces by
012900*    position -- the year piece (DTP-PART-C) is always read as
013000*    4 bytes so LOAD-SLASH-YEAR can tell a 2-digit year from a
013100*    4-digit one by whether the trailing 2 bytes are blank.
013200     MOVE DTP-RAW-TOKEN (1:DTP-SLASH-1-POS - 1) TO DTP-PART-A.
013300     COMPUTE DTP-TOKEN-LEN =
013400             DTP-SLASH-2-POS - DTP-SLASH-1-POS - 1.
013500     MOVE DTP-RAW-TOKEN (DTP-SLASH-1-POS + 1:DTP-TOKEN-LEN)
013600             TO DTP-PART-B.
013700     MOVE DTP-RAW-TOKEN (DTP-SLASH-2-POS + 1:4) TO DTP-PART-C.
013800
013900*    Try part A as the month first -- this is the far more
014000*    common US billing-statement convention across all five
014100*    providers -- falling back to part B as the month only when
014200*    part A is out of the 1-12 range.
014300     IF DTP-PART-A IS NUMERIC AND DTP-PART-B IS NUMERIC
014400        IF DTP-PART-A >= 1 AND DTP-PART-A <= 12
014500           SET DTP-FMT-MM-DD-YY TO TRUE
014600           MOVE DTP-PART-A TO DTP-MM
014700           MOVE DTP-PART-B TO DTP-DD
014800           PERFORM LOAD-SLASH-YEAR
014900           MOVE "Y" TO DTP-VALID-DATE
015000        ELSE
015100*    Part A could not be a month -- try the DD/MM reading.
015200        IF DTP-PART-B >= 1 AND DTP-PART-B <= 12
015300           SET DTP-FMT-DD-MM-YY TO TRUE
015400           MOVE DTP-PART-B TO DTP-MM
015500           MOVE DTP-PART-A TO DTP-DD
015600           PERFORM LOAD-SLASH-YEAR
015700           MOVE "Y" TO DTP-VALID-DATE.
015800
015900 TRY-SLASH-FORMATS-EXIT.
016000     EXIT.
016100*    ----------------------------------------------------------
016200
016300*    A blank in the year piece's last two bytes means a 2-digit
016400*    year was supplied and must be windowed into a century;
016500*    otherwise the 4-digit year is used as typed.
016600 LOAD-SLASH-YEAR.
016700
016800     IF DTP-PART-C (3:2) = SPACES
016900        MOVE DTP-PART-C (1:2) TO DTP-YY-2-DIGIT
017000        PERFORM WINDOW-2-DIGIT-YEAR
017100     ELSE
017200        MOVE DTP-PART-C TO DTP-CCYY.
017300
017400*    no LOAD-SLASH-YEAR-EXIT -- called by plain PERFORM.
017500*    ----------------------------------------------------------
017600
017700*    House windowing rule certified under Y2K-0147: 00-68
017800*    windows to 2000-2068, 69-99 windows to 1969-1999.  This
017900*    breakpoint was set to keep every card-statement date this
018000*    system will ever see on the correct side of the window and
018100*    has not needed to move since.
018200 WINDOW-2-DIGIT-YEAR.
018300
018400     IF DTP-YY-2-DIGIT <= 68
018500        COMPUTE DTP-CCYY = 2000 + DTP-YY-2-DIGIT
018600     ELSE
018700        COMPUTE DTP-CCYY = 1900 + DTP-YY-2-DIGIT.
018800
018900*    no WINDOW-2-DIGIT-YEAR-EXIT -- called by plain PERFORM.
019000*    ----------------------------------------------------------
019100
019200*    No slashes: try YYYY-MM-DD, DD-MM-YYYY, then the two
019300*    textual-month forms, in that fixed try order -- each
019400*    paragraph leaves DTP-VALID-DATE alone on failure so the
019500*    next one in line gets its turn.
019600 TRY-DASH-OR-TEXT-FORMATS.
019700
019800     PERFORM TRY-YYYY-MM-DD.
019900     IF NOT DTP-DATE-IS-VALID
020000        PERFORM TRY-DD-MM-YYYY.
020100     IF NOT DTP-DATE-IS-VALID
020200        PERFORM TRY-TEXTUAL-MONTH-FORMS.
020300
020400 TRY-DASH-OR-TEXT-FORMATS-EXIT.
020500     EXIT.
020600*    ----------------------------------------------------------
020700
020800*    ISO-style YYYY-MM-DD -- dashes must land at bytes 5 and 8
020900*    exactly, with all three numeric groups the right width.
021000 TRY-YYYY-MM-DD.
021100
021200     IF DTP-RAW-TOKEN (5:1) = "-" AND DTP-RAW-TOKEN (8:1) = "-"
021300        AND DTP-RAW-TOKEN (1:4) IS NUMERIC
021400        AND DTP-RAW-TOKEN (6:2) IS NUMERIC
021500        AND DTP-RAW-TOKEN (9:2) IS NUMERIC
021600        SET DTP-FMT-YYYY-MM-DD TO TRUE
021700        MOVE DTP-RAW-TOKEN (1:4) TO DTP-CCYY
021800        MOVE DTP-RAW-TOKEN (6:2) TO DTP-MM
021900        MOVE DTP-RAW-TOKEN (9:2) TO DTP-DD
022000        MOVE "Y" TO DTP-VALID-DATE.
022100
022200*    no TRY-YYYY-MM-DD-EXIT -- called by plain PERFORM.
022300*    ----------------------------------------------------------
022400
022500*    DD-MM-YYYY -- dashes at bytes 3 and 6, same numeric-width
022600*    checks as the ISO form above but the pieces land the other
022700*    way around.
022800 TRY-DD-MM-YYYY.
022900
023000     IF DTP-RAW-TOKEN (3:1) = "-" AND DTP-RAW-TOKEN (6:1) = "-"
023100        AND DTP-RAW-TOKEN (1:2) IS NUMERIC
023200        AND DTP-RAW-TOKEN (4:2) IS NUMERIC
023300        AND DTP-RAW-TOKEN (7:4) IS NUMERIC
023400        SET DTP-FMT-DD-DASH-MM-YYYY TO TRUE
023500        MOVE DTP-RAW-TOKEN (1:2) TO DTP-DD
023600        MOVE DTP-RAW-TOKEN (4:2) TO DTP-MM
023700        MOVE DTP-RAW-TOKEN (7:4) TO DTP-CCYY
023800        MOVE "Y" TO DTP-VALID-DATE.
023900
024000*    no TRY-DD-MM-YYYY-EXIT -- called by plain PERFORM.
024100*    ----------------------------------------------------------
024200
024300*    "Mon DD YYYY" / "Month DD YYYY" -- the month name is
024400*    matched against DTP-MONTH-TABLE in table order; the day and
024500*    year are pulled from whatever follows the first blank.
024600 TRY-TEXTUAL-MONTH-FORMS.
024700
024800*    Locate the blank that separates the month word from the
024900*    day/year before trying to match the word itself.
025000     PERFORM FIND-FIRST-BLANK.
025100     IF DTP-BLANK-POS > 0
025200        MOVE DTP-RAW-TOKEN (1:DTP-BLANK-POS - 1) TO DTP-MON-WORD
025300        PERFORM MATCH-MONTH-WORD THRU MATCH-MONTH-WORD-EXIT
025400           VARYING DTP-MON-IDX FROM 1 BY 1
025500             UNTIL DTP-MON-IDX > 12
025600                OR DTP-DATE-IS-VALID.
025700
025800 TRY-TEXTUAL-MONTH-FORMS-EXIT.
025900     EXIT.
026000*    ----------------------------------------------------------
026100
026200*    Locates the first blank in the token -- the boundary
026300*    between the month word and the rest of the date.
026400 FIND-FIRST-BLANK.
026500
026600     MOVE 0 TO DTP-BLANK-POS.
026700     PERFORM CHECK-ONE-BLANK-POS THRU CHECK-ONE-BLANK-POS-EXIT
026800        VARYING DTP-TOKEN-LEN FROM 1 BY 1
026900          UNTIL DTP-TOKEN-LEN > 30
027000             OR DTP-BLANK-POS > 0.
027100
027200*    no FIND-FIRST-BLANK-EXIT -- called by plain PERFORM.
027300*    ----------------------------------------------------------
027400
027500*    Single-byte check -- PERFORMed THRU by FIND-FIRST-BLANK's
027600*    VARYING loop above.
027700 CHECK-ONE-BLANK-POS.
027800     IF DTP-RAW-TOKEN (DTP-TOKEN-LEN:1) = SPACE
027900        MOVE DTP-TOKEN-LEN TO DTP-BLANK-POS.
028000
028100 CHECK-ONE-BLANK-POS-EXIT.
028200     EXIT.
028300*    ----------------------------------------------------------
028400
028500*    Compares the word against both the 3-byte short form and
028600*    the full long form in DTP-MONTH-TABLE -- a short-form word
028700*    matches if the remaining bytes are blank, a long-form word
028800*    matches only on a full exact compare.
028900 MATCH-MONTH-WORD.
029000
029100     IF DTP-MON-WORD (1:3) = DTP-MONTH-SHORT (DTP-MON-IDX)
029200        AND (DTP-MON-WORD (4:6) = SPACES
029300         OR DTP-MON-WORD = DTP-MONTH-LONG (DTP-MON-IDX))
029400        MOVE DTP-MONTH-NUMBER (DTP-MON-IDX) TO DTP-MM
029500        SET DTP-FMT-MON-DD-YYYY TO TRUE
029600        PERFORM PULL-DAY-AND-YEAR
029700        MOVE "Y" TO DTP-VALID-DATE.
029800
029900 MATCH-MONTH-WORD-EXIT.
030000     EXIT.
030100*    ----------------------------------------------------------
030200
030300*    Day and year sit after the month name and its following
030400*    blank, separated from each other by another blank -- day
030500*    is always read as 2 bytes, year always as 4.
030600 PULL-DAY-AND-YEAR.
030700
030800     COMPUTE DTP-TOKEN-LEN = DTP-BLANK-POS + 1.
030900     MOVE DTP-RAW-TOKEN (DTP-TOKEN-LEN:2) TO DTP-DD.
031000     ADD 3 TO DTP-TOKEN-LEN.
031100     MOVE DTP-RAW-TOKEN (DTP-TOKEN-LEN:4) TO DTP-CCYY.
031200
031300*    no PULL-DAY-AND-YEAR-EXIT -- called by plain PERFORM.
031400*    ----------------------------------------------------------
031500
031600*    Final sanity check once year/month/day are all loaded:
031700*    month 1-12, day valid for the month, leap years honored.
031800*    This is the one gate every format above must pass through,
031900*    so a format-specific bug that yields, say, month 13 is
032000*    still caught here rather than escaping as a bad date.
032100 CHECK-CALENDAR-DATE.
032200
032300     MOVE "N" TO DTP-VALID-DATE.
032400     IF DTP-MM >= 1 AND DTP-MM <= 12
032500        PERFORM SET-DAYS-IN-MONTH
032600        IF DTP-DD >= 1 AND DTP-DD <= DTP-DAYS-IN-MONTH
032700           MOVE "Y" TO DTP-VALID-DATE.
032800
032900 CHECK-CALENDAR-DATE-EXIT.
033000     EXIT.
033100*    ----------------------------------------------------------
033200
033300*    30-day months get 30, February defers to the leap-year
033400*    check below, everything else is a 31-day month.
033500 SET-DAYS-IN-MONTH.
033600
033700     IF DTP-MM = 4 OR DTP-MM = 6 OR DTP-MM = 9 OR DTP-MM = 11
033800        MOVE 30 TO DTP-DAYS-IN-MONTH
033900     ELSE
034000     IF DTP-MM = 2
034100        PERFORM SET-FEBRUARY-DAYS
034200     ELSE
034300        MOVE 31 TO DTP-DAYS-IN-MONTH.
034400
034500*    no SET-DAYS-IN-MONTH-EXIT -- called by plain PERFORM.
034600*    ----------------------------------------------------------
034700
034800*    Simple divisible-by-4 leap test -- adequate for statement
034900*    dates, which never fall on a centurial non-leap year far
035000*    enough in the future to need the full Gregorian rule.
035100 SET-FEBRUARY-DAYS.
035200
035300     DIVIDE DTP-CCYY BY 4 GIVING DTP-LEAP-QUOTIENT
035400            REMAINDER DTP-LEAP-REMAINDER.
035500     IF DTP-LEAP-REMAINDER = 0
035600        MOVE 29 TO DTP-DAYS-IN-MONTH
035700     ELSE
035800        MOVE 28 TO DTP-DAYS-IN-MONTH.
035900
036000*    no SET-FEBRUARY-DAYS-EXIT -- called by plain PERFORM.
