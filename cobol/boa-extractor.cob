000100*
000200*    BOA-EXTRACTOR.CBL
000300*    Five-field extraction for Bank of America statements.  Card
000400*    identification mirrors Citi's "Account #" / "Account Ending"
000500*    wording -- both shops print the same summary-page layout
000600*    this extractor and CITI-EXTRACTOR.CBL were written against.
000700*
000800*    Same shape as every other provider extractor in this batch:
000900*    no LINKAGE SECTION, CALLed with no USING, CCWORK-FILE is the
001000*    only file this program ever opens, and every EXTRACT-xxxx
001100*    paragraph loads PLSCAN.CBL's tables with this provider's own
001200*    wording before PERFORMing the shared engine.
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  BOA-EXTRACTOR.
001600 AUTHOR.      R D ZUNIGA.
001700 INSTALLATION. DATA PROCESSING DEPT.
001800 DATE-WRITTEN. 10-18-84.
001900 DATE-COMPILED.
002000 SECURITY.    UNCLASSIFIED.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    10-18-84  RDZ  NEW-0091  INITIAL VERSION, 5-FIELD EXTRACTION
002500*    01-22-85  RDZ  NEW-0091  WIRED IN TABLE-LOOKUP STRATEGY 3
002600*    06-11-87  LMF  CHG-0108  KVT TABLE BUILT ONCE PER STATEMENT,
002700*                             WAS BEING REBUILT FOR EVERY FIELD
002800*    12-02-90  JKH  CHG-0121  ADDED "THROUGH" AS A CLOSING-DATE
002900*                             LABEL, SOME PRODUCTS PRINT ONLY A
003000*                             PERIOD RANGE WITH NO CLOSING LABEL
003100*    04-19-93  LMF  CHG-0128  RECOMPILED UNDER REVISED DP
003200*                             STANDARDS COPYLIB
003300*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- DATE FIELDS
003400*                             HERE ARE PASS-THROUGH TEXT ONLY,
003500*                             WINDOWING IS DONE IN PLDATPRS.CBL
003600*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
003700*                             STANDARDS BULLETIN 99-03
003800*    11-14-03  RDZ  CHG-0146  ADDED "MIN PAY $" AS A FOURTH
003900*                             MINIMUM-PAYMENT LABEL, SHORTENED
004000*                             WORDING ON A NEWER BOA LAYOUT
004100*    07-08-06  LMF  CHG-0149  RECOMPILED FOR THE PLATFORM MOVE,
004200*                             NO SOURCE LOGIC CHANGED
004300*    09-05-24  RDZ  CHG-0158  ACCOUNT #/ACCOUNT NUMBER CARD
004400*                             LABELS ADDED TO EXTRACT-CARD
004500*    04-17-25  LMF  CHG-0161  ANNUAL DP STANDARDS REVIEW, NO
004600*                             SOURCE CHANGE REQUIRED
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "SLCCWRK.CBL".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "FDCCWRK.CBL".
006100
006200 WORKING-STORAGE SECTION.
006300
006400*    WSSCAN.CBL carries the SCN-xxxx parameter area shared with
006500*    PLSCAN.CBL's EXTRACT-FIELD paragraph -- field type, label
006600*    phrases, keywords, table keys, and the returned value,
006700*    confidence score and found/not-found flag.
006800     COPY "wsscan.cbl".
006900*    WSKVTKEY.CBL carries the KVT-TABLE working storage built
007000*    once per statement by BUILD-KVT-TABLE.
007100     COPY "WSKVTKEY.CBL".
007200*    WSDATPRS.CBL, WSAMTCLN.CBL and WSCARDNO.CBL carry the
007300*    working storage for the date, amount and card-number
007400*    cleanup paragraphs COPYd in at the bottom of this program.
007500     COPY "wsdatprs.cbl".
007600     COPY "wsamtcln.cbl".
007700     COPY "wscardno.cbl".
007800
007900*    File-status switch for CCWORK-FILE, carried but not tested
008000*    below -- the shop's usual practice for every SELECT.
008100*    WRK-FILE-OK is not referenced in this member; it is here
008200*    so the field exists if a future maintainer adds status
008300*    checking without having to touch WORKING-STORAGE again.
008400     01  WRK-FILE-STATUS             PIC X(02).
008500         88  WRK-FILE-OK               VALUE "00".
008600
008700 PROCEDURE DIVISION.
008800
008900*    ==========================================================
009000*    BOA-MAIN-LINE
009100*    Opens CCWORK-FILE, reads the mailbox record, clears the
009200*    answer fields, builds the known-key table once, runs all
009300*    five field extractions, REWRITEs the mailbox record, and
009400*    returns.  Field order matches SLRSLT.CBL's layout order.
009500*    ==========================================================
009600 BOA-MAIN-LINE.
009700
009800*    I-O, not INPUT -- this program REWRITEs the single record
009900*    it reads, same mailbox pattern as every extractor here.
010000     OPEN I-O CCWORK-FILE.
010100
010200*    WRK-KEY is always 1 -- CCWORK-FILE carries exactly one
010300*    record at a time, the statement currently being worked.
010400     MOVE 1 TO WRK-KEY.
010500     READ CCWORK-FILE
010600         INVALID KEY
010700             DISPLAY "BOA-EXTRACTOR: CCWORK RECORD NOT FOUND".
010800
010900*    Clear the answer area before this statement's extraction
011000*    runs -- a prior statement's values must never leak forward.
011100     MOVE SPACES TO WRK-RESULT-FIELDS.
011200     MOVE 0      TO WRK-BALANCE.
011300     MOVE 0      TO WRK-MIN-PAYMENT.
011400
011500*    BUILD-KVT-TABLE (in PLSCAN.CBL) splits the whole statement
011600*    blob into KEY/VALUE pairs once, so the table-lookup strategy
011700*    below never rescans raw text for each of the five fields.
011800     PERFORM BUILD-KVT-TABLE THRU BUILD-KVT-TABLE-EXIT.
011900
012000*    Five independent field extractions -- none depends on what
012100*    an earlier one found.
012200     PERFORM EXTRACT-END-DATE.
012300     PERFORM EXTRACT-DUE-DATE.
012400     PERFORM EXTRACT-BALANCE.
012500     PERFORM EXTRACT-MIN-PAY.
012600     PERFORM EXTRACT-CARD.
012700
012800*    One REWRITE carries all five answers and their confidence
012900*    scores back to the orchestrator in a single pass.
013000     REWRITE CCWORK-RECORD.
013100
013200     CLOSE CCWORK-FILE.
013300
013400*    EXIT PROGRAM is the real return to CC-STATEMENT-EXTRACT.CBL.
013500     EXIT PROGRAM.
013600
013700*    STOP RUN only fires if this member is ever run stand-alone;
013800*    production always CALLs it, so EXIT PROGRAM above is the
013900*    path actually taken.
014000     STOP RUN.
014100*    ----------------------------------------------------------
014200
014300*    ==========================================================
014400*    EXTRACT-END-DATE
014500*    Statement closing date.  12-02-90 CHG-0121 added "THROUGH"
014600*    as a fourth label after a BoA product was found to print
014700*    only a statement period range, with no separate closing-date
014800*    label anywhere on the page.
014900*    ==========================================================
015000 EXTRACT-END-DATE.
015100
015200*    Field type "D" routes through PLDATPRS.CBL's date parser.
015300     MOVE "D" TO SCN-FIELD-TYPE.
015400     MOVE "CLOSING DATE"           TO SCN-LABEL-PHRASE (1).
015500     MOVE "STATEMENT END DATE"     TO SCN-LABEL-PHRASE (2).
015600     MOVE "STATEMENT CLOSE DATE"   TO SCN-LABEL-PHRASE (3).
015700     MOVE "THROUGH"                TO SCN-LABEL-PHRASE (4).
015800     MOVE 4 TO SCN-LABEL-COUNT.
015900*    Strategy 2 -- keyword proximity, tried if no exact label
016000*    phrase matched above.
016100     MOVE "CLOSING DATE"           TO SCN-KEYWORD (1).
016200     MOVE "STATEMENT PERIOD"       TO SCN-KEYWORD (2).
016300     MOVE "STATEMENT END DATE"     TO SCN-KEYWORD (3).
016400     MOVE 3 TO SCN-KEYWORD-COUNT.
016500*    Strategy 3 -- last resort, look the key up in the KVT table
016600*    BUILD-KVT-TABLE already built for this statement.
016700     MOVE "CLOSING DATE"           TO SCN-TABLE-KEY (1).
016800     MOVE "STATEMENT DATE"         TO SCN-TABLE-KEY (2).
016900     MOVE 2 TO SCN-TABLEKEY-COUNT.
017000
017100     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
017200
017300*    A found date comes back as a normalized 10-byte string --
017400*    see PLDATPRS.CBL.
017500     IF SCN-VALUE-FOUND
017600        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-END-DATE
017700        MOVE SCN-RESULT-CONFIDENCE    TO WRK-END-DATE-CONF.
017800
017900 EXTRACT-END-DATE-EXIT.
018000     EXIT.
018100*    ----------------------------------------------------------
018200
018300*    ==========================================================
018400*    EXTRACT-DUE-DATE
018500*    Payment due date -- three label wordings cover the product
018600*    lines this extractor was built against.
018700*    ==========================================================
018800 EXTRACT-DUE-DATE.
018900
019000*    Field type "D" again -- same date parser as above.
019100     MOVE "D" TO SCN-FIELD-TYPE.
019200     MOVE "PAYMENT DUE DATE"       TO SCN-LABEL-PHRASE (1).
019300     MOVE "DUE DATE"               TO SCN-LABEL-PHRASE (2).
019400     MOVE "PAYMENT BY"             TO SCN-LABEL-PHRASE (3).
019500     MOVE 3 TO SCN-LABEL-COUNT.
019600     MOVE "PAYMENT DUE DATE"       TO SCN-KEYWORD (1).
019700     MOVE "DUE DATE"               TO SCN-KEYWORD (2).
019800     MOVE "PAYMENT BY"             TO SCN-KEYWORD (3).
019900     MOVE 3 TO SCN-KEYWORD-COUNT.
020000     MOVE "PAYMENT DUE DATE"       TO SCN-TABLE-KEY (1).
020100     MOVE "DUE DATE"               TO SCN-TABLE-KEY (2).
020200     MOVE 2 TO SCN-TABLEKEY-COUNT.
020300
020400     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
020500
020600     IF SCN-VALUE-FOUND
020700        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-DUE-DATE
020800        MOVE SCN-RESULT-CONFIDENCE    TO WRK-DUE-DATE-CONF.
020900
021000 EXTRACT-DUE-DATE-EXIT.
021100     EXIT.
021200*    ----------------------------------------------------------
021300
021400*    ==========================================================
021500*    EXTRACT-BALANCE
021600*    New/total/current balance.  Unlike Amex, BoA's own label
021700*    phrases carry a trailing dollar sign in the printed text
021800*    ("NEW BALANCE $"), so the label-phrase table below includes
021900*    it while the keyword and table-lookup tables do not --
022000*    PLSCAN.CBL's keyword-proximity and table-lookup strategies
022100*    only need the plain wording to anchor on.
022200*    ==========================================================
022300 EXTRACT-BALANCE.
022400
022500*    Field type "A" routes through PLAMTCLN.CBL's amount cleanup.
022600     MOVE "A" TO SCN-FIELD-TYPE.
022700     MOVE "NEW BALANCE $"          TO SCN-LABEL-PHRASE (1).
022800     MOVE "TOTAL BALANCE $"        TO SCN-LABEL-PHRASE (2).
022900     MOVE "BALANCE DUE $"          TO SCN-LABEL-PHRASE (3).
023000     MOVE 3 TO SCN-LABEL-COUNT.
023100*    Plain wording, no dollar sign, for strategies 2 and 3.
023200     MOVE "NEW BALANCE"            TO SCN-KEYWORD (1).
023300     MOVE "TOTAL BALANCE"          TO SCN-KEYWORD (2).
023400     MOVE "BALANCE DUE"            TO SCN-KEYWORD (3).
023500     MOVE 3 TO SCN-KEYWORD-COUNT.
023600     MOVE "NEW BALANCE"            TO SCN-TABLE-KEY (1).
023700     MOVE "TOTAL BALANCE"          TO SCN-TABLE-KEY (2).
023800     MOVE "BALANCE DUE"            TO SCN-TABLE-KEY (3).
023900     MOVE 3 TO SCN-TABLEKEY-COUNT.
024000
024100     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
024200
024300*    SCN-RESULT-VALUE-NUM is the cleaned numeric amount, with
024400*    the dollar sign and thousands commas already stripped.
024500     IF SCN-VALUE-FOUND
024600        MOVE SCN-RESULT-VALUE-NUM     TO WRK-BALANCE
024700        MOVE "Y"                      TO WRK-BALANCE-FOUND
024800        MOVE SCN-RESULT-CONFIDENCE    TO WRK-BALANCE-CONF.
024900
025000 EXTRACT-BALANCE-EXIT.
025100     EXIT.
025200*    ----------------------------------------------------------
025300
025400*    ==========================================================
025500*    EXTRACT-MIN-PAY
025600*    Minimum payment due.  11-14-03 CHG-0146 added the fourth,
025700*    shortened "MIN PAY $" label after a newer BoA layout
025800*    started abbreviating the field further than the first three
025900*    wordings anticipated.
026000*    ==========================================================
026100 EXTRACT-MIN-PAY.
026200
026300     MOVE "A" TO SCN-FIELD-TYPE.
026400     MOVE "MINIMUM PAYMENT DUE $"  TO SCN-LABEL-PHRASE (1).
026500     MOVE "MINIMUM PAYMENT $"      TO SCN-LABEL-PHRASE (2).
026600     MOVE "MIN PAYMENT $"          TO SCN-LABEL-PHRASE (3).
026700     MOVE "MIN PAY $"              TO SCN-LABEL-PHRASE (4).
026800     MOVE 4 TO SCN-LABEL-COUNT.
026900*    Same four wordings, without the dollar sign, for the
027000*    keyword-proximity strategy.
027100     MOVE "MINIMUM PAYMENT DUE"    TO SCN-KEYWORD (1).
027200     MOVE "MINIMUM PAYMENT"        TO SCN-KEYWORD (2).
027300     MOVE "MIN PAYMENT"            TO SCN-KEYWORD (3).
027400     MOVE "MIN PAY"                TO SCN-KEYWORD (4).
027500     MOVE 4 TO SCN-KEYWORD-COUNT.
027600*    Only three table keys on purpose -- "MIN PAY" never shows
027700*    up as its own KVT key on the statements this was tested
027800*    against, only inline in running text.
027900     MOVE "MINIMUM PAYMENT DUE"    TO SCN-TABLE-KEY (1).
028000     MOVE "MINIMUM PAYMENT"        TO SCN-TABLE-KEY (2).
028100     MOVE "MIN PAYMENT"            TO SCN-TABLE-KEY (3).
028200     MOVE 3 TO SCN-TABLEKEY-COUNT.
028300
028400     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
028500
028600     IF SCN-VALUE-FOUND
028700        MOVE SCN-RESULT-VALUE-NUM     TO WRK-MIN-PAYMENT
028800        MOVE "Y"                      TO WRK-MIN-PAY-FOUND
028900        MOVE SCN-RESULT-CONFIDENCE    TO WRK-MIN-PAY-CONF.
029000
029100 EXTRACT-MIN-PAY-EXIT.
029200     EXIT.
029300*    ----------------------------------------------------------
029400
029500*    ==========================================================
029600*    EXTRACT-CARD
029700*    Last four digits of the account number.  09-05-24 CHG-0158
029800*    added "ACCOUNT #" and "ACCOUNT NUMBER" wording alongside the
029900*    original "CARD ENDING"/"ACCOUNT ENDING" pair -- BoA's
030000*    summary page uses the shorter "#" form, which the original
030100*    version of this extractor never recognized.
030200*    ==========================================================
030300 EXTRACT-CARD.
030400
030500*    Field type "C" routes through PLCARDNO.CBL's digit-run
030600*    scan, which keeps only the trailing four digits found.
030700     MOVE "C" TO SCN-FIELD-TYPE.
030800     MOVE "ACCOUNT #"              TO SCN-LABEL-PHRASE (1).
030900     MOVE "CARD ENDING"            TO SCN-LABEL-PHRASE (2).
031000     MOVE "ACCOUNT ENDING"         TO SCN-LABEL-PHRASE (3).
031100     MOVE 3 TO SCN-LABEL-COUNT.
031200     MOVE "ACCOUNT #"              TO SCN-KEYWORD (1).
031300     MOVE "ACCOUNT NUMBER"         TO SCN-KEYWORD (2).
031400     MOVE "CARD ENDING"            TO SCN-KEYWORD (3).
031500     MOVE 3 TO SCN-KEYWORD-COUNT.
031600*    "ACCOUNT ENDING" is the only table key -- the KVT builder
031700*    does not split "ACCOUNT #" into a clean key/value pair, so
031800*    that wording only reaches PLSCAN.CBL through strategy 1.
031900     MOVE "ACCOUNT ENDING"         TO SCN-TABLE-KEY (1).
032000     MOVE 1 TO SCN-TABLEKEY-COUNT.
032100
032200     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
032300
032400*    Only the last four digits are ever carried forward -- this
032500*    program never sees, and never stores, a full account number.
032600     IF SCN-VALUE-FOUND
032700        MOVE SCN-RESULT-VALUE (1:4)   TO WRK-CARD-LAST4
032800        MOVE SCN-RESULT-CONFIDENCE    TO WRK-CARD-CONF.
032900
033000 EXTRACT-CARD-EXIT.
033100     EXIT.
033200*    ----------------------------------------------------------
033300
033400*    Same four supporting copybooks, same COPY order, as every
033500*    other provider extractor in this batch.
033600*    PLSCAN.CBL holds the shared three-strategy EXTRACT-FIELD
033700*    engine every EXTRACT-xxxx paragraph above PERFORMs THRU.
033800     COPY "PLSCAN.CBL".
033900*    PLDATPRS.CBL normalizes a found date string to the 10-byte
034000*    MM/DD/YYYY form this program moves into WRK-END-DATE and
034100*    WRK-DUE-DATE.
034200     COPY "PLDATPRS.CBL".
034300*    PLAMTCLN.CBL strips dollar signs and thousands commas from
034400*    a found amount and edits it into a signed numeric value.
034500     COPY "PLAMTCLN.CBL".
034600*    PLCARDNO.CBL isolates the last run of four digits in a
034700*    found card/account value.
034800     COPY "PLCARDNO.CBL".
