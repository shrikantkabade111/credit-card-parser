000100*
000200*    WSAMTCLN.CBL
000300*    Parameter area for PLAMTCLN.CBL - cleans a raw dollar-amount
000400*    token ($, commas, spaces) into a fixed 2-decimal value,
000500*    rounded half-up to the cent.  Used by the extraction
000600*    engine for TOTAL-BALANCE and MIN-PAYMENT on every provider.
000700*
000800*    IN  - AMT-RAW-TOKEN   up to 20 bytes, e.g. "$1,234.56"
000900*    OUT - AMT-VALID       "Y" if a usable amount was produced
001000*          AMT-CLEAN-VALUE S9(7)V99, zero if AMT-VALID = "N"
001100*
001200*    11-09-23  RDZ  NEW-0091  INITIAL VERSION
001300*    04-11-24  LMF  CHG-0147  RANGE CHECK MOVED TO PLVALID.CBL
001400*
001500   01  AMT-RAW-TOKEN               PIC X(20).
001600
001700   01  AMT-VALID                  PIC X(01).
001800       88  AMT-IS-VALID             VALUE "Y".
001900
002000   01  AMT-CLEAN-VALUE             PIC S9(7)V99.
002100   01  FILLER REDEFINES AMT-CLEAN-VALUE.
002200       05  AMT-CLEAN-DISPLAY       PIC X(09).
002300
002400*    ---- scratch fields used while stripping $ , and spaces ----
002500   77  AMT-DIGITS-ONLY             PIC X(20).
002600   77  AMT-DIGIT-COUNT             PIC 9(02) COMP.
002700   77  AMT-DECIMAL-POS             PIC 9(02) COMP.
002800   77  AMT-SCAN-IDX                PIC 9(02) COMP.
002900   77  AMT-PUT-IDX                 PIC 9(02) COMP.
003000   77  AMT-ONE-CHAR                PIC X(01).
003100   77  AMT-CENTS-REMAINDER         PIC 9(01).
003200
003300*    ---- digit-by-digit accumulation fields ----
003400   77  AMT-WHOLE-ACCUM             PIC 9(09) COMP.
003500   77  AMT-FRAC-COUNT              PIC 9(01) COMP.
003600   77  AMT-FRAC-1                  PIC 9(01).
003700   77  AMT-FRAC-2                  PIC 9(01).
003800   77  AMT-FRAC-3                  PIC 9(01).
003900   77  AMT-DIGIT-VALUE             PIC 9(01).
004000
004100   01  AMT-SEEN-DOT                PIC X(01).
004200       88  AMT-DOT-SEEN              VALUE "Y".
004300
004400   01  AMT-SEEN-DIGIT              PIC X(01).
004500       88  AMT-DIGIT-SEEN            VALUE "Y".
004600
004700   01  AMT-BAD-CHAR                PIC X(01).
004800       88  AMT-CHAR-WAS-BAD          VALUE "Y".
004900
005000   01  FILLER                      PIC X(12).
