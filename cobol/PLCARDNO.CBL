000100*
000200*    PLCARDNO.CBL
000300*    Shared card-number masker.  PERFORM CLEAN-CARD-TOKEN with
000400*    CRD-RAW-TOKEN loaded; keeps only the digit characters (mask
000500*    characters *, x, X, ., and the hyphen/space group
000600*    separators are dropped) and returns the last 4 in CRD-
000700*    LAST-4, or fewer if the token held fewer than 4 digits.
000800*    At least one digit must be present or CRD-VALID stays "N".
000900*    This member exists so the full card number, however a
001000*    provider chooses to print it, never has to be carried past
001100*    this one PERFORM -- the rest of the system only ever sees
001200*    the last four digits.
001300*
001400*    08-14-84  LMF  NEW-0091  INITIAL VERSION
001500*    12-02-90  JKH  CHG-0121  RIGHT-JUSTIFY SHORT RESULTS
001600*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- NO DATE FIELDS
001700*                             IN THIS MEMBER, NOT IN SCOPE
001800*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
001900*                             STANDARDS BULLETIN 99-03
002000*    01-15-04  RDZ  NEW-0091  WIDENED SCAN TO 20 BYTES FOR THE
002100*                             GROUPED FORMATS
002200*    08-02-24  LMF  CHG-0147  AMEX GROUPED ACCOUNT FORMAT
002300*
002400*    ==========================================================
002500*    CLEAN-CARD-TOKEN
002600*    Entry point.  Clears the answer, strips every non-digit
002700*    byte from the raw token, then keeps only the rightmost four
002800*    digits that remain -- whatever grouping punctuation the
002900*    provider printed (dashes, spaces, a masking run of X's)
003000*    never reaches CRD-LAST-4.
003100*    ==========================================================
003200 CLEAN-CARD-TOKEN.
003300
003400*    Nothing is trusted until at least one digit survives the
003500*    scan below.
003600     MOVE "N"    TO CRD-VALID.
003700     MOVE SPACES TO CRD-DIGITS-ONLY.
003800     MOVE SPACES TO CRD-LAST-4.
003900     MOVE 0      TO CRD-DIGIT-COUNT.
004000
004100*    Full 20-byte scan every time -- unlike the amount and date
004200*    cleaners this one never stops early, since a masking run of
004300*    X's or asterisks is common and perfectly legal here, not an
004400*    error condition worth cutting the scan short for.
004500     PERFORM KEEP-ONE-CARD-CHAR THRU KEEP-ONE-CARD-CHAR-EXIT
004600        VARYING CRD-SCAN-IDX FROM 1 BY 1
004700          UNTIL CRD-SCAN-IDX > 20.
004800
004900*    A token with no digits at all (pure mask, no real number)
005000*    is not a usable card reference and is left invalid.
005100     IF CRD-DIGIT-COUNT > 0
005200        MOVE "Y" TO CRD-VALID
005300        PERFORM TAKE-LAST-4-DIGITS.
005400
005500 CLEAN-CARD-TOKEN-EXIT.
005600     EXIT.
005700*    ----------------------------------------------------------
005800
005900*    Single-byte filter -- PERFORMed THRU by CLEAN-CARD-TOKEN's
006000*    VARYING loop above; non-digit bytes (mask characters, dash
006100*    or space separators) are simply dropped, not copied.
006200 KEEP-ONE-CARD-CHAR.
006300
006400     MOVE CRD-RAW-TOKEN (CRD-SCAN-IDX:1) TO CRD-ONE-CHAR.
006500     IF CRD-ONE-CHAR IS NUMERIC
006600        ADD 1 TO CRD-DIGIT-COUNT
006700        MOVE CRD-ONE-CHAR TO CRD-DIGITS-ONLY (CRD-DIGIT-COUNT:1).
006800
006900 KEEP-ONE-CARD-CHAR-EXIT.
007000     EXIT.
007100*    ----------------------------------------------------------
007200
007300*    Fewer than 4 digits means "what's there"; CRD-LAST-4 is
007400*    left right-justified within its 4 bytes either way since
007500*    the caller only cares about the rightmost digits present.
007600 TAKE-LAST-4-DIGITS.
007700
007800*    Four or more digits -- take the last four from wherever
007900*    they fall in CRD-DIGITS-ONLY.
008000     IF CRD-DIGIT-COUNT >= 4
008100        COMPUTE CRD-SCAN-IDX = CRD-DIGIT-COUNT - 3
008200        MOVE CRD-DIGITS-ONLY (CRD-SCAN-IDX:4) TO CRD-LAST-4
008300     ELSE
008400*    Fewer than four digits -- right-justify the short result so
008500*    a 2-digit remainder lands in the last two bytes of CRD-
008600*    LAST-4, not the first two.
008700        COMPUTE CRD-SCAN-IDX = 5 - CRD-DIGIT-COUNT
008800        MOVE CRD-DIGITS-ONLY (1:CRD-DIGIT-COUNT)
008900             TO CRD-LAST-4 (CRD-SCAN-IDX:CRD-DIGIT-COUNT).
009000
009100 TAKE-LAST-4-DIGITS-EXIT.
009200     EXIT.
