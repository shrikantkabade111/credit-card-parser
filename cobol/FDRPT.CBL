000100*
000200*    FDRPT.CBL -- record description for SUMMARY-REPORT.
000300*    132-column print line, no carriage-control byte (the
000400*    WRITE ... BEFORE ADVANCING clause supplies spacing, same
000500*    as every other print file in this shop).
000600*
000700*    01-22-24  RDZ  NEW-0091  INITIAL VERSION
000800*
000900       FD  SUMMARY-REPORT
001000           LABEL RECORDS ARE OMITTED.
001100       01  REPORT-RECORD                PIC X(132).
