000100*
000200*    PLVALID.CBL
000300*    Shared post-extraction consistency check, run once RESULT-
000400*    RECORD is fully populated and before it is written.
000500*    Warnings are informational only -- they never turn a
000600*    SUCCESS result into a FAILED one.  The amount range check
000700*    instead disqualifies an out-of-range amount outright, same
000800*    as if it had never been found, since a six-figure-plus
000900*    "minimum payment" is almost certainly a mis-scan, not a
001000*    real business value.
001100*
001200*    02-15-85  RDZ  NEW-0091  INITIAL VERSION, WARNING FLAGS ONLY
001300*    06-11-87  LMF  CHG-0108  SPLIT OUT OF PLSCAN AS ITS OWN
001400*                             SHARED MEMBER
001500*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- DATE COMPARE
001600*                             BELOW RELIES ON ISO YYYY-MM-DD
001700*                             TEXT ORDER, NOT ON DATE ARITHMETIC,
001800*                             SO NO WINDOW BREAKPOINT APPLIES
001900*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
002000*                             STANDARDS BULLETIN 99-03
002100*    04-11-04  LMF  CHG-0147  ADDED AMOUNT RANGE DISQUALIFICATION
002200*
002300*    ==========================================================
002400*    VALIDATE-RESULT-RECORD
002500*    Entry point.  Clears last record's warning flags, then runs
002600*    the two disqualifying range checks followed by the three
002700*    cross-field warning checks, in that fixed order -- none of
002800*    the five depends on another having already run.
002900*    ==========================================================
003000 VALIDATE-RESULT-RECORD.
003100
003200*    One RSLT-WARN-FLAGS byte per warning letter (D/M/C below);
003300*    blanked here so a prior record's warnings never carry over.
003400     MOVE SPACES TO RSLT-WARN-FLAGS.
003500
003600     PERFORM CHECK-BALANCE-RANGE.
003700     PERFORM CHECK-MIN-PAY-RANGE.
003800     PERFORM CHECK-DUE-VS-END-WARNING.
003900     PERFORM CHECK-MIN-VS-BAL-WARNING.
004000     PERFORM CHECK-CARD-WARNING.
004100
004200 VALIDATE-RESULT-RECORD-EXIT.
004300     EXIT.
004400*    ----------------------------------------------------------
004500
004600*    Disqualifying check, not a warning -- a balance outside
004700*    0 to 1,000,000 is reset to not-found exactly as if the
004800*    three-strategy engine in PLSCAN.CBL had never located it,
004900*    confidence and all.
005000 CHECK-BALANCE-RANGE.
005100
005200     IF RSLT-BALANCE-WAS-FOUND
005300        IF RSLT-TOTAL-BALANCE < 0
005400                OR RSLT-TOTAL-BALANCE > 1000000
005500           MOVE 0   TO RSLT-TOTAL-BALANCE
005600           MOVE "N" TO RSLT-TOTAL-BALANCE-FND
005700           MOVE 0   TO RSLT-CONF-BALANCE.
005800
005900*    no CHECK-BALANCE-RANGE-EXIT -- called by plain PERFORM.
006000*    ----------------------------------------------------------
006100
006200*    Same disqualifying rule as the balance check above, applied
006300*    to the minimum-payment field instead.
006400 CHECK-MIN-PAY-RANGE.
006500
006600     IF RSLT-MIN-PAY-WAS-FOUND
006700        IF RSLT-MIN-PAYMENT < 0
006800                OR RSLT-MIN-PAYMENT > 1000000
006900           MOVE 0   TO RSLT-MIN-PAYMENT
007000           MOVE "N" TO RSLT-MIN-PAYMENT-FND
007100           MOVE 0   TO RSLT-CONF-MIN-PAY.
007200
007300*    no CHECK-MIN-PAY-RANGE-EXIT -- called by plain PERFORM.
007400*    ----------------------------------------------------------
007500
007600*    Both dates are ISO YYYY-MM-DD, 10 bytes, so a plain
007700*    alphanumeric compare is also a chronological compare -- no
007800*    separate date-arithmetic routine is needed just to tell
007900*    which of the two came first.
008000 CHECK-DUE-VS-END-WARNING.
008100
008200*    A due date on or before the statement's own closing date is
008300*    suspicious (most providers give at least a 21-day grace
008400*    period) but not disqualifying -- flagged with warning D and
008500*    left in the record for the analyst to judge.
008600     IF RSLT-STMT-END-DATE NOT = SPACES
008700        AND RSLT-PAY-DUE-DATE NOT = SPACES
008800        AND RSLT-PAY-DUE-DATE <= RSLT-STMT-END-DATE
008900        SET RSLT-WARN-D TO TRUE.
009000
009100*    no CHECK-DUE-VS-END-WARNING-EXIT -- called by plain PERFORM.
009200*    ----------------------------------------------------------
009300
009400*    A minimum payment larger than the balance it is a minimum
009500*    payment against cannot be correct for either field, but
009600*    which one is wrong cannot be known here -- so this is a
009700*    warning, not a disqualification of either value.
009800 CHECK-MIN-VS-BAL-WARNING.
009900
010000     IF RSLT-BALANCE-WAS-FOUND AND RSLT-MIN-PAY-WAS-FOUND
010100        AND RSLT-MIN-PAYMENT > RSLT-TOTAL-BALANCE
010200        SET RSLT-WARN-M TO TRUE.
010300
010400*    no CHECK-MIN-VS-BAL-WARNING-EXIT -- called by plain PERFORM.
010500*    ----------------------------------------------------------
010600
010700*    PLCARDNO.CBL should only ever leave digits in RSLT-CARD-
010800*    LAST4; anything else surviving to this point means the
010900*    masking scan let something unexpected through.
011000 CHECK-CARD-WARNING.
011100
011200     IF RSLT-CARD-LAST4 NOT = SPACES
011300        AND RSLT-CARD-LAST4 NOT NUMERIC
011400        SET RSLT-WARN-C TO TRUE.
011500
011600*    no CHECK-CARD-WARNING-EXIT -- called by plain PERFORM.
