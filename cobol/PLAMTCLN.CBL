000100*
000200*    PLAMTCLN.CBL
000300*    Shared dollar-amount cleaner.  PERFORM CLEAN-AMOUNT-TOKEN
000400*    with AMT-RAW-TOKEN loaded; strips "$", commas and spaces,
000500*    accumulates whole dollars and up to three fraction digits,
000600*    rounds the cents half-up, and leaves the fixed S9(7)V99
000700*    result in AMT-CLEAN-VALUE.  Any character other than a
000800*    digit, "$", ",", "." or space anywhere in the token fails
000900*    the whole amount -- AMT-VALID stays "N" and the caller must
001000*    not trust AMT-CLEAN-VALUE.
001100*
001200*    11-09-79  RDZ  NEW-0091  INITIAL VERSION
001300*    07-02-91  LMF  CHG-0085  SPLIT OUT OF PLSCAN AS ITS OWN
001400*                             SHARED MEMBER
001500*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- NO DATE FIELDS
001600*                             IN THIS MEMBER, NOT IN SCOPE
001700*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
001800*                             STANDARDS BULLETIN 99-03
001900*    04-11-04  LMF  CHG-0147  RANGE CHECK MOVED TO PLVALID.CBL
002000*
002100*    ==========================================================
002200*    CLEAN-AMOUNT-TOKEN
002300*    Entry point.  Resets every accumulator and flag, scans the
002400*    token a byte at a time collecting digits on either side of
002500*    the decimal point, then rounds and stores the result only
002600*    if at least one digit was seen and no illegal byte turned
002700*    up anywhere in the 20-byte token.
002800*    ==========================================================
002900 CLEAN-AMOUNT-TOKEN.
003000
003100*    Nothing is trusted until the scan below finishes clean --
003200*    AMT-VALID starts "N" and the accumulators all start at
003300*    zero so a partial prior call can never leak into this one.
003400     MOVE "N" TO AMT-VALID.
003500     MOVE 0   TO AMT-CLEAN-VALUE.
003600     MOVE 0   TO AMT-WHOLE-ACCUM.
003700     MOVE 0   TO AMT-FRAC-COUNT.
003800     MOVE 0   TO AMT-FRAC-1.
003900     MOVE 0   TO AMT-FRAC-2.
004000     MOVE 0   TO AMT-FRAC-3.
004100     MOVE "N" TO AMT-SEEN-DOT.
004200     MOVE "N" TO AMT-SEEN-DIGIT.
004300     MOVE "N" TO AMT-BAD-CHAR.
004400
004500*    Scan stops early the instant a bad byte turns up -- there
004600*    is no point cleaning the rest of a token already known to
004700*    be unusable.
004800     PERFORM SCAN-ONE-AMOUNT-CHAR THRU SCAN-ONE-AMOUNT-CHAR-EXIT
004900        VARYING AMT-SCAN-IDX FROM 1 BY 1
005000          UNTIL AMT-SCAN-IDX > 20
005100             OR AMT-CHAR-WAS-BAD.
005200
005300*    A token of all punctuation (no digit ever seen) is just as
005400*    invalid as one with a bad byte -- both leave AMT-VALID "N".
005500     IF AMT-DIGIT-SEEN AND NOT AMT-CHAR-WAS-BAD
005600        PERFORM ROUND-AND-STORE-AMOUNT
005700        MOVE "Y" TO AMT-VALID.
005800
005900 CLEAN-AMOUNT-TOKEN-EXIT.
006000     EXIT.
006100*    ----------------------------------------------------------
006200
006300*    Single-byte classifier -- PERFORMed THRU by CLEAN-AMOUNT-
006400*    TOKEN's VARYING loop above, one byte of the 20-byte token
006500*    at a time.
006600 SCAN-ONE-AMOUNT-CHAR.
006700
006800     MOVE AMT-RAW-TOKEN (AMT-SCAN-IDX:1) TO AMT-ONE-CHAR.
006900
007000*    Spaces, dollar signs and thousands commas are formatting
007100*    noise -- skipped over with no effect on the accumulators.
007200     IF AMT-ONE-CHAR = SPACE OR AMT-ONE-CHAR = "$"
007300                      OR AMT-ONE-CHAR = ","
007400        CONTINUE
007500     ELSE
007600*    A second decimal point anywhere in the token is always an
007700*    error -- no supported amount format has more than one.
007800     IF AMT-ONE-CHAR = "."
007900        IF AMT-DOT-SEEN
008000           MOVE "Y" TO AMT-BAD-CHAR
008100        ELSE
008200           MOVE "Y" TO AMT-SEEN-DOT
008300        END-IF
008400     ELSE
008500*    A digit is routed to ADD-ONE-AMOUNT-DIGIT, which knows
008600*    whether it belongs to the whole-dollar or fraction side
008700*    from AMT-SEEN-DOT.
008800     IF AMT-ONE-CHAR IS NUMERIC
008900        MOVE "Y" TO AMT-SEEN-DIGIT
009000        PERFORM ADD-ONE-AMOUNT-DIGIT
009100     ELSE
009200*    Anything else (a letter, a stray symbol) fails the token.
009300        MOVE "Y" TO AMT-BAD-CHAR.
009400
009500 SCAN-ONE-AMOUNT-CHAR-EXIT.
009600     EXIT.
009700*    ----------------------------------------------------------
009800
009900*    Before the decimal point every digit shifts the running
010000*    whole-dollar accumulator left one place; after it, the
010100*    first three fraction digits are kept (enough to round the
010200*    cent), the rest are read but otherwise ignored.
010300 ADD-ONE-AMOUNT-DIGIT.
010400
010500*    Whole-dollar side: classic shift-and-add, one digit at a
010600*    time, so "1,234" accumulates as 1, then 12, then 123, 1234.
010700     IF NOT AMT-DOT-SEEN
010800        MOVE AMT-ONE-CHAR TO AMT-DIGIT-VALUE
010900        COMPUTE AMT-WHOLE-ACCUM =
011000                AMT-WHOLE-ACCUM * 10 + AMT-DIGIT-VALUE
011100     ELSE
011200*    Fraction side: only the first three digits past the point
011300*    are ever kept, stored into named fields rather than a
011400*    table since there are never more than three to track.
011500        ADD 1 TO AMT-FRAC-COUNT
011600        IF AMT-FRAC-COUNT = 1
011700           MOVE AMT-ONE-CHAR TO AMT-FRAC-1
011800        ELSE
011900        IF AMT-FRAC-COUNT = 2
012000           MOVE AMT-ONE-CHAR TO AMT-FRAC-2
012100        ELSE
012200        IF AMT-FRAC-COUNT = 3
012300           MOVE AMT-ONE-CHAR TO AMT-FRAC-3.
012400
012500 ADD-ONE-AMOUNT-DIGIT-EXIT.
012600     EXIT.
012700*    ----------------------------------------------------------
012800
012900*    Cents are the first two fraction digits; a third fraction
013000*    digit of 5-9 rounds them up half-up, carrying into the
013100*    whole-dollar accumulator when the cents roll past 99.
013200 ROUND-AND-STORE-AMOUNT.
013300
013400*    Whole dollars plus the two-digit cents fraction give the
013500*    unrounded result; AMT-FRAC-1/2 default to zero if the
013600*    token never carried a decimal point at all.
013700     COMPUTE AMT-CLEAN-VALUE =
013800             AMT-WHOLE-ACCUM
013900             + (AMT-FRAC-1 * 10 + AMT-FRAC-2) / 100.
014000
014100*    Half-up rounding on the third fraction digit only -- a
014200*    fourth digit, if present, was never even captured above.
014300     IF AMT-FRAC-3 >= 5
014400        ADD 0.01 TO AMT-CLEAN-VALUE.
014500
014600 ROUND-AND-STORE-AMOUNT-EXIT.
014700     EXIT.
