000100*
000200*    CHASE-EXTRACTOR.CBL
000300*    Five-field extraction for Chase statements, same shared
000400*    engine as AMEX-EXTRACTOR.CBL.  Chase statements are stricter
000500*    about a dollar sign following the balance/minimum-payment
000600*    labels than Amex is, but the engine's amount-type character
000700*    class already accepts "$" as part of the value run, so no
000800*    change to PLSCAN.CBL was needed -- only the label wording
000900*    below differs.
001000*
001100*    Same shape as every other provider extractor in this batch:
001200*    no LINKAGE SECTION, CALLed with no USING, CCWORK-FILE is the
001300*    only file this program ever opens.
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.  CHASE-EXTRACTOR.
001700 AUTHOR.      R D ZUNIGA.
001800 INSTALLATION. DATA PROCESSING DEPT.
001900 DATE-WRITTEN. 02-20-85.
002000 DATE-COMPILED.
002100 SECURITY.    UNCLASSIFIED.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    02-20-85  RDZ  NEW-0091  INITIAL VERSION, 5-FIELD EXTRACTION
002600*    05-11-85  RDZ  NEW-0091  STATEMENT PERIOD "THROUGH" WORDING
002700*    09-03-85  RDZ  NEW-0091  WIRED IN TABLE-LOOKUP STRATEGY 3
002800*    02-14-88  LMF  CHG-0096  KVT TABLE BUILT ONCE PER STATEMENT,
002900*                             WAS BEING REBUILT FOR EVERY FIELD
003000*    10-09-92  JKH  CHG-0119  ADDED "CURRENT BALANCE $" AS A
003100*                             FOURTH BALANCE LABEL, SOME CHASE
003200*                             PRODUCTS PRINT IT INSTEAD OF
003300*                             "NEW BALANCE $"
003400*    04-19-93  LMF  CHG-0128  RECOMPILED UNDER REVISED DP
003500*                             STANDARDS COPYLIB
003600*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- DATE FIELDS
003700*                             HERE ARE PASS-THROUGH TEXT ONLY,
003800*                             WINDOWING IS DONE IN PLDATPRS.CBL
003900*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
004000*                             STANDARDS BULLETIN 99-03
004100*    11-20-02  RDZ  CHG-0139  ADDED "MIN PAY $" AS A FOURTH
004200*                             MINIMUM-PAYMENT LABEL
004300*    07-08-06  LMF  CHG-0149  RECOMPILED FOR THE PLATFORM MOVE,
004400*                             NO SOURCE LOGIC CHANGED
004500*    06-18-24  LMF  CHG-0147  KVT TABLE LOOKUP KEY LIST REVIEWED,
004600*                             NO CHANGE REQUIRED
004700*    09-05-24  RDZ  CHG-0158  CARD/ACCOUNT ENDING HYPHEN FORM
004800*    04-17-25  LMF  CHG-0161  ANNUAL DP STANDARDS REVIEW, NO
004900*                             SOURCE CHANGE REQUIRED
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     COPY "SLCCWRK.CBL".
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300     COPY "FDCCWRK.CBL".
006400
006500 WORKING-STORAGE SECTION.
006600
006700*    WSSCAN.CBL carries the SCN-xxxx parameter area shared with
006800*    PLSCAN.CBL's EXTRACT-FIELD paragraph.
006900     COPY "wsscan.cbl".
007000*    WSKVTKEY.CBL carries the KVT-TABLE built once per statement
007100*    by BUILD-KVT-TABLE, below.
007200     COPY "WSKVTKEY.CBL".
007300*    Working storage for the date, amount and card-number
007400*    cleanup paragraphs COPYd in at the bottom of this program.
007500     COPY "wsdatprs.cbl".
007600     COPY "wsamtcln.cbl".
007700     COPY "wscardno.cbl".
007800
007900*    File-status switch for CCWORK-FILE, carried but not tested
008000*    below -- the shop's usual practice for every SELECT.
008100     01  WRK-FILE-STATUS             PIC X(02).
008200         88  WRK-FILE-OK               VALUE "00".
008300
008400 PROCEDURE DIVISION.
008500
008600*    ==========================================================
008700*    CHASE-MAIN-LINE
008800*    Opens CCWORK-FILE, reads the mailbox record, clears the
008900*    answer fields, builds the known-key table once, runs all
009000*    five field extractions, REWRITEs the mailbox record, and
009100*    returns.
009200*    ==========================================================
009300 CHASE-MAIN-LINE.
009400
009500*    I-O, not INPUT -- this program REWRITEs the single record
009600*    it reads.
009700     OPEN I-O CCWORK-FILE.
009800
009900*    WRK-KEY is always 1 -- CCWORK-FILE carries exactly one
010000*    record at a time, the statement currently being worked.
010100     MOVE 1 TO WRK-KEY.
010200     READ CCWORK-FILE
010300         INVALID KEY
010400             DISPLAY "CHASE-EXTRACTOR: CCWORK RECORD NOT FOUND".
010500
010600*    Clear the answer area before this statement's extraction
010700*    runs -- a prior statement's values must never leak forward.
010800     MOVE SPACES TO WRK-RESULT-FIELDS.
010900     MOVE 0      TO WRK-BALANCE.
011000     MOVE 0      TO WRK-MIN-PAYMENT.
011100
011200*    BUILD-KVT-TABLE (in PLSCAN.CBL) splits the statement blob
011300*    into KEY/VALUE pairs once, so table-lookup strategy 3 below
011400*    never rescans the raw text once per field.
011500     PERFORM BUILD-KVT-TABLE THRU BUILD-KVT-TABLE-EXIT.
011600
011700*    Five independent field extractions -- none depends on what
011800*    an earlier one found.
011900     PERFORM EXTRACT-END-DATE.
012000     PERFORM EXTRACT-DUE-DATE.
012100     PERFORM EXTRACT-BALANCE.
012200     PERFORM EXTRACT-MIN-PAY.
012300     PERFORM EXTRACT-CARD.
012400
012500*    One REWRITE carries all five answers and their confidence
012600*    scores back to the orchestrator in a single pass.
012700     REWRITE CCWORK-RECORD.
012800
012900     CLOSE CCWORK-FILE.
013000
013100*    EXIT PROGRAM is the real return to CC-STATEMENT-EXTRACT.CBL.
013200     EXIT PROGRAM.
013300
013400*    STOP RUN only fires if this member is ever run stand-alone;
013500*    production always CALLs it.
013600     STOP RUN.
013700*    ----------------------------------------------------------
013800
013900*    ==========================================================
014000*    EXTRACT-END-DATE
014100*    "Statement Period ... through <date>" has no fixed-length
014200*    label text in front of the value (the account-number-like
014300*    run between "Period" and "through" varies) so only the
014400*    "through"/"Closing Date"/"Statement End/Close Date" forms
014500*    are carried as strategy-1 labels; the proximity and table
014600*    strategies pick up the rest.
014700*    ==========================================================
014800 EXTRACT-END-DATE.
014900
015000*    Field type "D" routes through PLDATPRS.CBL's date parser.
015100     MOVE "D" TO SCN-FIELD-TYPE.
015200     MOVE "THROUGH"                TO SCN-LABEL-PHRASE (1).
015300     MOVE "CLOSING DATE"           TO SCN-LABEL-PHRASE (2).
015400     MOVE "STATEMENT END DATE"     TO SCN-LABEL-PHRASE (3).
015500     MOVE "STATEMENT CLOSE DATE"   TO SCN-LABEL-PHRASE (4).
015600     MOVE 4 TO SCN-LABEL-COUNT.
015700*    Strategy 2 -- keyword proximity, including "STATEMENT
015800*    PERIOD" which never appears as an exact label phrase.
015900     MOVE "STATEMENT PERIOD"       TO SCN-KEYWORD (1).
016000     MOVE "CLOSING DATE"           TO SCN-KEYWORD (2).
016100     MOVE "STATEMENT END DATE"     TO SCN-KEYWORD (3).
016200     MOVE "STATEMENT CLOSE DATE"   TO SCN-KEYWORD (4).
016300     MOVE 4 TO SCN-KEYWORD-COUNT.
016400*    Strategy 3 -- last resort, table lookup against this
016500*    statement's KVT table.
016600     MOVE "CLOSING DATE"           TO SCN-TABLE-KEY (1).
016700     MOVE "STATEMENT DATE"         TO SCN-TABLE-KEY (2).
016800     MOVE 2 TO SCN-TABLEKEY-COUNT.
016900
017000     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
017100
017200*    A found date comes back as a normalized 10-byte string --
017300*    see PLDATPRS.CBL.
017400     IF SCN-VALUE-FOUND
017500        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-END-DATE
017600        MOVE SCN-RESULT-CONFIDENCE    TO WRK-END-DATE-CONF.
017700
017800 EXTRACT-END-DATE-EXIT.
017900     EXIT.
018000*    ----------------------------------------------------------
018100
018200*    ==========================================================
018300*    EXTRACT-DUE-DATE
018400*    Payment due date -- three label wordings cover the Chase
018500*    product lines this extractor was built against.
018600*    ==========================================================
018700 EXTRACT-DUE-DATE.
018800
018900     MOVE "D" TO SCN-FIELD-TYPE.
019000     MOVE "PAYMENT DUE DATE"       TO SCN-LABEL-PHRASE (1).
019100     MOVE "DUE DATE"               TO SCN-LABEL-PHRASE (2).
019200     MOVE "PAYMENT BY"             TO SCN-LABEL-PHRASE (3).
019300     MOVE 3 TO SCN-LABEL-COUNT.
019400     MOVE "PAYMENT DUE DATE"       TO SCN-KEYWORD (1).
019500     MOVE "DUE DATE"               TO SCN-KEYWORD (2).
019600     MOVE "PAYMENT BY"             TO SCN-KEYWORD (3).
019700     MOVE 3 TO SCN-KEYWORD-COUNT.
019800     MOVE "PAYMENT DUE DATE"       TO SCN-TABLE-KEY (1).
019900     MOVE "DUE DATE"               TO SCN-TABLE-KEY (2).
020000     MOVE 2 TO SCN-TABLEKEY-COUNT.
020100
020200     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
020300
020400     IF SCN-VALUE-FOUND
020500        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-DUE-DATE
020600        MOVE SCN-RESULT-CONFIDENCE    TO WRK-DUE-DATE-CONF.
020700
020800 EXTRACT-DUE-DATE-EXIT.
020900     EXIT.
021000*    ----------------------------------------------------------
021100
021200*    ==========================================================
021300*    EXTRACT-BALANCE
021400*    Chase requires the dollar sign right on the label for
021500*    strategy 1, so the label phrases below carry a trailing
021600*    "$" and the value-window search that follows picks up the
021700*    digits after it the same way it would after any other
021800*    label.  10-09-92 CHG-0119 added "CURRENT BALANCE $" after
021900*    a Chase product line was found to use that wording instead
022000*    of "NEW BALANCE $".
022100*    ==========================================================
022200 EXTRACT-BALANCE.
022300
022400*    Field type "A" routes through PLAMTCLN.CBL's amount cleanup.
022500     MOVE "A" TO SCN-FIELD-TYPE.
022600     MOVE "NEW BALANCE $"          TO SCN-LABEL-PHRASE (1).
022700     MOVE "TOTAL BALANCE $"        TO SCN-LABEL-PHRASE (2).
022800     MOVE "BALANCE DUE $"          TO SCN-LABEL-PHRASE (3).
022900     MOVE "CURRENT BALANCE $"      TO SCN-LABEL-PHRASE (4).
023000     MOVE 4 TO SCN-LABEL-COUNT.
023100*    Plain wording, no dollar sign, for strategies 2 and 3.
023200     MOVE "NEW BALANCE"            TO SCN-KEYWORD (1).
023300     MOVE "TOTAL BALANCE"          TO SCN-KEYWORD (2).
023400     MOVE "BALANCE DUE"            TO SCN-KEYWORD (3).
023500     MOVE "CURRENT BALANCE"        TO SCN-KEYWORD (4).
023600     MOVE 4 TO SCN-KEYWORD-COUNT.
023700     MOVE "NEW BALANCE"            TO SCN-TABLE-KEY (1).
023800     MOVE "TOTAL BALANCE"          TO SCN-TABLE-KEY (2).
023900     MOVE "BALANCE DUE"            TO SCN-TABLE-KEY (3).
024000     MOVE 3 TO SCN-TABLEKEY-COUNT.
024100
024200     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
024300
024400*    SCN-RESULT-VALUE-NUM is the cleaned numeric amount, with
024500*    the dollar sign and thousands commas already stripped.
024600     IF SCN-VALUE-FOUND
024700        MOVE SCN-RESULT-VALUE-NUM     TO WRK-BALANCE
024800        MOVE "Y"                      TO WRK-BALANCE-FOUND
024900        MOVE SCN-RESULT-CONFIDENCE    TO WRK-BALANCE-CONF.
025000
025100 EXTRACT-BALANCE-EXIT.
025200     EXIT.
025300*    ----------------------------------------------------------
025400
025500*    ==========================================================
025600*    EXTRACT-MIN-PAY
025700*    Minimum payment due.  11-20-02 CHG-0139 added the fourth,
025800*    shortened "MIN PAY $" label after a newer Chase layout
025900*    started abbreviating the field further than the first three
026000*    wordings anticipated.
026100*    ==========================================================
026200 EXTRACT-MIN-PAY.
026300
026400     MOVE "A" TO SCN-FIELD-TYPE.
026500     MOVE "MINIMUM PAYMENT DUE $"  TO SCN-LABEL-PHRASE (1).
026600     MOVE "MINIMUM PAYMENT $"      TO SCN-LABEL-PHRASE (2).
026700     MOVE "MIN PAYMENT $"          TO SCN-LABEL-PHRASE (3).
026800     MOVE "MIN PAY $"              TO SCN-LABEL-PHRASE (4).
026900     MOVE 4 TO SCN-LABEL-COUNT.
027000*    Same four wordings, without the dollar sign, for the
027100*    keyword-proximity strategy.
027200     MOVE "MINIMUM PAYMENT DUE"    TO SCN-KEYWORD (1).
027300     MOVE "MINIMUM PAYMENT"        TO SCN-KEYWORD (2).
027400     MOVE "MIN PAYMENT"            TO SCN-KEYWORD (3).
027500     MOVE "MIN PAY"                TO SCN-KEYWORD (4).
027600     MOVE 4 TO SCN-KEYWORD-COUNT.
027700*    Only three table keys on purpose -- "MIN PAY" never shows
027800*    up as its own KVT key on the statements this was tested
027900*    against, only inline in running text.
028000     MOVE "MINIMUM PAYMENT DUE"    TO SCN-TABLE-KEY (1).
028100     MOVE "MINIMUM PAYMENT"        TO SCN-TABLE-KEY (2).
028200     MOVE "MIN PAYMENT"            TO SCN-TABLE-KEY (3).
028300     MOVE 3 TO SCN-TABLEKEY-COUNT.
028400
028500     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
028600
028700     IF SCN-VALUE-FOUND
028800        MOVE SCN-RESULT-VALUE-NUM     TO WRK-MIN-PAYMENT
028900        MOVE "Y"                      TO WRK-MIN-PAY-FOUND
029000        MOVE SCN-RESULT-CONFIDENCE    TO WRK-MIN-PAY-CONF.
029100
029200 EXTRACT-MIN-PAY-EXIT.
029300     EXIT.
029400*    ----------------------------------------------------------
029500
029600*    ==========================================================
029700*    EXTRACT-CARD
029800*    Last four digits of the account number.  09-05-24 CHG-0158
029900*    confirmed the existing "ACCOUNT ENDING"/"CARD ENDING" hyphen
030000*    form against a current Chase sample, no wording change
030100*    required.
030200*    ==========================================================
030300 EXTRACT-CARD.
030400
030500*    Field type "C" routes through PLCARDNO.CBL's digit-run
030600*    scan, which keeps only the trailing four digits found.
030700     MOVE "C" TO SCN-FIELD-TYPE.
030800     MOVE "ACCOUNT NUMBER"         TO SCN-LABEL-PHRASE (1).
030900     MOVE "CARD NUMBER"            TO SCN-LABEL-PHRASE (2).
031000     MOVE "CARD ENDING"            TO SCN-LABEL-PHRASE (3).
031100     MOVE "ACCOUNT ENDING"         TO SCN-LABEL-PHRASE (4).
031200     MOVE 4 TO SCN-LABEL-COUNT.
031300*    Only two keywords carried through to strategy 2 -- the
031400*    proximity window is wide enough that "ACCOUNT NUMBER" and
031500*    "CARD ENDING" alone cover both the full-number and
031600*    last-four-digit wordings this provider prints.
031700     MOVE "ACCOUNT NUMBER"         TO SCN-KEYWORD (1).
031800     MOVE "CARD ENDING"            TO SCN-KEYWORD (2).
031900     MOVE 2 TO SCN-KEYWORD-COUNT.
032000     MOVE "ACCOUNT ENDING"         TO SCN-TABLE-KEY (1).
032100     MOVE 1 TO SCN-TABLEKEY-COUNT.
032200
032300     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
032400
032500*    Only the last four digits are ever carried forward -- this
032600*    program never sees, and never stores, a full account number.
032700     IF SCN-VALUE-FOUND
032800        MOVE SCN-RESULT-VALUE (1:4)   TO WRK-CARD-LAST4
032900        MOVE SCN-RESULT-CONFIDENCE    TO WRK-CARD-CONF.
033000
033100 EXTRACT-CARD-EXIT.
033200     EXIT.
033300*    ----------------------------------------------------------
033400
033500*    Same four supporting copybooks, same COPY order, as every
033600*    other provider extractor in this batch.
033700*    PLSCAN.CBL holds the shared three-strategy EXTRACT-FIELD
033800*    engine every EXTRACT-xxxx paragraph above PERFORMs THRU.
033900     COPY "PLSCAN.CBL".
034000*    PLDATPRS.CBL normalizes a found date string to the 10-byte
034100*    MM/DD/YYYY form moved into WRK-END-DATE and WRK-DUE-DATE.
034200     COPY "PLDATPRS.CBL".
034300*    PLAMTCLN.CBL strips dollar signs and thousands commas from
034400*    a found amount and edits it into a signed numeric value.
034500     COPY "PLAMTCLN.CBL".
034600*    PLCARDNO.CBL isolates the last run of four digits in a
034700*    found card/account value.
034800     COPY "PLCARDNO.CBL".
