000100*
000200*    CAPONE-EXTRACTOR.CBL
000300*    Five-field extraction for Capital One statements.  Capital
000400*    One's own statement module was never delivered to this shop
000500*    (ticket NEW-0091 shipped the other four providers first) so
000600*    this program runs the generic label/keyword/table-key set
000700*    common to all of them rather than a Capital-One-specific
000800*    wording list -- it is the fallback configuration, not a
000900*    stripped-down one.
001000*
001100*    This member began life as a general-purpose fallback
001200*    extractor, written before any specific fifth card issuer
001300*    was on the drawing board, so that a new provider could be
001400*    brought up quickly with the generic wording set below while
001500*    a dedicated label list was developed.  CHG-0147 in 2024
001600*    formally adopted it, unchanged, as Capital One's extractor.
001700*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  CAPONE-EXTRACTOR.
002000 AUTHOR.      L M FEENEY.
002100 INSTALLATION. DATA PROCESSING DEPT.
002200 DATE-WRITTEN. 11-05-86.
002300 DATE-COMPILED.
002400 SECURITY.    UNCLASSIFIED.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    11-05-86  LMF  NEW-0064  INITIAL VERSION, GENERIC FALLBACK
002900*                             EXTRACTOR FOR ANY PROVIDER NOT YET
003000*                             GIVEN A DEDICATED LABEL SET
003100*    03-20-89  RDZ  CHG-0071  ADDED TABLE-LOOKUP STRATEGY 3 TO
003200*                             MATCH THE DEDICATED EXTRACTORS
003300*    07-02-91  LMF  CHG-0085  KVT TABLE BUILT ONCE PER STATEMENT,
003400*                             WAS BEING REBUILT FOR EVERY FIELD
003500*    08-30-98  JKH  Y2K-0147  YEAR-2000 REVIEW -- DATE FIELDS
003600*                             HERE ARE PASS-THROUGH TEXT ONLY,
003700*                             WINDOWING IS DONE IN PLDATPRS.CBL
003800*    01-14-99  JKH  Y2K-0147  CERTIFIED Y2K COMPLIANT PER DP
003900*                             STANDARDS BULLETIN 99-03
004000*    04-19-04  LMF  CHG-0111  RECOMPILED UNDER REVISED DP
004100*                             STANDARDS COPYLIB
004200*    07-08-06  LMF  CHG-0114  RECOMPILED FOR THE PLATFORM MOVE,
004300*                             NO SOURCE LOGIC CHANGED
004400*    05-30-24  LMF  CHG-0147  ADOPTED, UNCHANGED, AS CAPITAL
004500*                             ONE'S DEDICATED EXTRACTOR -- THEIR
004600*                             OWN MODULE STILL NOT DELIVERED
004700*    09-05-24  RDZ  CHG-0158  ACCOUNT ENDING/CARD ENDING LABELS
004800*                             CONFIRMED AGAINST A CAPITAL ONE
004900*                             STATEMENT SAMPLE, NO WORDING CHANGE
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     COPY "SLCCWRK.CBL".
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300     COPY "FDCCWRK.CBL".
006400
006500 WORKING-STORAGE SECTION.
006600
006700*    WSSCAN.CBL carries the SCN-xxxx parameter area shared with
006800*    PLSCAN.CBL's EXTRACT-FIELD paragraph.
006900     COPY "wsscan.cbl".
007000*    WSKVTKEY.CBL carries the KVT-TABLE built once per statement
007100*    by BUILD-KVT-TABLE, below.
007200     COPY "WSKVTKEY.CBL".
007300*    Working storage for the date, amount and card-number
007400*    cleanup paragraphs COPYd in at the bottom of this program.
007500     COPY "wsdatprs.cbl".
007600     COPY "wsamtcln.cbl".
007700     COPY "wscardno.cbl".
007800
007900*    File-status switch for CCWORK-FILE, carried but not tested
008000*    below -- the shop's usual practice for every SELECT.
008100     01  WRK-FILE-STATUS             PIC X(02).
008200         88  WRK-FILE-OK               VALUE "00".
008300
008400 PROCEDURE DIVISION.
008500
008600*    ==========================================================
008700*    CAPONE-MAIN-LINE
008800*    Opens CCWORK-FILE, reads the mailbox record, clears the
008900*    answer fields, builds the known-key table once, runs all
009000*    five field extractions, REWRITEs the mailbox record, and
009100*    returns.  Same shape as every dedicated extractor -- the
009200*    only thing different about this member is the wording
009300*    tables loaded in the five EXTRACT-xxxx paragraphs below.
009400*    ==========================================================
009500 CAPONE-MAIN-LINE.
009600
009700*    I-O, not INPUT -- this program REWRITEs the single record
009800*    it reads.
009900     OPEN I-O CCWORK-FILE.
010000
010100*    WRK-KEY is always 1 -- CCWORK-FILE carries exactly one
010200*    record at a time, the statement currently being worked.
010300     MOVE 1 TO WRK-KEY.
010400     READ CCWORK-FILE
010500         INVALID KEY
010600             DISPLAY "CAPONE-EXTRACTOR: CCWORK RECORD NOT FOUND".
010700
010800*    Clear the answer area before this statement's extraction
010900*    runs -- a prior statement's values must never leak forward.
011000     MOVE SPACES TO WRK-RESULT-FIELDS.
011100     MOVE 0      TO WRK-BALANCE.
011200     MOVE 0      TO WRK-MIN-PAYMENT.
011300
011400*    BUILD-KVT-TABLE (in PLSCAN.CBL) splits the statement blob
011500*    into KEY/VALUE pairs once, so table-lookup strategy 3 below
011600*    never rescans the raw text once per field.
011700     PERFORM BUILD-KVT-TABLE THRU BUILD-KVT-TABLE-EXIT.
011800
011900*    Five independent field extractions -- none depends on what
012000*    an earlier one found.
012100     PERFORM EXTRACT-END-DATE.
012200     PERFORM EXTRACT-DUE-DATE.
012300     PERFORM EXTRACT-BALANCE.
012400     PERFORM EXTRACT-MIN-PAY.
012500     PERFORM EXTRACT-CARD.
012600
012700*    One REWRITE carries all five answers and their confidence
012800*    scores back to the orchestrator in a single pass.
012900     REWRITE CCWORK-RECORD.
013000
013100     CLOSE CCWORK-FILE.
013200
013300*    EXIT PROGRAM is the real return to CC-STATEMENT-EXTRACT.CBL.
013400     EXIT PROGRAM.
013500
013600*    STOP RUN only fires if this member is ever run stand-alone;
013700*    production always CALLs it.
013800     STOP RUN.
013900*    ----------------------------------------------------------
014000
014100*    ==========================================================
014200*    EXTRACT-END-DATE
014300*    Statement closing date.  Only two wordings are carried --
014400*    the generic set this fallback extractor has always used,
014500*    never narrowed down to Capital One's actual house wording
014600*    because their own module was never delivered.
014700*    ==========================================================
014800 EXTRACT-END-DATE.
014900
015000*    Field type "D" routes through PLDATPRS.CBL's date parser.
015100     MOVE "D" TO SCN-FIELD-TYPE.
015200     MOVE "CLOSING DATE"           TO SCN-LABEL-PHRASE (1).
015300     MOVE "STATEMENT DATE"         TO SCN-LABEL-PHRASE (2).
015400     MOVE 2 TO SCN-LABEL-COUNT.
015500*    Strategy 2 -- keyword proximity, same two wordings.
015600     MOVE "CLOSING DATE"           TO SCN-KEYWORD (1).
015700     MOVE "STATEMENT DATE"         TO SCN-KEYWORD (2).
015800     MOVE 2 TO SCN-KEYWORD-COUNT.
015900*    Strategy 3 -- table lookup against this statement's KVT
016000*    table, last resort if strategies 1 and 2 both came up dry.
016100     MOVE "CLOSING DATE"           TO SCN-TABLE-KEY (1).
016200     MOVE "STATEMENT DATE"         TO SCN-TABLE-KEY (2).
016300     MOVE 2 TO SCN-TABLEKEY-COUNT.
016400
016500     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
016600
016700*    A found date comes back as a normalized 10-byte string --
016800*    see PLDATPRS.CBL.
016900     IF SCN-VALUE-FOUND
017000        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-END-DATE
017100        MOVE SCN-RESULT-CONFIDENCE    TO WRK-END-DATE-CONF.
017200
017300 EXTRACT-END-DATE-EXIT.
017400     EXIT.
017500*    ----------------------------------------------------------
017600
017700*    ==========================================================
017800*    EXTRACT-DUE-DATE
017900*    Payment due date -- again the generic two-wording set.
018000*    ==========================================================
018100 EXTRACT-DUE-DATE.
018200
018300     MOVE "D" TO SCN-FIELD-TYPE.
018400     MOVE "PAYMENT DUE DATE"       TO SCN-LABEL-PHRASE (1).
018500     MOVE "DUE DATE"               TO SCN-LABEL-PHRASE (2).
018600     MOVE 2 TO SCN-LABEL-COUNT.
018700     MOVE "PAYMENT DUE DATE"       TO SCN-KEYWORD (1).
018800     MOVE "DUE DATE"               TO SCN-KEYWORD (2).
018900     MOVE 2 TO SCN-KEYWORD-COUNT.
019000     MOVE "PAYMENT DUE DATE"       TO SCN-TABLE-KEY (1).
019100     MOVE "DUE DATE"               TO SCN-TABLE-KEY (2).
019200     MOVE 2 TO SCN-TABLEKEY-COUNT.
019300
019400     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
019500
019600     IF SCN-VALUE-FOUND
019700        MOVE SCN-RESULT-VALUE (1:10)  TO WRK-DUE-DATE
019800        MOVE SCN-RESULT-CONFIDENCE    TO WRK-DUE-DATE-CONF.
019900
020000 EXTRACT-DUE-DATE-EXIT.
020100     EXIT.
020200*    ----------------------------------------------------------
020300
020400*    ==========================================================
020500*    EXTRACT-BALANCE
020600*    New/total/current balance -- no trailing dollar sign on
020700*    this extractor's label phrases, unlike BOA-EXTRACTOR.CBL;
020800*    the generic configuration was modeled on the plain wording
020900*    common to most of the other four providers.
021000*    ==========================================================
021100 EXTRACT-BALANCE.
021200
021300*    Field type "A" routes through PLAMTCLN.CBL's amount cleanup.
021400     MOVE "A" TO SCN-FIELD-TYPE.
021500     MOVE "NEW BALANCE"            TO SCN-LABEL-PHRASE (1).
021600     MOVE "TOTAL BALANCE"          TO SCN-LABEL-PHRASE (2).
021700     MOVE "BALANCE DUE"            TO SCN-LABEL-PHRASE (3).
021800     MOVE 3 TO SCN-LABEL-COUNT.
021900     MOVE "NEW BALANCE"            TO SCN-KEYWORD (1).
022000     MOVE "TOTAL BALANCE"          TO SCN-KEYWORD (2).
022100     MOVE "BALANCE DUE"            TO SCN-KEYWORD (3).
022200     MOVE 3 TO SCN-KEYWORD-COUNT.
022300     MOVE "NEW BALANCE"            TO SCN-TABLE-KEY (1).
022400     MOVE "TOTAL BALANCE"          TO SCN-TABLE-KEY (2).
022500     MOVE "BALANCE DUE"            TO SCN-TABLE-KEY (3).
022600     MOVE 3 TO SCN-TABLEKEY-COUNT.
022700
022800     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
022900
023000*    SCN-RESULT-VALUE-NUM is the cleaned numeric amount, with
023100*    the dollar sign and thousands commas already stripped.
023200     IF SCN-VALUE-FOUND
023300        MOVE SCN-RESULT-VALUE-NUM     TO WRK-BALANCE
023400        MOVE "Y"                      TO WRK-BALANCE-FOUND
023500        MOVE SCN-RESULT-CONFIDENCE    TO WRK-BALANCE-CONF.
023600
023700 EXTRACT-BALANCE-EXIT.
023800     EXIT.
023900*    ----------------------------------------------------------
024000
024100*    ==========================================================
024200*    EXTRACT-MIN-PAY
024300*    Minimum payment due -- the shorter, two-wording generic
024400*    set; no "MIN PAY" abbreviation here, that was only ever
024500*    added to BOA-EXTRACTOR.CBL's dedicated wording list.
024600*    ==========================================================
024700 EXTRACT-MIN-PAY.
024800
024900     MOVE "A" TO SCN-FIELD-TYPE.
025000     MOVE "MINIMUM PAYMENT DUE"    TO SCN-LABEL-PHRASE (1).
025100     MOVE "MINIMUM PAYMENT"        TO SCN-LABEL-PHRASE (2).
025200     MOVE 2 TO SCN-LABEL-COUNT.
025300     MOVE "MINIMUM PAYMENT DUE"    TO SCN-KEYWORD (1).
025400     MOVE "MINIMUM PAYMENT"        TO SCN-KEYWORD (2).
025500     MOVE 2 TO SCN-KEYWORD-COUNT.
025600     MOVE "MINIMUM PAYMENT DUE"    TO SCN-TABLE-KEY (1).
025700     MOVE "MINIMUM PAYMENT"        TO SCN-TABLE-KEY (2).
025800     MOVE 2 TO SCN-TABLEKEY-COUNT.
025900
026000     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
026100
026200     IF SCN-VALUE-FOUND
026300        MOVE SCN-RESULT-VALUE-NUM     TO WRK-MIN-PAYMENT
026400        MOVE "Y"                      TO WRK-MIN-PAY-FOUND
026500        MOVE SCN-RESULT-CONFIDENCE    TO WRK-MIN-PAY-CONF.
026600
026700 EXTRACT-MIN-PAY-EXIT.
026800     EXIT.
026900*    ----------------------------------------------------------
027000
027100*    ==========================================================
027200*    EXTRACT-CARD
027300*    Last four digits of the account number.  09-05-24 CHG-0158
027400*    confirmed this extractor's existing "ACCOUNT ENDING" and
027500*    "CARD ENDING" wording against an actual Capital One
027600*    statement sample, with no change to the wording required.
027700*    ==========================================================
027800 EXTRACT-CARD.
027900
028000*    Field type "C" routes through PLCARDNO.CBL's digit-run
028100*    scan, which keeps only the trailing four digits found.
028200     MOVE "C" TO SCN-FIELD-TYPE.
028300     MOVE "ACCOUNT ENDING"         TO SCN-LABEL-PHRASE (1).
028400     MOVE "CARD ENDING"            TO SCN-LABEL-PHRASE (2).
028500     MOVE 2 TO SCN-LABEL-COUNT.
028600     MOVE "ACCOUNT ENDING"         TO SCN-KEYWORD (1).
028700     MOVE "CARD ENDING"            TO SCN-KEYWORD (2).
028800     MOVE 2 TO SCN-KEYWORD-COUNT.
028900     MOVE "ACCOUNT ENDING"         TO SCN-TABLE-KEY (1).
029000     MOVE "CARD ENDING"            TO SCN-TABLE-KEY (2).
029100     MOVE 2 TO SCN-TABLEKEY-COUNT.
029200
029300     PERFORM EXTRACT-FIELD THRU EXTRACT-FIELD-EXIT.
029400
029500*    Only the last four digits are ever carried forward -- this
029600*    program never sees, and never stores, a full account number.
029700     IF SCN-VALUE-FOUND
029800        MOVE SCN-RESULT-VALUE (1:4)   TO WRK-CARD-LAST4
029900        MOVE SCN-RESULT-CONFIDENCE    TO WRK-CARD-CONF.
030000
030100 EXTRACT-CARD-EXIT.
030200     EXIT.
030300*    ----------------------------------------------------------
030400
030500*    Same four supporting copybooks, same COPY order, as every
030600*    other provider extractor in this batch.
030700*    PLSCAN.CBL holds the shared three-strategy EXTRACT-FIELD
030800*    engine every EXTRACT-xxxx paragraph above PERFORMs THRU.
030900     COPY "PLSCAN.CBL".
031000*    PLDATPRS.CBL normalizes a found date string to the 10-byte
031100*    MM/DD/YYYY form moved into WRK-END-DATE and WRK-DUE-DATE.
031200     COPY "PLDATPRS.CBL".
031300*    PLAMTCLN.CBL strips dollar signs and thousands commas from
031400*    a found amount and edits it into a signed numeric value.
031500     COPY "PLAMTCLN.CBL".
031600*    PLCARDNO.CBL isolates the last run of four digits in a
031700*    found card/account value.
031800     COPY "PLCARDNO.CBL".
