000100*
000200*    SLCCWRK.CBL -- FILE-CONTROL entry for CCWORK-FILE, the
000300*    one-record interface file the orchestrator and the five
000400*    provider extractor programs all share.  This shop never
000500*    passes data on a CALL (no LINKAGE SECTION anywhere in the
000600*    system) -- every inter-program hand-off goes through a
000700*    shared file, keyed the same way CONTROL-FILE is: a single
000800*    record at a constant key.
000900*
001000*    01-29-24  RDZ  NEW-0091  INITIAL VERSION
001100*
001200       SELECT CCWORK-FILE
001300              ASSIGN TO "CCWORK"
001400              ORGANIZATION IS INDEXED
001500              ACCESS MODE IS DYNAMIC
001600              RECORD KEY IS WRK-KEY
001700              FILE STATUS IS WRK-FILE-STATUS.
