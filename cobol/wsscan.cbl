000100*
000200*    WSSCAN.CBL
000300*    WORKING-STORAGE parameter area for PLSCAN.CBL, the shared
000400*    three-strategy field-extraction engine used by every provider
000500*    extractor program (AMEX/CHASE/CITI/CAPONE/BOA).
000600*
000700*    Set by the CALLING program before PERFORM EXTRACT-FIELD:
000800*       SCN-FIELD-TYPE     - "D" date, "A" amount, "C" card digit
000900*       SCN-LABEL-TABLE    - strategy 1 label phrases (UPPERCASE)
001000*       SCN-KEYWORD-TABLE  - strategy 2 proximity keywords
001100*       SCN-TABLEKEY-TABLE - strategy 3 table-lookup keys
001200*    Returned by PLSCAN.CBL:
001300*       SCN-RESULT-VALUE      - raw matched text, not normalized
001400*       SCN-RESULT-FOUND      - "Y"/"N"
001500*       SCN-RESULT-CONFIDENCE - 0.95 / 0.85 / 0.75 / 0.00
001600*
001700*    01-01-24  RDZ  NEW-0091  INITIAL ENGINE WORK AREA
001800*    03-14-24  RDZ  NEW-0091  ADDED TABLE-LOOKUP STRATEGY 3 ARRAY
001900*    08-02-24  LMF  CHG-0147  WIDENED LABEL/KEYWORD TABLES 6 TO 8
002000*
002100   01  SCN-FIELD-TYPE              PIC X(01).
002200       88  SCN-TYPE-IS-DATE         VALUE "D".
002300       88  SCN-TYPE-IS-AMOUNT       VALUE "A".
002400       88  SCN-TYPE-IS-CARD         VALUE "C".
002500
002600   01  SCN-LABEL-COUNT             PIC 9(02) COMP.
002700   01  SCN-LABEL-TABLE.
002800       05  SCN-LABEL-PHRASE OCCURS 8 TIMES
002900                        INDEXED BY SCN-LBL-IDX
003000                        PIC X(40).
003100
003200   01  SCN-KEYWORD-COUNT           PIC 9(02) COMP.
003300   01  SCN-KEYWORD-TABLE.
003400       05  SCN-KEYWORD      OCCURS 8 TIMES
003500                        INDEXED BY SCN-KWD-IDX
003600                        PIC X(40).
003700
003800   01  SCN-TABLEKEY-COUNT          PIC 9(02) COMP.
003900   01  SCN-TABLEKEY-TABLE.
004000       05  SCN-TABLE-KEY    OCCURS 8 TIMES
004100                        INDEXED BY SCN-TBK-IDX
004200                        PIC X(30).
004300
004400   01  SCN-RESULT-VALUE            PIC X(40).
004500   01  FILLER REDEFINES SCN-RESULT-VALUE.
004600       05  SCN-RESULT-VALUE-NUM    PIC S9(7)V99.
004700       05  FILLER                  PIC X(31).
004800
004900   01  SCN-RESULT-FOUND            PIC X(01).
005000       88  SCN-VALUE-FOUND          VALUE "Y".
005100
005200   01  SCN-RESULT-CONFIDENCE       PIC 9V99.
005300
005400*    ---- scratch fields for the brute-force substring scan ----
005500   77  FND-POSITION                PIC 9(05) COMP.
005600   77  FND-START-POS               PIC 9(05) COMP.
005700   77  FND-PHRASE-LEN              PIC 9(03) COMP.
005800   77  FND-SCAN-IDX                PIC 9(05) COMP.
005900   77  FND-SCAN-LIMIT              PIC 9(05) COMP.
006000   77  FND-VALUE-START             PIC 9(05) COMP.
006100   77  FND-WINDOW-LEN              PIC 9(05) COMP.
006200   77  FND-TOKEN-LEN               PIC 9(03) COMP.
006300   77  SCN-WORK-TOKEN               PIC X(40).
006400
006500   01  FILLER                      PIC X(08).
